000100***************************************************************** 
000200*                                                                *
000300*COPY.......: RNSFCONS                                          * 
000400*DESCRIZIONE: TRACCIATO CONSENSUS RELAY IN INGRESSO A RNSBT030 -* 
000500*             UNA OCCORRENZA PER RELAY PER CONSENSUS; PIU'      * 
000600*             OCCORRENZE CONSECUTIVE CON LO STESSO               *
000700*             CN-VALID-AFTER-MS FORMANO UN UNICO CONSENSUS       *
000800*             (CONTROL BREAK SU CN-VALID-AFTER-MS).              *
000900*             FILE ORDINATO PER CN-VALID-AFTER-MS, FINGERPRINT.  *
001000*                                                                *
001100*LENGTH 360 BYTES                                                *
001200*                                                                *
001300*Data.... Prg.. Autore Descrizione Modifica.....................* 
001400*19911008 00000 MFN    Creazione oggetto                        * 
001500*19970911 00001 CRR    Aggiunti gli otto pesi banda CN-Wxx-PPM   *
001600*                      (in parti per diecimila, ex voti diretti) *
001700***************************************************************** 
00180001  RNSF-CONSENSUS-VOCE.                                          
001900    05  CN-VALID-AFTER-MS        PIC S9(18)         COMP-3.       
002000    05  CN-FRESH-UNTIL-MS        PIC S9(18)         COMP-3.       
002100    05  CN-FINGERPRINT           PIC X(40).                       
002200    05  CN-DIGEST                PIC X(40).                       
002300    05  CN-BANDWIDTH             PIC 9(09)          COMP.         
002400    05  CN-FLAGS                 PIC X(200).                      
002500    05  CN-WEIGHTS-COMPLETE-SW   PIC X(01).                       
002600        88  CN-WEIGHTS-COMPLETE      VALUE 'S'.                   
002700        88  CN-WEIGHTS-PARZIALI       VALUE 'N'.                  
002800    05  CN-WGG-PPM                PIC 9(05)          COMP.        
002900    05  CN-WGD-PPM                PIC 9(05)          COMP.        
003000    05  CN-WMG-PPM                PIC 9(05)          COMP.        
003100    05  CN-WMM-PPM                PIC 9(05)          COMP.        
003200    05  CN-WME-PPM                PIC 9(05)          COMP.        
003300    05  CN-WMD-PPM                PIC 9(05)          COMP.        
003400    05  CN-WEE-PPM                PIC 9(05)          COMP.        
003500    05  CN-WED-PPM                PIC 9(05)          COMP.        
003600    05  FILLER                   PIC X(20).                       
