000100***************************************************************** 
000200* NOTA:                                                         * 
000300***************************************************************** 
000400*                                                                *
000500* PRODOTTO : SISTEMA STATO RETE RELAY/BRIDGE                   *  
000600*                                                                *
000700* FUNZIONE : AGGIORNAMENTO STORICO CLIENTI PER PAESE            * 
000800*            ("CLIENTS-STATUS") - INSERIMENTO DEI NUOVI          *
000900*            INTERVALLI DI OSSERVAZIONE SE NON SOVRAPPOSTI E     *
001000*            COMPRESSIONE PER ETA' D'INTERVALLO, IDENTICA A      *
001100*            QUELLA DELLO STORICO PESI MA CON SOMMA PER PAESE.   *
001200*                                                                *
001300* AUTORE   : M. FERRANTE                                        * 
001400*                                                                *
001500* PROGRAMMA: RNSBT050, COBOL/BATCH                               *
001600*                                                                *
001700* PLAN     : RNSOPX01                                            *
001800*                                                                *
001900* INPUT    : NUOVI INTERVALLI CLIENTI DI QUESTA ELABORAZIONE    * 
002000*            ORDINATI PER FINGERPRINT               (RNSICLIN)  * 
002100* INPUT    : STORICO CLIENTI PRECEDENTE - OLD MASTER (RNSICLNT) * 
002200*                                                                *
002300* OUTPUT   : STORICO CLIENTI AGGIORNATO - NEW MASTER (RNSOCLNT) * 
002400*                                                                *
002500* Data.... Prg.. Autore Descrizione Modifica....................* 
002600* 19930415 00000 MFN    Creazione oggetto                       * 
002700* 19970911 00001 CRR    Introdotta verifica di sovrapposizione  * 
002800*                       fra intervalli sullo stesso fingerprint  *
002900* 19990806 00002 GBT    Revisione Y2K - RNSP-NOW-MS gia' millisec*
003000*                       dall'epoca 1970, nessuna modifica dati   *
003100* 20040305 T3611 CRR    Adottato tracciato RNSFCHIS con          *
003200*                       CH-DETTAGLIO per riporti di riga "grezzi"*
003300*                       fra le tabelle di lavoro (vedasi COPY)   *
003400* 20070312 T4790 EBN    Standardizzata struttura a paragrafi     *
003500*                       numerati con PERFORM...THRU (norma CED)  *
003600* 20070622 T4802 EBN    Aggiunto tetto 250 paesi in fusione:     *
003700*                       oltre il limite la voce viene scartata   *
003800*                       e contata (richiesta SISBA-4802)         *
003900* 20090304 T5088 GBT    Verificata capienza OCCURS 3000 storico  *
004000*                       clienti su run multi-relay (nessuna mod.)*
004100***************************************************************** 
004200 IDENTIFICATION DIVISION.                                         
004300 PROGRAM-ID.    RNSBT050.                                         
004400 AUTHOR.        M. FERRANTE.                                      
004500 INSTALLATION.  CED RETE RELAY/BRIDGE.                            
004600 DATE-WRITTEN.  15/04/1993.                                       
004700 DATE-COMPILED.                                                   
004800 SECURITY.      USO INTERNO - RISERVATO AL CED.                   
004900***************************************************************** 
005000 ENVIRONMENT DIVISION.                                            
005100 CONFIGURATION SECTION.                                           
005200 SOURCE-COMPUTER. IBM-3090.                                       
005300 OBJECT-COMPUTER. IBM-3090.                                       
005400 SPECIAL-NAMES.                                                   
005500     C01 IS TOP-OF-FORM.                                          
005600*-----------------------------------------------------------------
005700 INPUT-OUTPUT SECTION.                                            
005800 FILE-CONTROL.                                                    
005900*                                  - PARAMETRI DI RUN     INPUT   
006000     SELECT  SYSPARM        ASSIGN    TO SYSPARM                  
006100                             FILE STATUS IS WS-FS-SYSPARM.        
006200*                                  - NUOVI INTERVALLI CLIENTI INPUT
006300     SELECT  RNSICLIN       ASSIGN    TO RNSICLIN                 
006400                             FILE STATUS IS WS-FS-RNSICLIN.       
006500*                                  - STORICO CLIENTI OLD MASTER   
006600     SELECT  RNSICLNT       ASSIGN    TO RNSICLNT                 
006700                             FILE STATUS IS WS-FS-RNSICLNT.       
006800*                                  - STORICO CLIENTI NEW MASTER   
006900     SELECT  RNSOCLNT       ASSIGN    TO RNSOCLNT                 
007000                             FILE STATUS IS WS-FS-RNSOCLNT.       
007100***************************************************************** 
007200 DATA DIVISION.                                                   
007300 FILE SECTION.                                                    
007400 FD  SYSPARM                                                      
007500     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   
007600 01  REC-SYSPARM                   PIC X(0080).                   
007700 FD  RNSICLIN                                                     
007800     LABEL RECORD STANDARD RECORDING MODE IS F.                   
007900 01  REC-RNSICLIN                  PIC X(1563).                   
008000 FD  RNSICLNT                                                     
008100     LABEL RECORD STANDARD RECORDING MODE IS F.                   
008200 01  REC-RNSICLNT                  PIC X(1563).                   
008300 FD  RNSOCLNT                                                     
008400     LABEL RECORD STANDARD RECORDING MODE IS F.                   
008500 01  REC-RNSOCLNT                  PIC X(1563).                   
008600*-----------------------------------------------------------------
008700 WORKING-STORAGE SECTION.                                         
008800*                                  - COPY SCHEDA PARAMETRI DI RUN 
008900     COPY RNSCPARM.                                               
009000*                                  - COPY AREA ERRORI             
009100     COPY RNSCERR.                                                
009200*                                  - COPY TRACCIATO STORICO CLIENTI
009300     COPY RNSFCHIS.                                               
009400*                                  - COSTANTI DI LAVORO (STESSE   
009500*                                    FASCE ETA'/BUCKET DI RNSBT030)
009600 01  WK-COSTANTI-FLAG.                                            
009700     05  WK-RNSBT050               PIC X(08)  VALUE 'RNSBT050'.   
009800     05  WK-MS-7-GIORNI            PIC S9(11) COMP-3              
009900                                          VALUE 604800000.        
010000     05  WK-MS-30-GIORNI           PIC S9(11) COMP-3              
010100                                          VALUE 2592000000.       
010200     05  WK-MS-90-GIORNI           PIC S9(11) COMP-3              
010300                                          VALUE 7776000000.       
010400     05  WK-MS-365-GIORNI          PIC S9(11) COMP-3              
010500                                          VALUE 31536000000.      
010600     05  WK-BUCKET-1-ORA           PIC S9(11) COMP-3              
010700                                          VALUE 3600000.          
010800     05  WK-BUCKET-4-ORE           PIC S9(11) COMP-3              
010900                                          VALUE 14400000.         
011000     05  WK-BUCKET-12-ORE          PIC S9(11) COMP-3              
011100                                          VALUE 43200000.         
011200     05  WK-BUCKET-2-GIORNI        PIC S9(11) COMP-3              
011300                                          VALUE 172800000.        
011400     05  WK-BUCKET-10-GIORNI       PIC S9(11) COMP-3              
011500                                          VALUE 864000000.        
011600     05  FILLER                    PIC X(08)  VALUE SPACES.       
011700*                                  - STORICO CLIENTI PERSISTITO   
011800*                                    PRECEDENTE, CARICATO         
011900*                                    INTEGRALMENTE IN MEMORIA     
012000*                                    (IPOTESI DI LAVORO: MASSIMO  
012100*                                    3000 INTERVALLI COMPLESSIVI, 
012200*                                    IL FILE E' SEMPRE SCRITTO    
012300*                                    ORDINATO PER FINGERPRINT+    
012400*                                    START-MS DAL RUN PRECEDENTE) 
012500 01  WS-TAB-CLNT-OLD-AREA.                                        
012600     05  WS-TAB-CLNT-OLD-COUNT     PIC 9(05)  COMP  VALUE 0.      
012700     05  WS-TAB-CLNT-OLD OCCURS 3000 TIMES                        
012800                   ASCENDING KEY IS CLO-FINGERPRINT CLO-START-MS  
012900                   INDEXED BY CLO-IDX CLO-IDX2 CLO-INS.           
013000         10  CLO-FINGERPRINT       PIC X(40).                     
013100         10  CLO-DETTAGLIO.                                       
013200             15  CLO-START-MS      PIC S9(18) COMP-3.             
013300             15  CLO-END-MS        PIC S9(18) COMP-3.             
013400             15  CLO-NUM-PAESI     PIC 9(03)  COMP.               
013500             15  CLO-PAESE-VOCE OCCURS 250 TIMES                  
013600                       INDEXED BY CLO-PIDX.                       
013700                 20  CLOP-COUNTRY     PIC X(02).                  
013800                 20  CLOP-RESPONSES   PIC 9(09)  COMP.            
013900     05  FILLER                    PIC X(04)  VALUE SPACES.       
014000*                                  - NUOVI INTERVALLI DI UN SOLO  
014100*                                    FINGERPRINT, ACCUMULATI DAL  
014200*                                    CONTROL BREAK SU CH-FINGERPRINT
014300 01  WS-TAB-NUOVI-AREA.                                           
014400     05  WS-TAB-NUOVI-COUNT        PIC 9(03)  COMP  VALUE 0.      
014500     05  WS-TAB-NUOVI OCCURS 50 TIMES                             
014600                   INDEXED BY NV-IDX NV-INS.                      
014700         10  NV-START-MS           PIC S9(18) COMP-3.             
014800         10  NV-END-MS             PIC S9(18) COMP-3.             
014900         10  NV-NUM-PAESI          PIC 9(03)  COMP.               
015000         10  NV-PAESE-VOCE OCCURS 250 TIMES                       
015100                       INDEXED BY NV-PIDX.                        
015200             15  NVP-COUNTRY          PIC X(02).                  
015300             15  NVP-RESPONSES        PIC 9(09)  COMP.            
015400     05  FILLER                    PIC X(04)  VALUE SPACES.       
015500*                                  - STORICO DI LAVORO DI UN SOLO 
015600*                                    FINGERPRINT (DAL VECCHIO MASTER
015700*                                    PIU' GLI EVENTUALI NUOVI     
015800*                                    INTERVALLI NON SOVRAPPOSTI)  
015900 01  WS-TAB-STORICO-AREA.                                         
016000     05  WS-TAB-STORICO-COUNT      PIC 9(03)  COMP  VALUE 0.      
016100     05  WS-TAB-STORICO OCCURS 200 TIMES                          
016200                   INDEXED BY ST-IDX ST-IDX2 ST-INS.              
016300         10  ST-START-MS           PIC S9(18) COMP-3.             
016400         10  ST-END-MS             PIC S9(18) COMP-3.             
016500         10  ST-NUM-PAESI          PIC 9(03)  COMP.               
016600         10  ST-PAESE-VOCE OCCURS 250 TIMES                       
016700                       INDEXED BY ST-PIDX.                        
016800             15  STP-COUNTRY          PIC X(02).                  
016900             15  STP-RESPONSES        PIC 9(09)  COMP.            
017000     05  FILLER                    PIC X(04)  VALUE SPACES.       
017100*                                  - STORICO COMPRESSO DI LAVORO  
017200*                                    (RISULTATO DI C00600, STESSA 
017300*                                    FORMA DI WS-TAB-STORICO)     
017400 01  WS-TAB-STORICO-COMPR-AREA.                                   
017500     05  WS-TAB-STORICO-COMPR-COUNT PIC 9(03) COMP  VALUE 0.      
017600     05  WS-TAB-STORICO-COMPR OCCURS 200 TIMES                    
017700                   INDEXED BY SC1-IDX SC1-INS.                    
017800         10  SC1-START-MS          PIC S9(18) COMP-3.             
017900         10  SC1-END-MS            PIC S9(18) COMP-3.             
018000         10  SC1-NUM-PAESI         PIC 9(03)  COMP.               
018100         10  SC1-PAESE-VOCE OCCURS 250 TIMES                      
018200                       INDEXED BY SC1-PIDX.                       
018300             15  SC1P-COUNTRY         PIC X(02).                  
018400             15  SC1P-RESPONSES       PIC 9(09)  COMP.            
018500     05  FILLER                    PIC X(04)  VALUE SPACES.       
018600*                                  - FINGERPRINT TOCCATI DA UN    
018700*                                    GRUPPO DI NUOVI INTERVALLI IN
018800*                                    QUESTA ELABORAZIONE          
018900 01  WS-TAB-FP-TOCCATO-AREA.                                      
019000     05  WS-TAB-FP-TOCCATO-COUNT   PIC 9(05)  COMP  VALUE 0.      
019100     05  WS-TAB-FP-TOCCATO OCCURS 3000 TIMES                      
019200                   INDEXED BY FT-IDX FT-INS.                      
019300         10  FT-FINGERPRINT        PIC X(40).                     
019400     05  FILLER                    PIC X(04)  VALUE SPACES.       
019500*                                  - AREA SCAMBIO PER ORDINAMENTO 
019600*                                    STORICO DI LAVORO (C00560),  
019700*                                    STESSA FORMA DI WS-TAB-STORICO
019800 01  WS-SCAMBIO-STORICO.                                          
019900     05  SS-START-MS               PIC S9(18) COMP-3.             
020000     05  SS-END-MS                 PIC S9(18) COMP-3.             
020100     05  SS-NUM-PAESI              PIC 9(03)  COMP.               
020200     05  SS-PAESE-VOCE OCCURS 250 TIMES                           
020300                   INDEXED BY SS-PIDX.                            
020400         10  SSP-COUNTRY              PIC X(02).                  
020500         10  SSP-RESPONSES            PIC 9(09)  COMP.            
020600     05  FILLER                    PIC X(04)  VALUE SPACES.       
020700*                                  - RISULTATO CONVERSIONE MS-EPOCA IN
020800*                                    ANNO-MESE (C00636)           
020900 01  WS-ANNO-MESE-RISULTATO.                                      
021000     05  WS-ANNO-MESE-RIS-AAAA     PIC 9(04).                     
021100     05  FILLER                    PIC X(01)  VALUE '-'.          
021200     05  WS-ANNO-MESE-RIS-MM       PIC 9(02).                     
021300*                                  - VARIABILI DI LAVORO          
021400 01  WS-LAVORO.                                                   
021500     05  WS-FS-SYSPARM             PIC X(02).                     
021600     05  WS-FS-RNSICLIN            PIC X(02).                     
021700     05  WS-FS-RNSICLNT            PIC X(02).                     
021800     05  WS-FS-RNSOCLNT            PIC X(02).                     
021900     05  WS-FINGERPRINT-CORRENTE   PIC X(40).                     
022000     05  WS-TROVATO-SW             PIC X(01).                     
022100         88  WS-DESC-TROVATO           VALUE 'S'.                 
022200         88  WS-DESC-NON-TROVATO       VALUE 'N'.                 
022300     05  WS-CERCA-FINGERPRINT      PIC X(40).                     
022400     05  WS-INIZIO-FASCIA-SW       PIC X(01).                     
022500         88  WS-INIZIO-FASCIA-TROVATO  VALUE 'S'.                 
022600     05  WS-ANNO-MESE-1            PIC X(07).                     
022700     05  WS-ANNO-MESE-2            PIC X(07).                     
022800     05  WS-SOVRAPPOSTO-SW         PIC X(01).                     
022900         88  WS-INTERVALLO-SOVRAPPOSTO VALUE 'S'.                 
023000         88  WS-INTERVALLO-LIBERO      VALUE 'N'.                 
023100     05  WS-PAESE-TROVATO-SW       PIC X(01).                     
023200         88  WS-PAESE-TROVATO          VALUE 'S'.                 
023300         88  WS-PAESE-NON-TROVATO      VALUE 'N'.                 
023400     05  WS-ETA-MS                 PIC S9(18) COMP-3.             
023500     05  WS-AMPIEZZA-BUCKET        PIC S9(11) COMP-3.             
023600     05  WS-SLOT-PRIMO             PIC S9(18) COMP-3.             
023700     05  WS-SLOT-SECONDO           PIC S9(18) COMP-3.             
023800     05  WS-FONDI-SW               PIC X(01).                     
023900         88  WS-FONDI-CON-PRECEDENTE   VALUE 'S'.                 
024000     05  WS-MS-INPUT               PIC S9(18) COMP-3.             
024100     05  WS-GIORNI-EPOCA           PIC S9(09) COMP-3.             
024200     05  WS-Z-GIORNI               PIC S9(09) COMP-3.             
024300     05  WS-ERA-CALC               PIC S9(05) COMP-3.             
024400     05  WS-DOE-CALC               PIC S9(09) COMP-3.             
024500     05  WS-YOE-CALC               PIC S9(05) COMP-3.             
024600     05  WS-DOY-CALC               PIC S9(05) COMP-3.             
024700     05  WS-MP-CALC                PIC S9(03) COMP-3.             
024800     05  WS-ANNO-CALC              PIC S9(05) COMP-3.             
024900     05  WS-MESE-CALC              PIC S9(03) COMP-3.             
025000     05  WS-I                      PIC 9(05)  COMP.               
025100     05  WS-J                      PIC 9(05)  COMP.               
025200     05  WS-TOT-FINGERPRINT-ELAB   PIC 9(07)  COMP  VALUE 0.      
025300     05  WS-TOT-INTERVALLI-SCARTATI PIC 9(07) COMP  VALUE 0.      
025400     05  WS-TOT-PAESI-SCARTATI     PIC 9(07)  COMP  VALUE 0.      
025500     05  WS-RETURN-CODE            PIC S9(04) COMP  VALUE 0.      
025600     05  FILLER                    PIC X(04)  VALUE SPACES.       
025700*                                  - AREA DI EDIT/REDEFINES (PERIOD
025800*                                    RULE: MINIMO 3 REDEFINES/PGM)
025900 01  WS-LAVORO-EDIT.                                              
026000     05  WS-FINGERPRINT-EDIT       PIC X(40)         VALUE SPACES.
026100     05  WS-FINGERPRINT-EDIT-R  REDEFINES                         
026200         WS-FINGERPRINT-EDIT.                                     
026300         10  WS-FINGERPRINT-EDIT-CHAR OCCURS 40 TIMES             
026400                   PIC X(01).                                     
026500     05  WS-COUNT-EDIT             PIC 9(05)         VALUE 0.     
026600     05  WS-COUNT-EDIT-R  REDEFINES                               
026700         WS-COUNT-EDIT            PIC X(05).                      
026800     05  WS-RESPONSES-EDIT         PIC 9(09)         VALUE 0.     
026900     05  WS-RESPONSES-EDIT-R  REDEFINES                           
027000         WS-RESPONSES-EDIT        PIC X(09).                      
027100     05  FILLER                    PIC X(04)  VALUE SPACES.       
027200***************************************************************** 
027300 PROCEDURE DIVISION.                                              
027400*                                                                 
027500 C00010-INIT.                                                     
027600     DISPLAY 'RNSBT050 - INIZIO STORICO CLIENTI PER PAESE'.       
027700     ACCEPT RNSP-SCHEDA-PARAMETRI FROM SYSIN.                     
027800     OPEN INPUT  RNSICLIN.                                        
027900     OPEN INPUT  RNSICLNT.                                        
028000     OPEN OUTPUT RNSOCLNT.                                        
028100     MOVE 0 TO RNSE-TOT-RIGHE-SCARTATE.                           
028200     MOVE 0 TO RNSE-TOT-RIGHE-ACCETTATE.                          
028300     PERFORM C08010-READ-RNSICLNT THRU EX-C08010-READ-RNSICLNT.   
028400     PERFORM C08020-READ-RNSICLIN THRU EX-C08020-READ-RNSICLIN.   
028500*                                                                 
028600*-----------------------------------------------------------------
028700* C00120-CARICA-STORICO-OLD - CARICA INTEGRALMENTE LO STORICO     
028800*              CLIENTI PERSISTITO DAL RUN PRECEDENTE (OLD MASTER).
028900*              CICLO GOVERNATO A GO TO SUL MODELLO ZMPBC056.      
029000*-----------------------------------------------------------------
029100 C00120-CARICA-STORICO-OLD.                                       
029200     IF WS-FS-RNSICLNT = '10'                                     
029300        GO TO C00200-ELABORA-GRUPPO-FINGERPRINT.                  
029400     ADD 1 TO WS-TAB-CLNT-OLD-COUNT.                               
029500     SET CLO-INS TO WS-TAB-CLNT-OLD-COUNT.                        
029600     MOVE CH-FINGERPRINT TO CLO-FINGERPRINT(CLO-INS).             
029700     MOVE CH-DETTAGLIO   TO CLO-DETTAGLIO(CLO-INS).               
029800     PERFORM C08010-READ-RNSICLNT THRU EX-C08010-READ-RNSICLNT.   
029900     GO TO C00120-CARICA-STORICO-OLD.                              
030000*                                                                 
030100*-----------------------------------------------------------------
030200* C00200-ELABORA-GRUPPO-FINGERPRINT - CONTROL BREAK SU            
030300*              CH-FINGERPRINT: ACCUMULA TUTTI I NUOVI INTERVALLI  
030400*              DI UN FINGERPRINT E LI ELABORA IN UN COLPO SOLO.   
030500*              CADUTA DI CONTROLLO GOVERNATA A GO TO, SUL MODELLO 
030600*              ZMPBC056 (ROTTURA1/ROTTURA2).                      
030700*-----------------------------------------------------------------
030800 C00200-ELABORA-GRUPPO-FINGERPRINT.                               
030900     IF WS-FS-RNSICLIN = '10'                                     
031000        GO TO C00780-COMPLETA-MASTER-STORICO.                     
031100     MOVE CH-FINGERPRINT TO WS-FINGERPRINT-CORRENTE.              
031200     MOVE 0 TO WS-TAB-NUOVI-COUNT.                                
031300     GO TO C00210-ACCUMULA-INTERVALLO-NUOVO.                      
031400*                                                                 
031500 C00205-FINE-GRUPPO-FINGERPRINT.                                  
031600     IF WS-TAB-NUOVI-COUNT > 0                                    
031700        PERFORM C00500-PROCESSA-FINGERPRINT THRU                  
031800                EX-C00500-PROCESSA-FINGERPRINT                    
031900     END-IF.                                                      
032000     GO TO C00200-ELABORA-GRUPPO-FINGERPRINT.                      
032100*                                                                 
032200*-----------------------------------------------------------------
032300* C00210-ACCUMULA-INTERVALLO-NUOVO - ACCUMULA UN NUOVO INTERVALLO 
032400*              CANDIDATO DEL FINGERPRINT CORRENTE IN TABELLA DI   
032500*              LAVORO, NELL'ORDINE IN CUI ARRIVA SUL FILE.        
032600*-----------------------------------------------------------------
032700 C00210-ACCUMULA-INTERVALLO-NUOVO.                                
032800     ADD 1 TO WS-TAB-NUOVI-COUNT.                                 
032900     SET NV-INS TO WS-TAB-NUOVI-COUNT.                            
033000     MOVE CH-DETTAGLIO TO WS-TAB-NUOVI(NV-INS).                   
033100     PERFORM C08020-READ-RNSICLIN THRU EX-C08020-READ-RNSICLIN.   
033200     IF WS-FS-RNSICLIN = '10'                                     
033300        OR CH-FINGERPRINT NOT = WS-FINGERPRINT-CORRENTE            
033400        GO TO C00205-FINE-GRUPPO-FINGERPRINT.                     
033500     GO TO C00210-ACCUMULA-INTERVALLO-NUOVO.                      
033600*                                                                 
033700*-----------------------------------------------------------------
033800* C00500-PROCESSA-FINGERPRINT - PER IL FINGERPRINT CORRENTE,      
033900*              RICOSTRUISCE LO STORICO PRECEDENTE, VI INSERISCE   
034000*              TUTTI I NUOVI INTERVALLI NON SOVRAPPOSTI, LO       
034100*              COMPRIME PER ETA' E SCRIVE IL RISULTATO SUL NEW    
034200*              MASTER STORICO CLIENTI.                            
034300*-----------------------------------------------------------------
034400 C00500-PROCESSA-FINGERPRINT.                                     
034500     MOVE WS-FINGERPRINT-CORRENTE TO WS-CERCA-FINGERPRINT.        
034600     PERFORM C00510-CARICA-STORICO-VECCHIO.                       
034700     PERFORM C00520-INSERISCI-TUTTI-NUOVI                         
034800        VARYING NV-IDX FROM 1 BY 1                                
034900        UNTIL NV-IDX > WS-TAB-NUOVI-COUNT.                        
035000     PERFORM C00600-COMPRIMI-STORICO.                             
035100     PERFORM C00650-SCRIVI-STORICO-FINGERPRINT.                   
035200     PERFORM C00690-SEGNA-TOCCATO.                                
035300     ADD 1 TO WS-TOT-FINGERPRINT-ELAB.                            
035400 EX-C00500-PROCESSA-FINGERPRINT.                                  
035500     EXIT.                                                        
035600*                                                                 
035700*-----------------------------------------------------------------
035800* C00510-CARICA-STORICO-VECCHIO - RICOPIA IN WS-TAB-STORICO TUTTI 
035900*              GLI INTERVALLI GIA' PERSISTITI PER QUESTO          
036000*              FINGERPRINT (TABELLA OLD MASTER ORDINATA PER       
036100*              FINGERPRINT+START-MS, RICERCA BINARIA PIU'         
036200*              RIAVVOLGIMENTO ALL'INIZIO DEL GRUPPO DI CHIAVE).   
036300*-----------------------------------------------------------------
036400 C00510-CARICA-STORICO-VECCHIO.                                   
036500     MOVE 0 TO WS-TAB-STORICO-COUNT.                              
036600     SET WS-DESC-NON-TROVATO TO TRUE.                             
036700     IF WS-TAB-CLNT-OLD-COUNT > 0                                 
036800        SEARCH ALL WS-TAB-CLNT-OLD                                
036900           AT END SET WS-DESC-NON-TROVATO TO TRUE                 
037000           WHEN CLO-FINGERPRINT(CLO-IDX) = WS-CERCA-FINGERPRINT   
037100                SET WS-DESC-TROVATO TO TRUE                       
037200        END-SEARCH                                                
037300     END-IF.                                                      
037400     IF WS-DESC-TROVATO                                           
037500        PERFORM C00512-RITORNA-INIZIO-STORICO                     
037600           UNTIL CLO-IDX = 1                                      
037700              OR CLO-FINGERPRINT(CLO-IDX - 1) NOT = WS-CERCA-FINGERPRINT
037800        PERFORM C00515-COPIA-VOCE-STORICO                         
037900           VARYING CLO-IDX2 FROM CLO-IDX BY 1                     
038000           UNTIL CLO-IDX2 > WS-TAB-CLNT-OLD-COUNT                 
038100              OR CLO-FINGERPRINT(CLO-IDX2) NOT = WS-CERCA-FINGERPRINT
038200     END-IF.                                                      
038300*                                                                 
038400 C00512-RITORNA-INIZIO-STORICO.                                   
038500     SET CLO-IDX DOWN BY 1.                                       
038600*                                                                 
038700 C00515-COPIA-VOCE-STORICO.                                       
038800     ADD 1 TO WS-TAB-STORICO-COUNT.                               
038900     SET ST-INS TO WS-TAB-STORICO-COUNT.                          
039000     MOVE CLO-DETTAGLIO(CLO-IDX2) TO WS-TAB-STORICO(ST-INS).      
039100*                                                                 
039200*-----------------------------------------------------------------
039300* C00520-INSERISCI-TUTTI-NUOVI - PER OGNI NUOVO INTERVALLO        
039400*              ACCUMULATO, VERIFICA LA SOVRAPPOSIZIONE CONTRO LO  
039500*              STORICO DI LAVORO E LO INSERISCE SE LIBERO.        
039600*-----------------------------------------------------------------
039700 C00520-INSERISCI-TUTTI-NUOVI.                                    
039800     PERFORM C00550-VERIFICA-SOVRAPPOSIZIONE.                     
039900     IF WS-INTERVALLO-LIBERO                                      
040000        PERFORM C00560-INSERISCI-INTERVALLO                       
040100     ELSE                                                         
040200        ADD 1 TO WS-TOT-INTERVALLI-SCARTATI                       
040300     END-IF.                                                      
040400*                                                                 
040500*-----------------------------------------------------------------
040600* C00550/555 - VERIFICA CHE IL NUOVO INTERVALLO [NV-START-MS,     
040700*              NV-END-MS) NON SI SOVRAPPONGA A NESSUN INTERVALLO  
040800*              GIA' PRESENTE NELLO STORICO DI LAVORO DEL RELAY.   
040900*-----------------------------------------------------------------
041000 C00550-VERIFICA-SOVRAPPOSIZIONE.                                 
041100     MOVE 'N' TO WS-SOVRAPPOSTO-SW.                               
041200     IF WS-TAB-STORICO-COUNT > 0                                  
041300        PERFORM C00555-CONFRONTA-SOVRAPPOSIZIONE                  
041400           VARYING ST-IDX FROM 1 BY 1                             
041500           UNTIL ST-IDX > WS-TAB-STORICO-COUNT                    
041600     END-IF.                                                      
041700*                                                                 
041800 C00555-CONFRONTA-SOVRAPPOSIZIONE.                                
041900     IF NOT (ST-END-MS(ST-IDX) NOT > NV-START-MS(NV-IDX)          
042000        OR ST-START-MS(ST-IDX) NOT < NV-END-MS(NV-IDX))           
042100        SET WS-INTERVALLO-SOVRAPPOSTO TO TRUE                     
042200     END-IF.                                                      
042300*                                                                 
042400*-----------------------------------------------------------------
042500* C00560/565/566/567 - INSERISCE IL NUOVO INTERVALLO IN CODA ALLO 
042600*              STORICO DI LAVORO E LO RIORDINA PER START-MS       
042700*              ASCENDENTE CON IL METODO A SCAMBIO. LO SCAMBIO     
042800*              RIPORTA LA VOCE INTERA (COMPRESI I PAESI) COSI'    
042900*              COM'E', SENZA RIELABORARLA CAMPO PER CAMPO.        
043000*-----------------------------------------------------------------
043100 C00560-INSERISCI-INTERVALLO.                                     
043200     ADD 1 TO WS-TAB-STORICO-COUNT.                               
043300     SET ST-INS TO WS-TAB-STORICO-COUNT.                          
043400     MOVE WS-TAB-NUOVI(NV-IDX) TO WS-TAB-STORICO(ST-INS).         
043500     IF WS-TAB-STORICO-COUNT > 1                                  
043600        PERFORM C00565-PASSATA-ESTERNA-STORICO                    
043700           VARYING WS-I FROM 1 BY 1                               
043800           UNTIL WS-I > WS-TAB-STORICO-COUNT - 1                  
043900     END-IF.                                                      
044000*                                                                 
044100 C00565-PASSATA-ESTERNA-STORICO.                                  
044200     PERFORM C00566-PASSATA-INTERNA-STORICO                       
044300        VARYING WS-J FROM 1 BY 1                                  
044400        UNTIL WS-J > WS-TAB-STORICO-COUNT - WS-I.                 
044500*                                                                 
044600 C00566-PASSATA-INTERNA-STORICO.                                  
044700     IF ST-START-MS(WS-J) > ST-START-MS(WS-J + 1)                 
044800        PERFORM C00567-SCAMBIA-STORICO                            
044900     END-IF.                                                      
045000*                                                                 
045100 C00567-SCAMBIA-STORICO.                                          
045200     MOVE WS-TAB-STORICO(WS-J)     TO WS-SCAMBIO-STORICO.         
045300     MOVE WS-TAB-STORICO(WS-J + 1) TO WS-TAB-STORICO(WS-J).       
045400     MOVE WS-SCAMBIO-STORICO       TO WS-TAB-STORICO(WS-J + 1).   
045500*                                                                 
045600*-----------------------------------------------------------------
045700* C00600/610/620 - COMPRIME LO STORICO DI LAVORO IN UN'UNICA      
045800*              PASSATA SINISTRA-DESTRA: DUE INTERVALLI ADIACENTI  
045900*              (FINE = INIZIO) SI FONDONO SE CADONO NELLA STESSA  
046000*              FASCIA DI ETA' (AMPIEZZA BUCKET DIPENDENTE DA QUANTO
046100*              E' VECCHIO IL PRIMO DEI DUE) E NELLO STESSO MESE   
046200*              SOLARE, ALTRIMENTI RESTANO DISTINTI.               
046300*-----------------------------------------------------------------
046400 C00600-COMPRIMI-STORICO.                                         
046500     MOVE 0 TO WS-TAB-STORICO-COMPR-COUNT.                        
046600     IF WS-TAB-STORICO-COUNT > 0                                  
046700        ADD 1 TO WS-TAB-STORICO-COMPR-COUNT                       
046800        SET SC1-INS TO WS-TAB-STORICO-COMPR-COUNT                 
046900        SET ST-INS  TO 1                                          
047000        PERFORM C00610-COPIA-PRIMA-VOCE                           
047100        IF WS-TAB-STORICO-COUNT > 1                               
047200           PERFORM C00620-VALUTA-FUSIONE                          
047300              VARYING ST-IDX FROM 2 BY 1                          
047400              UNTIL ST-IDX > WS-TAB-STORICO-COUNT                 
047500        END-IF                                                    
047600     END-IF.                                                      
047700*                                                                 
047800 C00610-COPIA-PRIMA-VOCE.                                         
047900     MOVE WS-TAB-STORICO(ST-INS) TO WS-TAB-STORICO-COMPR(SC1-INS).
048000*                                                                 
048100 C00620-VALUTA-FUSIONE.                                           
048200     SET SC1-IDX TO WS-TAB-STORICO-COMPR-COUNT.                   
048300     MOVE 'N' TO WS-FONDI-SW.                                     
048400     IF SC1-END-MS(SC1-IDX) = ST-START-MS(ST-IDX)                 
048500        PERFORM C00625-CALCOLA-ETA-E-BUCKET                       
048600        PERFORM C00630-CALCOLA-SLOT-E-MESE                        
048700        IF WS-SLOT-PRIMO = WS-SLOT-SECONDO                        
048800           AND WS-ANNO-MESE-1 = WS-ANNO-MESE-2                    
048900           SET WS-FONDI-CON-PRECEDENTE TO TRUE                    
049000        END-IF                                                    
049100     END-IF.                                                      
049200     IF WS-FONDI-CON-PRECEDENTE                                   
049300        PERFORM C00640-FONDI-VOCE                                 
049400     ELSE                                                         
049500        ADD 1 TO WS-TAB-STORICO-COMPR-COUNT                       
049600        SET SC1-INS TO WS-TAB-STORICO-COMPR-COUNT                 
049700        MOVE WS-TAB-STORICO(ST-IDX)                               
049800                TO WS-TAB-STORICO-COMPR(SC1-INS)                  
049900     END-IF.                                                      
050000*                                                                 
050100*-----------------------------------------------------------------
050200* C00625-CALCOLA-ETA-E-BUCKET - L'AMPIEZZA DEL BUCKET DIPENDE     
050300*              DALL'ETA' DEL PIU' VECCHIO DEI DUE INTERVALLI DA   
050400*              CONFRONTARE (QUELLO GIA' COMPRESSO).               
050500*-----------------------------------------------------------------
050600 C00625-CALCOLA-ETA-E-BUCKET.                                     
050700     COMPUTE WS-ETA-MS = RNSP-NOW-MS - SC1-END-MS(SC1-IDX).       
050800     EVALUATE TRUE                                                
050900        WHEN WS-ETA-MS NOT > WK-MS-7-GIORNI                       
051000           MOVE WK-BUCKET-1-ORA     TO WS-AMPIEZZA-BUCKET         
051100        WHEN WS-ETA-MS NOT > WK-MS-30-GIORNI                      
051200           MOVE WK-BUCKET-4-ORE     TO WS-AMPIEZZA-BUCKET         
051300        WHEN WS-ETA-MS NOT > WK-MS-90-GIORNI                      
051400           MOVE WK-BUCKET-12-ORE    TO WS-AMPIEZZA-BUCKET         
051500        WHEN WS-ETA-MS NOT > WK-MS-365-GIORNI                     
051600           MOVE WK-BUCKET-2-GIORNI  TO WS-AMPIEZZA-BUCKET         
051700        WHEN OTHER                                                
051800           MOVE WK-BUCKET-10-GIORNI TO WS-AMPIEZZA-BUCKET         
051900     END-EVALUATE.                                                
052000*                                                                 
052100*-----------------------------------------------------------------
052200* C00630/635/636 - DUE INTERVALLI STANNO NELLO STESSO SLOT SE LE  
052300*              LORO FINI CADONO NELLA STESSA FASCIA DI AMPIEZZA   
052400*              WS-AMPIEZZA-BUCKET E NELLO STESSO MESE SOLARE (LA  
052500*              CONVERSIONE MS-EPOCA -> ANNO/MESE USA L'ALGORITMO  
052600*              CIVILE STANDARD - VEDASI C00636).                  
052700*-----------------------------------------------------------------
052800 C00630-CALCOLA-SLOT-E-MESE.                                      
052900     COMPUTE WS-SLOT-PRIMO =                                      
053000             (SC1-END-MS(SC1-IDX) - 1) / WS-AMPIEZZA-BUCKET.      
053100     COMPUTE WS-SLOT-SECONDO =                                    
053200             (ST-END-MS(ST-IDX) - 1) / WS-AMPIEZZA-BUCKET.        
053300     MOVE SC1-START-MS(SC1-IDX) TO WS-MS-INPUT.                   
053400     PERFORM C00636-MS-A-ANNO-MESE.                               
053500     MOVE WS-ANNO-MESE-RISULTATO TO WS-ANNO-MESE-1.               
053600     MOVE ST-START-MS(ST-IDX) TO WS-MS-INPUT.                     
053700     PERFORM C00636-MS-A-ANNO-MESE.                               
053800     MOVE WS-ANNO-MESE-RISULTATO TO WS-ANNO-MESE-2.               
053900*                                                                 
054000*-----------------------------------------------------------------
054100* C00636-MS-A-ANNO-MESE - CONVERTE UN VALORE IN MILLISECONDI      
054200*              DALL'EPOCA (01/01/1970) NELL'ANNO E MESE SOLARE    
054300*              CORRISPONDENTE (ALGORITMO CIVILE-DA-GIORNI-EPOCA). 
054400*-----------------------------------------------------------------
054500 C00636-MS-A-ANNO-MESE.                                           
054600     COMPUTE WS-GIORNI-EPOCA = WS-MS-INPUT / 86400000.            
054700     COMPUTE WS-Z-GIORNI = WS-GIORNI-EPOCA + 719468.              
054800     COMPUTE WS-ERA-CALC = WS-Z-GIORNI / 146097.                  
054900     COMPUTE WS-DOE-CALC = WS-Z-GIORNI - (WS-ERA-CALC * 146097).  
055000     COMPUTE WS-YOE-CALC =                                        
055100             (WS-DOE-CALC - (WS-DOE-CALC / 1460)                  
055200              + (WS-DOE-CALC / 36524) - (WS-DOE-CALC / 146096)) / 365.
055300     COMPUTE WS-ANNO-CALC = WS-YOE-CALC + (WS-ERA-CALC * 400).    
055400     COMPUTE WS-DOY-CALC =                                        
055500             WS-DOE-CALC - ((365 * WS-YOE-CALC) + (WS-YOE-CALC / 4)
055600             - (WS-YOE-CALC / 100)).                              
055700     COMPUTE WS-MP-CALC = ((5 * WS-DOY-CALC) + 2) / 153.          
055800     IF WS-MP-CALC < 10                                           
055900        COMPUTE WS-MESE-CALC = WS-MP-CALC + 3                     
056000     ELSE                                                         
056100        COMPUTE WS-MESE-CALC = WS-MP-CALC - 9                     
056200        ADD 1 TO WS-ANNO-CALC                                     
056300     END-IF.                                                      
056400     MOVE WS-ANNO-CALC TO WS-ANNO-MESE-RIS-AAAA.                  
056500     MOVE WS-MESE-CALC TO WS-ANNO-MESE-RIS-MM.                    
056600*                                                                 
056700*-----------------------------------------------------------------
056800* C00640/641/642 - FONDE IL NUOVO INTERVALLO CON L'ULTIMO         
056900*              INTERVALLO COMPRESSO SOMMANDO, PAESE PER PAESE, LE 
057000*              RICHIESTE DEI CLIENTI ("ADDRESPONSES"): I PAESI GIA'
057100*              PRESENTI VENGONO SOMMATI, QUELLI NUOVI VENGONO     
057200*              AGGIUNTI IN CODA FINO AL LIMITE DI 250, OLTRE IL   
057300*              QUALE LA VOCE VIENE SCARTATA E CONTATA (T4802). LA 
057400*              FINE INTERVALLO VIENE ESTESA ALLA FINE DEL NUOVO.  
057500*-----------------------------------------------------------------
057600 C00640-FONDI-VOCE.                                               
057700     PERFORM C00641-FONDI-UN-PAESE                                
057800        VARYING ST-PIDX FROM 1 BY 1                               
057900        UNTIL ST-PIDX > ST-NUM-PAESI(ST-IDX).                     
058000     MOVE ST-END-MS(ST-IDX) TO SC1-END-MS(SC1-IDX).               
058100*                                                                 
058200 C00641-FONDI-UN-PAESE.                                           
058300     SET WS-PAESE-NON-TROVATO TO TRUE.                            
058400     IF SC1-NUM-PAESI(SC1-IDX) > 0                                
058500        PERFORM C00642-CERCA-PAESE-COMPRESSO                      
058600           VARYING SC1-PIDX FROM 1 BY 1                           
058700           UNTIL SC1-PIDX > SC1-NUM-PAESI(SC1-IDX)                
058800              OR WS-PAESE-TROVATO                                 
058900     END-IF.                                                      
059000     IF WS-PAESE-NON-TROVATO                                      
059100        IF SC1-NUM-PAESI(SC1-IDX) < 250                           
059200           ADD 1 TO SC1-NUM-PAESI(SC1-IDX)                        
059300           SET SC1-PIDX TO SC1-NUM-PAESI(SC1-IDX)                 
059400           MOVE STP-COUNTRY(ST-IDX, ST-PIDX)                      
059500                   TO SC1P-COUNTRY(SC1-IDX, SC1-PIDX)             
059600           MOVE STP-RESPONSES(ST-IDX, ST-PIDX)                    
059700                   TO SC1P-RESPONSES(SC1-IDX, SC1-PIDX)           
059800        ELSE                                                      
059900           ADD 1 TO WS-TOT-PAESI-SCARTATI                         
060000        END-IF                                                    
060100     END-IF.                                                      
060200*                                                                 
060300 C00642-CERCA-PAESE-COMPRESSO.                                    
060400     IF SC1P-COUNTRY(SC1-IDX, SC1-PIDX) = STP-COUNTRY(ST-IDX, ST-PIDX)
060500        SET WS-PAESE-TROVATO TO TRUE                              
060600        ADD STP-RESPONSES(ST-IDX, ST-PIDX)                        
060700           TO SC1P-RESPONSES(SC1-IDX, SC1-PIDX)                   
060800     END-IF.                                                      
060900*                                                                 
061000*-----------------------------------------------------------------
061100* C00650/655 - SCRIVE SUL NEW MASTER STORICO CLIENTI TUTTI GLI    
061200*              INTERVALLI COMPRESSI DI QUESTO FINGERPRINT.        
061300*-----------------------------------------------------------------
061400 C00650-SCRIVI-STORICO-FINGERPRINT.                               
061500     IF WS-TAB-STORICO-COMPR-COUNT > 0                            
061600        PERFORM C00655-SCRIVI-VOCE-STORICO                        
061700           VARYING SC1-IDX FROM 1 BY 1                            
061800           UNTIL SC1-IDX > WS-TAB-STORICO-COMPR-COUNT             
061900     END-IF.                                                      
062000*                                                                 
062100 C00655-SCRIVI-VOCE-STORICO.                                      
062200     MOVE WS-CERCA-FINGERPRINT TO CH-FINGERPRINT.                 
062300     MOVE WS-TAB-STORICO-COMPR(SC1-IDX) TO CH-DETTAGLIO.          
062400     MOVE RNSF-CLIENTS-INTERVALLO TO REC-RNSOCLNT.                
062500     WRITE REC-RNSOCLNT.                                          
062600*                                                                 
062700*-----------------------------------------------------------------
062800* C00690-SEGNA-TOCCATO - REGISTRA CHE QUESTO FINGERPRINT E' STATO 
062900*              TOCCATO DA UN GRUPPO DI NUOVI INTERVALLI IN QUESTA 
063000*              ELABORAZIONE, PER LA FASE FINALE DI COMPLETAMENTO  
063100*              DEL MASTER STORICO.                                
063200*-----------------------------------------------------------------
063300 C00690-SEGNA-TOCCATO.                                            
063400     ADD 1 TO WS-TAB-FP-TOCCATO-COUNT.                            
063500     SET FT-INS TO WS-TAB-FP-TOCCATO-COUNT.                       
063600     MOVE WS-CERCA-FINGERPRINT TO FT-FINGERPRINT(FT-INS).         
063700*                                                                 
063800*-----------------------------------------------------------------
063900* C00780/785/787 - COMPLETA IL NEW MASTER STORICO SCRIVENDO,      
064000*              SENZA MODIFICHE, GLI INTERVALLI DEL VECCHIO MASTER 
064100*              APPARTENENTI A FINGERPRINT NON TOCCATI DA ALCUN    
064200*              GRUPPO DI NUOVI INTERVALLI DI QUESTA ELABORAZIONE. 
064300*-----------------------------------------------------------------
064400 C00780-COMPLETA-MASTER-STORICO.                                  
064500     IF WS-TAB-CLNT-OLD-COUNT > 0                                 
064600        PERFORM C00785-VERIFICA-TOCCATO                           
064700           VARYING CLO-IDX FROM 1 BY 1                            
064800           UNTIL CLO-IDX > WS-TAB-CLNT-OLD-COUNT                  
064900     END-IF.                                                      
065000     GO TO C01000-FINE.                                           
065100*                                                                 
065200 C00785-VERIFICA-TOCCATO.                                         
065300     SET WS-DESC-NON-TROVATO TO TRUE.                             
065400     IF WS-TAB-FP-TOCCATO-COUNT > 0                               
065500        PERFORM C00787-CONFRONTA-TOCCATO                          
065600           VARYING FT-IDX FROM 1 BY 1                             
065700           UNTIL FT-IDX > WS-TAB-FP-TOCCATO-COUNT                 
065800              OR WS-DESC-TROVATO                                  
065900     END-IF.                                                      
066000     IF WS-DESC-NON-TROVATO                                       
066100        MOVE CLO-FINGERPRINT(CLO-IDX) TO CH-FINGERPRINT           
066200        MOVE CLO-DETTAGLIO(CLO-IDX)   TO CH-DETTAGLIO             
066300        MOVE RNSF-CLIENTS-INTERVALLO  TO REC-RNSOCLNT             
066400        WRITE REC-RNSOCLNT                                        
066500     END-IF.                                                      
066600*                                                                 
066700 C00787-CONFRONTA-TOCCATO.                                        
066800     IF FT-FINGERPRINT(FT-IDX) = CLO-FINGERPRINT(CLO-IDX)         
066900        SET WS-DESC-TROVATO TO TRUE                               
067000     END-IF.                                                      
067100*                                                                 
067200*-----------------------------------------------------------------
067300* C01000-FINE - CHIUDE I FILE ANCORA APERTI, EMETTE I CONTATORI   
067400*              RIEPILOGATIVI E TERMINA IL PROGRAMMA.              
067500*-----------------------------------------------------------------
067600 C01000-FINE.                                                     
067700     CLOSE RNSICLIN.                                              
067800     CLOSE RNSICLNT.                                              
067900     CLOSE RNSOCLNT.                                              
068000     DISPLAY 'RNSBT050 - FINGERPRINT ELABORATI     = '            
068100             WS-TOT-FINGERPRINT-ELAB.                             
068200     DISPLAY 'RNSBT050 - INTERVALLI SCARTATI (SOVR)= '            
068300             WS-TOT-INTERVALLI-SCARTATI.                          
068400     DISPLAY 'RNSBT050 - PAESI SCARTATI (OLTRE 250)= '            
068500             WS-TOT-PAESI-SCARTATI.                               
068600     DISPLAY 'RNSBT050 - FINE STORICO CLIENTI - RC='              
068700             WS-RETURN-CODE.                                      
068800     MOVE WS-RETURN-CODE TO RETURN-CODE.                          
068900     STOP RUN.                                                    
069000*                                                                 
069100*-----------------------------------------------------------------
069200* C0801x/802x - PARAGRAFI DI LETTURA DEI FILE DI INGRESSO, TUTTI  
069300*              CON LO STESSO SCHEMA FILE-STATUS.                  
069400*-----------------------------------------------------------------
069500 C08010-READ-RNSICLNT.                                            
069600     READ RNSICLNT                                                
069700        AT END MOVE '10' TO WS-FS-RNSICLNT                        
069800     END-READ.                                                    
069900     IF WS-FS-RNSICLNT NOT = '10'                                 
070000        MOVE REC-RNSICLNT TO RNSF-CLIENTS-INTERVALLO              
070100     END-IF.                                                      
070200 EX-C08010-READ-RNSICLNT.                                         
070300     EXIT.                                                        
070400*                                                                 
070500 C08020-READ-RNSICLIN.                                            
070600     READ RNSICLIN                                                
070700        AT END MOVE '10' TO WS-FS-RNSICLIN                        
070800     END-READ.                                                    
070900     IF WS-FS-RNSICLIN NOT = '10'                                 
071000        MOVE REC-RNSICLIN TO RNSF-CLIENTS-INTERVALLO              
071100     END-IF.                                                      
071200 EX-C08020-READ-RNSICLIN.                                         
071300     EXIT.                                                        
