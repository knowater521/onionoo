000100***************************************************************** 
000200*                                                                *
000300* COPY.......: RNSCPARM                                         * 
000400* DESCRIZIONE: SCHEDA PARAMETRI DI RUN COMUNE A TUTTI I PROGRAMMI*
000500*              BATCH RNSBTnnn.  SOSTITUISCE L'OROLOGIO DI SISTEMA*
000600*              CON UN VALORE "NOW" LETTO DA SYSIN, IN MODO CHE   *
000700*              OGNI RUN SIA RIPRODUCIBILE.                       *
000800*                                                                *
000900* Data.... Prg.. Autore Descrizione Modifica....................* 
001000* 19881003 00000 MFN    Creazione oggetto                        *
001100* 19960212 00001 PZL    Aggiunto RNSP-CUTOFF-MS per finestra 7GG *
001200* 19990806 00002 GBT    Revisione Y2K - RNSP-NOW-MS resta S9(18) *
001300*                       gia' su 18 cifre, nessuna modifica dati  *
001400***************************************************************** 
001500 01  RNSP-SCHEDA-PARAMETRI.                                       
001600     05  RNSP-NOW-MS              PIC S9(18)      COMP-3.         
001700     05  RNSP-CUTOFF-DAYS         PIC 9(03)          VALUE 007.   
001800     05  RNSP-DIR-CONSENSUS       PIC X(44).                      
001900     05  RNSP-DIR-BRIDGE-STATUS   PIC X(44).                      
002000     05  RNSP-DIR-DESCRIPTORS     PIC X(44).                      
002100     05  RNSP-DIR-GEOIP           PIC X(44).                      
002200     05  RNSP-FILLER              PIC X(20).                      
