000100***************************************************************** 
000200*                                                                *
000300* COPY.......: RNSFGEOA                                         * 
000400* DESCRIZIONE: TRACCIATO CSV DI INGRESSO "GEOIP ASN BLOCKS" -   * 
000500*              UNA RIGA PER BLOCCO CIDR DI SISTEMA AUTONOMO.    * 
000600*                                                                *
000700* Data.... Prg.. Autore Descrizione Modifica....................* 
000800* 19960212 00000 PZL    Creazione oggetto                        *
000900***************************************************************** 
001000 01  RNSF-GEOIP-ASN-BLOCK.                                        
001100     05  AS-NETWORK               PIC X(18).                      
001200     05  AS-NUMBER                PIC 9(09)          COMP.        
001300     05  AS-ORG-NAME              PIC X(100).                     
001400     05  FILLER                   PIC X(08).                      
001500*                                                                 
001600*--- RIGA GREZZA CSV COSI' COME LETTA DAL FILE DI INGRESSO -----* 
001700 01  RNSF-GEOA-RIGA-CSV           PIC X(150).                     
001800*                                                                 
001900*--- TABELLA RETI AS ORDINATA PER INDIRIZZO INIZIALE ------------*
002000 01  RNSF-TAB-GEOA.                                               
002100     05  GAT-VOCE OCCURS 200000 TIMES                             
002200                   ASCENDING KEY IS GAT-START                     
002300                   INDEXED BY GAT-IDX.                            
002400         10  GAT-START            PIC 9(10)          COMP.        
002500         10  GAT-END              PIC 9(10)          COMP.        
002600         10  GAT-NUMBER           PIC 9(09)          COMP.        
002700         10  GAT-ORG-NAME         PIC X(100).
002800     05  FILLER                   PIC X(04).
