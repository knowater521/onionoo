000100***************************************************************** 
000200*                                                                *
000300* COPY.......: RNSCERR                                          * 
000400* DESCRIZIONE: AREA COMUNE DI SEGNALAZIONE ERRORI E DIAGNOSTICA * 
000500*              PER I PROGRAMMI BATCH RNSBTnnn.                  * 
000600*                                                                *
000700* Data.... Prg.. Autore Descrizione Modifica....................* 
000800* 19881003 00000 MFN    Creazione oggetto                        *
000900* 19940517 00001 PZL    Aggiunto RNSE-RIGA per numero riga scarto*
001000***************************************************************** 
001100 01  RNSE-CAMPI-ERRORE.                                           
001200     05  RNSE-PROGRAMMA           PIC X(08).                      
001300     05  RNSE-PARAGRAFO           PIC X(12).                      
001400     05  RNSE-DESCRIZIONE         PIC X(60).                      
001500     05  RNSE-FILE                PIC X(08).                      
001600     05  RNSE-RIGA                PIC 9(08)          COMP.        
001700     05  RNSE-CODICE-FS           PIC X(02).                      
001800     05  RNSE-GRAVE               PIC X(01).                      
001900         88  RNSE-GRAVE-SI            VALUE 'S'.                  
002000         88  RNSE-GRAVE-NO            VALUE 'N'.                  
002100     05  FILLER                   PIC X(15).                      
002200 01  RNSE-CONTATORI-ERRORE.                                       
002300     05  RNSE-TOT-RIGHE-SCARTATE  PIC 9(08)          COMP.        
002400     05  RNSE-TOT-RIGHE-ACCETTATE PIC 9(08)          COMP.        
002500     05  FILLER                   PIC X(08).                      
