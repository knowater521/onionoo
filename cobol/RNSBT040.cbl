000100***************************************************************** 
000200* NOTA:                                                          *
000300***************************************************************** 
000400*                                                                 *
000500* PRODOTTO : SISTEMA STATO RETE RELAY/BRIDGE                    * 
000600*                                                                 *
000700* FUNZIONE : SERVIZIO DI RICERCA GEOIP - CARICA LE TRE TAVOLE   * 
000800*            DI RIFERIMENTO GEOLITE2 (BLOCCHI CITTA', LOCALITA', *
000900*            BLOCCHI AS) E RISOLVE UNA LISTA DI INDIRIZZI IPV4   *
001000*            RICHIESTI IN PAESE/REGIONE/CITTA'/AS.                *
001100*                                                                 *
001200* AUTORE   : M. FERRANTE                                         *
001300*                                                                 *
001400* PROGRAMMA: RNSBT040, COBOL/BATCH                                *
001500*                                                                 *
001600* PLAN     : RNSOPX01                                             *
001700*                                                                 *
001800* INPUT    : BLOCCHI CITTA' GEOLITE2   (RNSIGEOB)                 *
001900* INPUT    : LOCALITA' GEOLITE2        (RNSIGEOL)                 *
002000* INPUT    : BLOCCHI AS GEOLITE2       (RNSIGEOA)                 *
002100* INPUT    : LISTA INDIRIZZI DA RISOLVERE (RNSIADDR)               *
002200*                                                                 *
002300* OUTPUT   : RISULTATI DI RICERCA GEOIP (RNSOLKUP)                 *
002400*                                                                 *
002500* Data.... Prg.. Autore Descrizione Modifica....................* 
002600* 19960212 00000 PZL    Creazione oggetto                        *
002700* 19970911 00001 CRR    Aggiunta risoluzione AS (RNSIGEOA/GEOA)  *
002800* 19990806 00002 GBT    Revisione Y2K - nessun campo data in     *
002900*                       questo programma, verificati solo i      *
003000*                       tracciati copybook                        *
003100* 20030421 T3102 EBN    Ordinamento binario sulle tavole rete     *
003200*                       (GBT/GAT) al posto della scansione lineare*
003300* 20050919 T4471 EBN    Fallback su GB-REG-COUNTRY-ID quando il  *
003400*                       geoname di citta' e' vuoto o non trovato *
003500* 20070604 T4796 CRR    Verificata copertura tavola AS oltre i   *
003600*                       200.000 blocchi previsti (nessuna mod.)  *
003700* 20090922 T5201 EBN    Allineata intestazione a norma audit CED *
003800***************************************************************** 
003900 IDENTIFICATION DIVISION.                                         
004000 PROGRAM-ID.    RNSBT040.                                         
004100 AUTHOR.        M. FERRANTE.                                      
004200 INSTALLATION.  CED RETE RELAY/BRIDGE.                            
004300 DATE-WRITTEN.  12/02/1996.                                       
004400 DATE-COMPILED.                                                   
004500 SECURITY.      USO INTERNO - RISERVATO AL CED.                   
004600***************************************************************** 
004700 ENVIRONMENT DIVISION.                                            
004800 CONFIGURATION SECTION.                                           
004900 SOURCE-COMPUTER. IBM-3090.                                       
005000 OBJECT-COMPUTER. IBM-3090.                                       
005100 SPECIAL-NAMES.                                                   
005200     C01 IS TOP-OF-FORM.                                          
005300*-----------------------------------------------------------------
005400 INPUT-OUTPUT SECTION.                                            
005500 FILE-CONTROL.                                                    
005600     SELECT  SYSPARM        ASSIGN    TO SYSPARM                  
005700                             FILE STATUS IS WS-FS-SYSPARM.        
005800     SELECT  RNSIGEOB       ASSIGN    TO RNSIGEOB                 
005900                             FILE STATUS IS WS-FS-RNSIGEOB.       
006000     SELECT  RNSIGEOL       ASSIGN    TO RNSIGEOL                 
006100                             FILE STATUS IS WS-FS-RNSIGEOL.       
006200     SELECT  RNSIGEOA       ASSIGN    TO RNSIGEOA                 
006300                             FILE STATUS IS WS-FS-RNSIGEOA.       
006400     SELECT  RNSIADDR       ASSIGN    TO RNSIADDR                 
006500                             FILE STATUS IS WS-FS-RNSIADDR.       
006600     SELECT  RNSOLKUP       ASSIGN    TO RNSOLKUP                 
006700                             FILE STATUS IS WS-FS-RNSOLKUP.       
006800***************************************************************** 
006900 DATA DIVISION.                                                   
007000 FILE SECTION.                                                    
007100 FD  SYSPARM                                                      
007200     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   
007300 01  REC-SYSPARM                   PIC X(0080).                   
007400*                                  - BLOCCHI CITTA' GEOLITE2  (INPUT)
007500 FD  RNSIGEOB                                                     
007600     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   
007700 01  REC-RNSIGEOB                  PIC X(0200).                   
007800*                                  - LOCALITA' GEOLITE2       (INPUT)
007900 FD  RNSIGEOL                                                     
008000     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   
008100 01  REC-RNSIGEOL                  PIC X(0300).                   
008200*                                  - BLOCCHI AS GEOLITE2      (INPUT)
008300 FD  RNSIGEOA                                                     
008400     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   
008500 01  REC-RNSIGEOA                  PIC X(0150).                   
008600*                                  - LISTA INDIRIZZI RICHIESTI(INPUT)
008700 FD  RNSIADDR                                                     
008800     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   
008900 01  REC-RNSIADDR                  PIC X(0039).                   
009000*                                  - RISULTATI RICERCA GEOIP (OUTPUT)
009100 FD  RNSOLKUP                                                     
009200     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   
009300 01  REC-RNSOLKUP                  PIC X(0235).                   
009400*-----------------------------------------------------------------
009500 WORKING-STORAGE SECTION.                                         
009600     COPY RNSCPARM.                                               
009700     COPY RNSCERR.                                                
009800     COPY RNSFGEOB.                                               
009900     COPY RNSFGEOL.                                               
010000     COPY RNSFGEOA.                                               
010100     COPY RNSFLKUP.                                               
010200*                                  - COSTANTI DI LAVORO           
010300 01  WK-COSTANTI-FLAG.                                            
010400     05  WK-RNSBT040               PIC X(08)  VALUE 'RNSBT040'.   
010500     05  FILLER                    PIC X(04).                     
010600*                                  - TAVOLA POTENZE DI DUE (2**0-2**24)
010700*                                    USATA PER MASCHERARE GLI HOST BIT
010800*                                    DELLE RETI CIDR SENZA RICORRERE A
010900*                                    FUNZIONI INTRINSECHE.        
011000 01  WK-TAB-POTENZE-2-LETT.                                       
011100     05  FILLER  PIC 9(09)  VALUE 000000001.                      
011200     05  FILLER  PIC 9(09)  VALUE 000000002.                      
011300     05  FILLER  PIC 9(09)  VALUE 000000004.                      
011400     05  FILLER  PIC 9(09)  VALUE 000000008.                      
011500     05  FILLER  PIC 9(09)  VALUE 000000016.                      
011600     05  FILLER  PIC 9(09)  VALUE 000000032.                      
011700     05  FILLER  PIC 9(09)  VALUE 000000064.                      
011800     05  FILLER  PIC 9(09)  VALUE 000000128.                      
011900     05  FILLER  PIC 9(09)  VALUE 000000256.                      
012000     05  FILLER  PIC 9(09)  VALUE 000000512.                      
012100     05  FILLER  PIC 9(09)  VALUE 000001024.                      
012200     05  FILLER  PIC 9(09)  VALUE 000002048.                      
012300     05  FILLER  PIC 9(09)  VALUE 000004096.                      
012400     05  FILLER  PIC 9(09)  VALUE 000008192.                      
012500     05  FILLER  PIC 9(09)  VALUE 000016384.                      
012600     05  FILLER  PIC 9(09)  VALUE 000032768.                      
012700     05  FILLER  PIC 9(09)  VALUE 000065536.                      
012800     05  FILLER  PIC 9(09)  VALUE 000131072.                      
012900     05  FILLER  PIC 9(09)  VALUE 000262144.                      
013000     05  FILLER  PIC 9(09)  VALUE 000524288.                      
013100     05  FILLER  PIC 9(09)  VALUE 001048576.                      
013200     05  FILLER  PIC 9(09)  VALUE 002097152.                      
013300     05  FILLER  PIC 9(09)  VALUE 004194304.                      
013400     05  FILLER  PIC 9(09)  VALUE 008388608.                      
013500     05  FILLER  PIC 9(09)  VALUE 016777216.                      
013600 01  WK-TAB-POTENZE-2  REDEFINES WK-TAB-POTENZE-2-LETT.           
013700     05  WK-POTENZA-2-VOCE  PIC 9(09)  COMP  OCCURS 25 TIMES      
013800                             INDEXED BY WK-POT-IDX.               
013900*                                  - CAMPI SCOMPOSIZIONE RIGA CSV GEOB
014000 01  WK-GEOB-CAMPI.                                               
014100     05  WK-GB-C-NETWORK           PIC X(18).                     
014200     05  WK-GB-C-GEONAME           PIC X(08)      JUSTIFIED RIGHT.
014300     05  WK-GB-C-REGCTRY           PIC X(08)      JUSTIFIED RIGHT.
014400     05  WK-GB-C-REPRCTRY          PIC X(09).                     
014500     05  WK-GB-C-ANONPX            PIC X(01).                     
014600     05  WK-GB-C-SATELL            PIC X(01).                     
014700     05  WK-GB-C-POSTAL            PIC X(10).                     
014800     05  WK-GB-C-LAT               PIC X(09).                     
014900     05  WK-GB-C-LON               PIC X(09).                     
015000     05  FILLER                    PIC X(04).                     
015100*                                  - CAMPI SCOMPOSIZIONE RIGA CSV GEOL
015200 01  WK-GEOL-CAMPI.                                               
015300     05  WK-GL-C-GEONAME           PIC X(08)      JUSTIFIED RIGHT.
015400     05  WK-GL-C-LOCALE            PIC X(10)      JUSTIFIED RIGHT.
015500     05  WK-GL-C-CONTCODE          PIC X(10)      JUSTIFIED RIGHT.
015600     05  WK-GL-C-CONTNAME          PIC X(30)      JUSTIFIED RIGHT.
015700     05  WK-GL-C-COUNTRYISO        PIC X(02).                     
015800     05  WK-GL-C-COUNTRYNAME       PIC X(50).                     
015900     05  WK-GL-C-SUB1ISO           PIC X(10)      JUSTIFIED RIGHT.
016000     05  WK-GL-C-SUB1NAME          PIC X(50).                     
016100     05  WK-GL-C-SUB2ISO           PIC X(10)      JUSTIFIED RIGHT.
016200     05  WK-GL-C-SUB2NAME          PIC X(50)      JUSTIFIED RIGHT.
016300     05  WK-GL-C-CITYNAME          PIC X(50).                     
016400     05  FILLER                    PIC X(04).                     
016500*                                  - CAMPI SCOMPOSIZIONE RIGA CSV GEOA
016600 01  WK-GEOA-CAMPI.                                               
016700     05  WK-AS-C-NETWORK           PIC X(18).                     
016800     05  WK-AS-C-NUMBER            PIC X(09)      JUSTIFIED RIGHT.
016900     05  WK-AS-C-ORGNAME           PIC X(100).                    
017000     05  FILLER                    PIC X(04).                     
017100*                                  - SCOMPOSIZIONE RETE CIDR (COMUNE)
017200 01  WK-CIDR-CAMPI.                                               
017300     05  WK-CIDR-INDIRIZZO         PIC X(18).                     
017400     05  WK-CIDR-ADDR-PARTE        PIC X(15).                     
017500     05  WK-CIDR-MASCHERA          PIC X(02)      JUSTIFIED RIGHT.
017600     05  WK-CIDR-OTT1              PIC X(03)      JUSTIFIED RIGHT.
017700     05  WK-CIDR-OTT2              PIC X(03)      JUSTIFIED RIGHT.
017800     05  WK-CIDR-OTT3              PIC X(03)      JUSTIFIED RIGHT.
017900     05  WK-CIDR-OTT4              PIC X(03)      JUSTIFIED RIGHT.
018000     05  WK-CIDR-PUNTI             PIC 9(02)      COMP.           
018100     05  WK-CIDR-MASCHERA-N        PIC 9(02)      COMP.           
018200     05  WK-CIDR-HOST-BIT          PIC 9(02)      COMP.           
018300     05  WK-CIDR-DIVISORE          PIC 9(10)      COMP.           
018400     05  WK-CIDR-VALORE            PIC 9(10)      COMP.           
018500     05  WK-CIDR-QUOZIENTE         PIC 9(10)      COMP.           
018600     05  WK-CIDR-VALIDA-SW         PIC X(01).                     
018700         88  WK-CIDR-VALIDA            VALUE 'S'.                 
018800         88  WK-CIDR-NON-VALIDA        VALUE 'N'.                 
018900     05  FILLER                    PIC X(04).                     
019000*                                  - CONTEGGIO COLONNE RIGA CSV, PER LA
019100*                                    REGOLA DI SCARTO RIGHE INCOMPLETE
019200 01  WK-COLONNE-CAMPI.                                            
019300     05  WK-COL-VIRGOLE            PIC 9(02)      COMP.           
019400     05  FILLER                    PIC X(04).                     
019500*                                  - CONVERSIONE STRINGA DECIMALE CSV
019600*                                    (LATITUDINE/LONGITUDINE) IN CAMPO
019700*                                    PACKED, SENZA FUNZIONI INTRINSECHE
019800 01  WK-DECIMALE-CAMPI.                                           
019900     05  WK-DEC-STRINGA            PIC X(09).                     
020000     05  WK-DEC-SEGNO-SW           PIC X(01).                     
020100         88  WK-DEC-NEGATIVO           VALUE 'S'.                 
020200         88  WK-DEC-POSITIVO           VALUE 'N'.                 
020300     05  WK-DEC-INT-PARTE          PIC X(04)      JUSTIFIED RIGHT.
020400     05  WK-DEC-FRAZ-PARTE         PIC X(04).                     
020500     05  WK-DEC-INT-N              PIC 9(04).                     
020600     05  WK-DEC-FRAZ-N             PIC 9(04).                     
020700     05  WK-DEC-RISULTATO          PIC S9(03)V9(04)   COMP-3.     
020800     05  FILLER                    PIC X(04).                     
020900*                                  - AREE DI SCAMBIO PER GLI ORDINAMENTI
021000 01  WS-SCAMBIO-GEOL.                                             
021100     05  SL-GEONAME-ID             PIC 9(08).                     
021200     05  SL-COUNTRY-ISO            PIC X(02).                     
021300     05  SL-COUNTRY-NAME           PIC X(50).                     
021400     05  SL-SUBDIV1-NAME           PIC X(50).                     
021500     05  SL-CITY-NAME              PIC X(50).                     
021600     05  FILLER                    PIC X(04).                     
021700*                                  - VARIABILI DI LAVORO          
021800 01  WS-LAVORO.                                                   
021900     05  WS-FS-SYSPARM             PIC X(02).                     
022000     05  WS-FS-RNSIGEOB            PIC X(02).                     
022100     05  WS-FS-RNSIGEOL            PIC X(02).                     
022200     05  WS-FS-RNSIGEOA            PIC X(02).                     
022300     05  WS-FS-RNSIADDR            PIC X(02).                     
022400     05  WS-FS-RNSOLKUP            PIC X(02).                     
022500     05  WS-TAB-GEOB-COUNT         PIC 9(06)      COMP  VALUE 0.  
022600     05  WS-TAB-GEOL-COUNT         PIC 9(06)      COMP  VALUE 0.  
022700     05  WS-TAB-GEOA-COUNT         PIC 9(06)      COMP  VALUE 0.  
022800     05  WS-LO                     PIC 9(06)      COMP.           
022900     05  WS-HI                     PIC 9(06)      COMP.           
023000     05  WS-MID                    PIC 9(06)      COMP.           
023100     05  WS-I                      PIC 9(06)      COMP.           
023200     05  WS-J                      PIC 9(06)      COMP.           
023300     05  WS-K                      PIC 9(06)      COMP.           
023400     05  WS-LEAD-SPAZI             PIC 9(03)      COMP.           
023500     05  WS-PUNTI-START            PIC 9(03)      COMP.           
023600     05  WS-BLOCCO-TROVATO-SW      PIC X(01).                     
023700         88  WS-BLOCCO-CITTA-TROVATO   VALUE 'S'.                 
023800         88  WS-BLOCCO-CITTA-ASSENTE   VALUE 'N'.                 
023900     05  WS-BLOCCO-AS-TROVATO-SW   PIC X(01).                     
024000         88  WS-BLOCCO-AS-TROVATO     VALUE 'S'.                  
024100         88  WS-BLOCCO-AS-ASSENTE     VALUE 'N'.                  
024200     05  WS-GEONAME-TROVATO-SW     PIC X(01).                     
024300         88  WS-GEONAME-TROVATO       VALUE 'S'.                  
024400         88  WS-GEONAME-ASSENTE       VALUE 'N'.                  
024500     05  WS-INDIRIZZO-VALIDO-SW    PIC X(01).                     
024600         88  WS-INDIRIZZO-VALIDO      VALUE 'S'.                  
024700         88  WS-INDIRIZZO-NON-VALIDO  VALUE 'N'.                  
024800     05  WS-CERCA-GEONAME-ID       PIC 9(08).                     
024900     05  WS-CERCA-VALORE-IND       PIC 9(10)      COMP.           
025000     05  WS-BLOCCO-GEONAME-ID      PIC 9(08).                     
025100     05  WS-BLOCCO-REGCTRY-ID      PIC 9(08).                     
025200     05  WS-BLOCCO-LATITUDE       PIC S9(03)V9(04) COMP-3.        
025300     05  WS-BLOCCO-LONGITUDE      PIC S9(03)V9(04) COMP-3.        
025400     05  WS-AS-NUMBER-TROVATO      PIC 9(09)      COMP.           
025500     05  WS-AS-ORGNAME-TROVATO     PIC X(100).                    
025600     05  WS-TOT-GEOB-LETTI         PIC 9(08)      COMP  VALUE 0.  
025700     05  WS-TOT-GEOB-SCARTATI      PIC 9(08)      COMP  VALUE 0.  
025800     05  WS-TOT-GEOL-LETTI         PIC 9(08)      COMP  VALUE 0.  
025900     05  WS-TOT-GEOL-SCARTATI      PIC 9(08)      COMP  VALUE 0.  
026000     05  WS-TOT-GEOA-LETTI         PIC 9(08)      COMP  VALUE 0.  
026100     05  WS-TOT-GEOA-SCARTATI      PIC 9(08)      COMP  VALUE 0.  
026200     05  WS-TOT-INDIR-LETTI        PIC 9(08)      COMP  VALUE 0.  
026300     05  WS-TOT-INDIR-SCARTATI     PIC 9(08)      COMP  VALUE 0.  
026400     05  WS-TOT-INDIR-RISOLTI      PIC 9(08)      COMP  VALUE 0.  
026500     05  WS-RETURN-CODE            PIC S9(04)     COMP  VALUE 0.  
026600     05  FILLER                    PIC X(04).                     
026700*                                  - VISTE ALTERNATIVE DI LAVORO  
026800 01  WS-LAVORO-EDIT.                                              
026900     05  WS-CERCA-VALORE-EDIT      PIC Z(9)9.                     
027000     05  WS-CERCA-VALORE-EDIT-R  REDEFINES                        
027100         WS-CERCA-VALORE-EDIT      PIC X(10).                     
027200     05  WS-AS-NUMBER-EDIT         PIC Z(8)9.                     
027300     05  WS-AS-NUMBER-EDIT-R  REDEFINES                           
027400         WS-AS-NUMBER-EDIT         PIC X(09).                     
027500     05  FILLER                    PIC X(04).                     
027600***************************************************************** 
027700 PROCEDURE DIVISION.                                              
027800*                                                                 
027900     PERFORM C00010-INIT.                                         
028000     PERFORM C00100-CARICA-BLOCCHI-CITTA                          
028100        UNTIL WS-FS-RNSIGEOB = '10'.                              
028200     PERFORM C00110-CARICA-LOCALITA                               
028300        UNTIL WS-FS-RNSIGEOL = '10'.                              
028400     PERFORM C00120-CARICA-BLOCCHI-AS                             
028500        UNTIL WS-FS-RNSIGEOA = '10'.                              
028600     PERFORM C00700-ORDINA-TAB-GEOL.                              
028700     PERFORM C00200-ELABORA-INDIRIZZO                             
028800        UNTIL WS-FS-RNSIADDR = '10'.                              
028900     PERFORM C01000-FINE.                                         
029000*                                                                 
029100*-----------------------------------------------------------------
029200* C00010-INIT - APERTURA FILE E LETTURA SCHEDA PARAMETRI.         
029300*-----------------------------------------------------------------
029400 C00010-INIT.                                                     
029500     DISPLAY 'RNSBT040 - INIZIO SERVIZIO DI RICERCA GEOIP'.       
029600     ACCEPT RNSP-SCHEDA-PARAMETRI FROM SYSIN.                     
029700     OPEN INPUT  RNSIGEOB RNSIGEOL RNSIGEOA RNSIADDR.             
029800     OPEN OUTPUT RNSOLKUP.                                        
029900*                                  - SALTA LA RIGA DI INTESTAZIONE DI
030000*                                    OGNI CSV, POI PREPARA LA PRIMA
030100*                                    RIGA DATI PER IL CICLO PRINCIPALE
030200     PERFORM C08010-READ-RNSIGEOB.                                
030300     PERFORM C08010-READ-RNSIGEOB.                                
030400     PERFORM C08020-READ-RNSIGEOL.                                
030500     PERFORM C08020-READ-RNSIGEOL.                                
030600     PERFORM C08030-READ-RNSIGEOA.                                
030700     PERFORM C08030-READ-RNSIGEOA.                                
030800     PERFORM C08040-READ-RNSIADDR.                                
030900*                                                                 
031000*-----------------------------------------------------------------
031100* C00100-CARICA-BLOCCHI-CITTA - CARICA LA TAVOLA GBT DA RNSIGEOB, 
031200*              SALTANDO LA RIGA DI INTESTAZIONE. IL FILE FORNITORE
031300*              ARRIVA GIA' ORDINATO PER GB-NETWORK CRESCENTE, PER 
031400*              CUI NON SI ESEGUE ALCUN RIORDINO IN PROGRAMMA.     
031500*-----------------------------------------------------------------
031600 C00100-CARICA-BLOCCHI-CITTA.                                     
031700     ADD 1 TO WS-TOT-GEOB-LETTI.                                  
031800     MOVE REC-RNSIGEOB TO RNSF-GEOB-RIGA-CSV.                     
031900     PERFORM C00105-SCOMPONI-RIGA-GEOB.                           
032000     IF WK-CIDR-VALIDA                                            
032100        ADD 1 TO WS-TAB-GEOB-COUNT                                
032200        SET GBT-IDX TO WS-TAB-GEOB-COUNT                          
032300        MOVE WK-CIDR-VALORE          TO GBT-START(GBT-IDX)        
032400        COMPUTE GBT-END(GBT-IDX) =                                
032500                WK-CIDR-VALORE + WK-CIDR-DIVISORE - 1             
032600        IF WK-GB-C-GEONAME NUMERIC                                
032700           MOVE WK-GB-C-GEONAME      TO GBT-GEONAME-ID(GBT-IDX)   
032800        ELSE                                                      
032900           MOVE 0                    TO GBT-GEONAME-ID(GBT-IDX)   
033000        END-IF                                                    
033100        IF WK-GB-C-REGCTRY NUMERIC                                
033200           MOVE WK-GB-C-REGCTRY      TO GBT-REG-COUNTRY-ID(GBT-IDX)
033300        ELSE                                                      
033400           MOVE 0                    TO GBT-REG-COUNTRY-ID(GBT-IDX)
033500        END-IF                                                    
033600        MOVE WK-GB-C-LAT TO WK-DEC-STRINGA                        
033700        PERFORM C00256-CONVERTI-DECIMALE                          
033800        MOVE WK-DEC-RISULTATO        TO GBT-LATITUDE(GBT-IDX)     
033900        MOVE WK-GB-C-LON TO WK-DEC-STRINGA                        
034000        PERFORM C00256-CONVERTI-DECIMALE                          
034100        MOVE WK-DEC-RISULTATO        TO GBT-LONGITUDE(GBT-IDX)    
034200     ELSE                                                         
034300        ADD 1 TO WS-TOT-GEOB-SCARTATI                             
034400     END-IF.                                                      
034500     PERFORM C08010-READ-RNSIGEOB.                                
034600*                                                                 
034700*-----------------------------------------------------------------
034800* C00105-SCOMPONI-RIGA-GEOB - SPACCHETTA LA RIGA CSV E CONVERTE LA
034900*              RETE CIDR (COLONNA 1) IN INDIRIZZO INIZIALE/FINALE.
035000*              COLONNE OLTRE LA NONA (RAGGIO DI ACCURATEZZA) SONO 
035100*              IGNORATE, COME DA REGOLA DI TOLLERANZA COLONNE EXTRA.
035200*              UNA RIGA CON MENO DI NOVE COLONNE (OTTO VIRGOLE) E'
035300*              INCOMPLETA E VIENE SCARTATA SENZA SCOMPORLA, PER NON
035400*              LASCIARE NEI CAMPI RICEVENTI I VALORI DELLA RIGA   
035500*              PRECEDENTE.                                        
035600*-----------------------------------------------------------------
035700 C00105-SCOMPONI-RIGA-GEOB.                                       
035800     INSPECT RNSF-GEOB-RIGA-CSV TALLYING WK-COL-VIRGOLE FOR ALL ','.
035900     IF WK-COL-VIRGOLE < 8                                        
036000        SET WK-CIDR-NON-VALIDA TO TRUE                            
036100     ELSE                                                         
036200        UNSTRING RNSF-GEOB-RIGA-CSV DELIMITED BY ','              
036300                 INTO WK-GB-C-NETWORK  WK-GB-C-GEONAME            
036400                      WK-GB-C-REGCTRY  WK-GB-C-REPRCTRY           
036500                      WK-GB-C-ANONPX   WK-GB-C-SATELL             
036600                      WK-GB-C-POSTAL   WK-GB-C-LAT                
036700                      WK-GB-C-LON                                 
036800        MOVE WK-GB-C-NETWORK TO WK-CIDR-INDIRIZZO                 
036900        PERFORM C00250-SCOMPONI-RETE-CIDR                         
037000        INSPECT WK-GB-C-GEONAME REPLACING LEADING SPACE BY ZERO   
037100        INSPECT WK-GB-C-REGCTRY REPLACING LEADING SPACE BY ZERO   
037200     END-IF.                                                      
037300*                                                                 
037400*-----------------------------------------------------------------
037500* C00256-CONVERTI-DECIMALE - CONVERTE UNA STRINGA CSV NEL FORMATO 
037600*              "[-]NNN.NNNN" (LATITUDINE/LONGITUDINE) NEL CORRISPON-
037700*              DENTE CAMPO PACKED WK-DEC-RISULTATO, SENZA RICORRERE
037800*              A FUNZIONI INTRINSECHE DI CONVERSIONE NUMERICA.    
037900*-----------------------------------------------------------------
038000 C00256-CONVERTI-DECIMALE.                                        
038100     MOVE SPACES TO WK-DEC-INT-PARTE WK-DEC-FRAZ-PARTE.           
038200     SET WK-DEC-POSITIVO TO TRUE.                                 
038300     IF WK-DEC-STRINGA(1:1) = '-'                                 
038400        SET WK-DEC-NEGATIVO TO TRUE                               
038500        MOVE WK-DEC-STRINGA(2:8) TO WK-DEC-STRINGA                
038600     END-IF.                                                      
038700     UNSTRING WK-DEC-STRINGA DELIMITED BY '.' OR SPACE            
038800              INTO WK-DEC-INT-PARTE WK-DEC-FRAZ-PARTE.            
038900     INSPECT WK-DEC-INT-PARTE REPLACING LEADING SPACE BY ZERO.    
039000     INSPECT WK-DEC-FRAZ-PARTE REPLACING TRAILING SPACE BY ZERO.  
039100     IF WK-DEC-INT-PARTE NUMERIC                                  
039200        MOVE WK-DEC-INT-PARTE TO WK-DEC-INT-N                     
039300     ELSE                                                         
039400        MOVE 0 TO WK-DEC-INT-N                                    
039500     END-IF.                                                      
039600     IF WK-DEC-FRAZ-PARTE NUMERIC                                 
039700        MOVE WK-DEC-FRAZ-PARTE TO WK-DEC-FRAZ-N                   
039800     ELSE                                                         
039900        MOVE 0 TO WK-DEC-FRAZ-N                                   
040000     END-IF.                                                      
040100     COMPUTE WK-DEC-RISULTATO = WK-DEC-INT-N + (WK-DEC-FRAZ-N / 10000).
040200     IF WK-DEC-NEGATIVO                                           
040300        COMPUTE WK-DEC-RISULTATO = WK-DEC-RISULTATO * -1          
040400     END-IF.                                                      
040500*                                                                 
040600*-----------------------------------------------------------------
040700* C00110-CARICA-LOCALITA - CARICA LA TAVOLA GLT DA RNSIGEOL,      
040800*              SALTANDO LA RIGA DI INTESTAZIONE. IL FILE FORNITORE
040900*              NON GARANTISCE L'ORDINE PER GEONAME-ID, PER CUI LA 
041000*              TAVOLA VIENE RIORDINATA A CARICAMENTO ULTIMATO     
041100*              (VEDI C00700).                                     
041200*-----------------------------------------------------------------
041300 C00110-CARICA-LOCALITA.                                          
041400     ADD 1 TO WS-TOT-GEOL-LETTI.                                  
041500     MOVE REC-RNSIGEOL TO RNSF-GEOL-RIGA-CSV.                     
041600     PERFORM C00115-SCOMPONI-RIGA-GEOL.                           
041700     INSPECT WK-GL-C-GEONAME REPLACING LEADING SPACE BY ZERO.     
041800     IF WK-GL-C-GEONAME NUMERIC                                   
041900        ADD 1 TO WS-TAB-GEOL-COUNT                                
042000        SET GLT-IDX TO WS-TAB-GEOL-COUNT                          
042100        MOVE WK-GL-C-GEONAME       TO GLT-GEONAME-ID(GLT-IDX)     
042200        MOVE WK-GL-C-COUNTRYISO    TO GLT-COUNTRY-ISO(GLT-IDX)    
042300        MOVE WK-GL-C-COUNTRYNAME   TO GLT-COUNTRY-NAME(GLT-IDX)   
042400        MOVE WK-GL-C-SUB1NAME      TO GLT-SUBDIV1-NAME(GLT-IDX)   
042500        MOVE WK-GL-C-CITYNAME      TO GLT-CITY-NAME(GLT-IDX)      
042600     ELSE                                                         
042700        ADD 1 TO WS-TOT-GEOL-SCARTATI                             
042800     END-IF.                                                      
042900     PERFORM C08020-READ-RNSIGEOL.                                
043000*                                                                 
043100* C00115-SCOMPONI-RIGA-GEOL - SPACCHETTA LA RIGA CSV LOCALITA'.   
043200*              LE COLONNE LOCALE/CONTINENTE/SUBDIV2/METRO/FUSO NON
043300*              SONO RIPORTATE IN TAVOLA, MA VANNO COMUNQUE RICEVUTE
043400*              PER MANTENERE L'ALLINEAMENTO DELLE COLONNE UNSTRING.
043500*              UNA RIGA CON MENO DI UNDICI COLONNE (DIECI VIRGOLE)
043600*              E' INCOMPLETA; SI AZZERA IL GEONAME (NON NUMERICO, 
043700*              QUINDI SCARTATO DA C00110) SENZA SCOMPORRE LA RIGA.
043800*-----------------------------------------------------------------
043900 C00115-SCOMPONI-RIGA-GEOL.                                       
044000     INSPECT RNSF-GEOL-RIGA-CSV TALLYING WK-COL-VIRGOLE FOR ALL ','.
044100     IF WK-COL-VIRGOLE < 10                                       
044200        MOVE SPACES TO WK-GL-C-GEONAME                            
044300     ELSE                                                         
044400        UNSTRING RNSF-GEOL-RIGA-CSV DELIMITED BY ','              
044500                 INTO WK-GL-C-GEONAME    WK-GL-C-LOCALE           
044600                      WK-GL-C-CONTCODE   WK-GL-C-CONTNAME         
044700                      WK-GL-C-COUNTRYISO WK-GL-C-COUNTRYNAME      
044800                      WK-GL-C-SUB1ISO    WK-GL-C-SUB1NAME         
044900                      WK-GL-C-SUB2ISO    WK-GL-C-SUB2NAME         
045000                      WK-GL-C-CITYNAME                            
045100     END-IF.                                                      
045200*                                                                 
045300*-----------------------------------------------------------------
045400* C00120-CARICA-BLOCCHI-AS - CARICA LA TAVOLA GAT DA RNSIGEOA,    
045500*              SALTANDO LA RIGA DI INTESTAZIONE. FILE GIA' ORDINATO
045600*              PER AS-NETWORK CRESCENTE COME LA TAVOLA CITTA'.    
045700*-----------------------------------------------------------------
045800 C00120-CARICA-BLOCCHI-AS.                                        
045900     ADD 1 TO WS-TOT-GEOA-LETTI.                                  
046000     MOVE REC-RNSIGEOA TO RNSF-GEOA-RIGA-CSV.                     
046100     PERFORM C00125-SCOMPONI-RIGA-GEOA.                           
046200     IF WK-CIDR-VALIDA AND WK-AS-C-NUMBER NUMERIC                 
046300        ADD 1 TO WS-TAB-GEOA-COUNT                                
046400        SET GAT-IDX TO WS-TAB-GEOA-COUNT                          
046500        MOVE WK-CIDR-VALORE          TO GAT-START(GAT-IDX)        
046600        COMPUTE GAT-END(GAT-IDX) =                                
046700                WK-CIDR-VALORE + WK-CIDR-DIVISORE - 1             
046800        MOVE WK-AS-C-NUMBER          TO GAT-NUMBER(GAT-IDX)       
046900        MOVE WK-AS-C-ORGNAME         TO GAT-ORG-NAME(GAT-IDX)     
047000     ELSE                                                         
047100        ADD 1 TO WS-TOT-GEOA-SCARTATI                             
047200     END-IF.                                                      
047300     PERFORM C08030-READ-RNSIGEOA.                                
047400*                                                                 
047500*-----------------------------------------------------------------
047600* C00125-SCOMPONI-RIGA-GEOA - SPACCHETTA LA RIGA CSV BLOCCHI AS.  
047700*              UNA RIGA CON MENO DI TRE COLONNE (DUE VIRGOLE) E'  
047800*              INCOMPLETA E VIENE SCARTATA SENZA SCOMPORLA.       
047900*-----------------------------------------------------------------
048000 C00125-SCOMPONI-RIGA-GEOA.                                       
048100     INSPECT RNSF-GEOA-RIGA-CSV TALLYING WK-COL-VIRGOLE FOR ALL ','.
048200     IF WK-COL-VIRGOLE < 2                                        
048300        SET WK-CIDR-NON-VALIDA TO TRUE                            
048400     ELSE                                                         
048500        UNSTRING RNSF-GEOA-RIGA-CSV DELIMITED BY ','              
048600                 INTO WK-AS-C-NETWORK WK-AS-C-NUMBER WK-AS-C-ORGNAME
048700        MOVE WK-AS-C-NETWORK TO WK-CIDR-INDIRIZZO                 
048800        PERFORM C00250-SCOMPONI-RETE-CIDR                         
048900        INSPECT WK-AS-C-NUMBER REPLACING LEADING SPACE BY ZERO    
049000     END-IF.                                                      
049100*                                                                 
049200*-----------------------------------------------------------------
049300* C00250-SCOMPONI-RETE-CIDR - CONVERTE UNA STRINGA "A.B.C.D/N" NEL
049400*              CORRISPONDENTE INDIRIZZO INIZIALE (RETE MASCHERATA)
049500*              E NELL'AMPIEZZA DELLA RETE (WK-CIDR-DIVISORE = 2** 
049600*              (32-N)). SCARTA LA RIGA (WK-CIDR-NON-VALIDA) SE LA 
049700*              MASCHERA E' ASSENTE O FUORI DA 8-32, SE UN OTTETTO 
049800*              NON E' NUMERICO O FUORI DA 0-255, O SE L'INDIRIZZO 
049900*              NON HA ESATTAMENTE QUATTRO PARTI SEPARATE DA PUNTO.
050000*-----------------------------------------------------------------
050100 C00250-SCOMPONI-RETE-CIDR.                                       
050200     SET WK-CIDR-VALIDA TO TRUE.                                  
050300     MOVE SPACES TO WK-CIDR-MASCHERA WK-CIDR-ADDR-PARTE.          
050400     UNSTRING WK-CIDR-INDIRIZZO DELIMITED BY '/'                  
050500              INTO WK-CIDR-ADDR-PARTE WK-CIDR-MASCHERA.           
050600     IF WK-CIDR-MASCHERA = SPACES                                 
050700        SET WK-CIDR-NON-VALIDA TO TRUE                            
050800     END-IF.                                                      
050900     IF WK-CIDR-VALIDA                                            
051000        INSPECT WK-CIDR-MASCHERA REPLACING LEADING SPACE BY ZERO  
051100        IF WK-CIDR-MASCHERA NOT NUMERIC                           
051200           SET WK-CIDR-NON-VALIDA TO TRUE                         
051300        ELSE                                                      
051400           MOVE WK-CIDR-MASCHERA TO WK-CIDR-MASCHERA-N            
051500           IF WK-CIDR-MASCHERA-N < 8 OR WK-CIDR-MASCHERA-N > 32   
051600              SET WK-CIDR-NON-VALIDA TO TRUE                      
051700           END-IF                                                 
051800        END-IF                                                    
051900     END-IF.                                                      
052000     IF WK-CIDR-VALIDA                                            
052100        INSPECT WK-CIDR-ADDR-PARTE TALLYING WK-CIDR-PUNTI         
052200                FOR ALL '.'                                       
052300        IF WK-CIDR-PUNTI NOT = 3                                  
052400           SET WK-CIDR-NON-VALIDA TO TRUE                         
052500        END-IF                                                    
052600     END-IF.                                                      
052700     IF WK-CIDR-VALIDA                                            
052800        MOVE SPACES TO WK-CIDR-OTT1 WK-CIDR-OTT2                  
052900                        WK-CIDR-OTT3 WK-CIDR-OTT4                 
053000        UNSTRING WK-CIDR-ADDR-PARTE DELIMITED BY '.' OR SPACE     
053100                 INTO WK-CIDR-OTT1 WK-CIDR-OTT2                   
053200                      WK-CIDR-OTT3 WK-CIDR-OTT4                   
053300        PERFORM C00255-VALIDA-OTTETTO                             
053400     END-IF.                                                      
053500     IF WK-CIDR-VALIDA                                            
053600        COMPUTE WK-CIDR-HOST-BIT = 32 - WK-CIDR-MASCHERA-N        
053700        SET WK-POT-IDX TO WK-CIDR-HOST-BIT                        
053800        SET WK-POT-IDX UP BY 1                                    
053900        MOVE WK-POTENZA-2-VOCE(WK-POT-IDX) TO WK-CIDR-DIVISORE    
054000        COMPUTE WK-CIDR-VALORE =                                  
054100                (WK-CIDR-OTT1 * 16777216) + (WK-CIDR-OTT2 * 65536)
054200              + (WK-CIDR-OTT3 * 256)      +  WK-CIDR-OTT4         
054300        COMPUTE WK-CIDR-QUOZIENTE =                               
054400                WK-CIDR-VALORE / WK-CIDR-DIVISORE                 
054500        COMPUTE WK-CIDR-VALORE =                                  
054600                WK-CIDR-QUOZIENTE * WK-CIDR-DIVISORE              
054700     END-IF.                                                      
054800*                                                                 
054900*-----------------------------------------------------------------
055000* C00255-VALIDA-OTTETTO - VERIFICA CHE I QUATTRO OTTETTI SIANO    
055100*              NUMERICI E COMPRESI FRA 0 E 255.                   
055200*-----------------------------------------------------------------
055300 C00255-VALIDA-OTTETTO.                                           
055400     IF WK-CIDR-OTT1 = SPACES OR WK-CIDR-OTT2 = SPACES            
055500        OR WK-CIDR-OTT3 = SPACES OR WK-CIDR-OTT4 = SPACES         
055600        SET WK-CIDR-NON-VALIDA TO TRUE                            
055700     ELSE                                                         
055800        INSPECT WK-CIDR-OTT1 REPLACING LEADING SPACE BY ZERO      
055900        INSPECT WK-CIDR-OTT2 REPLACING LEADING SPACE BY ZERO      
056000        INSPECT WK-CIDR-OTT3 REPLACING LEADING SPACE BY ZERO      
056100        INSPECT WK-CIDR-OTT4 REPLACING LEADING SPACE BY ZERO      
056200        IF WK-CIDR-OTT1 NOT NUMERIC OR WK-CIDR-OTT2 NOT NUMERIC   
056300           OR WK-CIDR-OTT3 NOT NUMERIC OR WK-CIDR-OTT4 NOT NUMERIC
056400           SET WK-CIDR-NON-VALIDA TO TRUE                         
056500        ELSE                                                      
056600           IF WK-CIDR-OTT1 > 255 OR WK-CIDR-OTT2 > 255            
056700              OR WK-CIDR-OTT3 > 255 OR WK-CIDR-OTT4 > 255         
056800              SET WK-CIDR-NON-VALIDA TO TRUE                      
056900           END-IF                                                 
057000        END-IF                                                    
057100     END-IF.                                                      
057200*                                                                 
057300*-----------------------------------------------------------------
057400* C00700/705/706/710 - ORDINAMENTO A BOLLE DELLA TAVOLA GLT PER   
057500*              GLT-GEONAME-ID CRESCENTE (IL FILE FORNITORE NON NE 
057600*              GARANTISCE L'ORDINE). STESSO SCHEMA USATO IN RNSBT020
057700*              E RNSBT030 PER LE TAVOLE DI LAVORO IN MEMORIA.     
057800*-----------------------------------------------------------------
057900 C00700-ORDINA-TAB-GEOL.                                          
058000     IF WS-TAB-GEOL-COUNT > 1                                     
058100        PERFORM C00705-PASSATA-GEOL                               
058200           VARYING WS-I FROM 1 BY 1                               
058300           UNTIL WS-I > WS-TAB-GEOL-COUNT - 1                     
058400     END-IF.                                                      
058500*                                                                 
058600 C00705-PASSATA-GEOL.                                             
058700     PERFORM C00706-CONFRONTA-GEOL                                
058800        VARYING WS-J FROM 1 BY 1                                  
058900        UNTIL WS-J > WS-TAB-GEOL-COUNT - WS-I.                    
059000*                                                                 
059100 C00706-CONFRONTA-GEOL.                                           
059200     IF GLT-GEONAME-ID(WS-J) > GLT-GEONAME-ID(WS-J + 1)           
059300        PERFORM C00710-SCAMBIA-GEOL                               
059400     END-IF.                                                      
059500*                                                                 
059600 C00710-SCAMBIA-GEOL.                                             
059700     MOVE GLT-GEONAME-ID(WS-J)     TO SL-GEONAME-ID.              
059800     MOVE GLT-COUNTRY-ISO(WS-J)    TO SL-COUNTRY-ISO.             
059900     MOVE GLT-COUNTRY-NAME(WS-J)   TO SL-COUNTRY-NAME.            
060000     MOVE GLT-SUBDIV1-NAME(WS-J)   TO SL-SUBDIV1-NAME.            
060100     MOVE GLT-CITY-NAME(WS-J)      TO SL-CITY-NAME.               
060200     MOVE GLT-GEONAME-ID(WS-J + 1)   TO GLT-GEONAME-ID(WS-J).     
060300     MOVE GLT-COUNTRY-ISO(WS-J + 1)  TO GLT-COUNTRY-ISO(WS-J).    
060400     MOVE GLT-COUNTRY-NAME(WS-J + 1) TO GLT-COUNTRY-NAME(WS-J).   
060500     MOVE GLT-SUBDIV1-NAME(WS-J + 1) TO GLT-SUBDIV1-NAME(WS-J).   
060600     MOVE GLT-CITY-NAME(WS-J + 1)    TO GLT-CITY-NAME(WS-J).      
060700     MOVE SL-GEONAME-ID       TO GLT-GEONAME-ID(WS-J + 1).        
060800     MOVE SL-COUNTRY-ISO      TO GLT-COUNTRY-ISO(WS-J + 1).       
060900     MOVE SL-COUNTRY-NAME     TO GLT-COUNTRY-NAME(WS-J + 1).      
061000     MOVE SL-SUBDIV1-NAME     TO GLT-SUBDIV1-NAME(WS-J + 1).      
061100     MOVE SL-CITY-NAME        TO GLT-CITY-NAME(WS-J + 1).         
061200*                                                                 
061300*-----------------------------------------------------------------
061400* C00200-ELABORA-INDIRIZZO - PER OGNI INDIRIZZO RICHIESTO, VALIDA 
061500*              IL FORMATO E RISOLVE BLOCCO CITTA'/LOCALITA'/AS.   
061600*              PRODUCE UNA RIGA DI RISULTATO SOLO SE ALMENO UN    
061700*              CAMPO E' STATO RISOLTO.                            
061800*-----------------------------------------------------------------
061900 C00200-ELABORA-INDIRIZZO.                                        
062000     ADD 1 TO WS-TOT-INDIR-LETTI.                                 
062100     MOVE REC-RNSIADDR TO WK-CIDR-INDIRIZZO.                      
062200     PERFORM C00210-VALIDA-INDIRIZZO.                             
062300     IF WS-INDIRIZZO-VALIDO                                       
062400        INITIALIZE RNSF-LOOKUP-RESULT                             
062500        MOVE REC-RNSIADDR TO LR-ADDRESS                           
062600        MOVE 'N' TO LR-TROVATO-SW                                 
062700        MOVE 'N' TO LR-AS-TROVATO-SW                              
062800        SET WS-BLOCCO-CITTA-ASSENTE TO TRUE                       
062900        SET WS-BLOCCO-AS-ASSENTE    TO TRUE                       
063000        PERFORM C00260-CERCA-BLOCCO-CITTA                         
063100        PERFORM C00270-CERCA-BLOCCO-AS                            
063200        IF WS-BLOCCO-CITTA-TROVATO                                
063300           PERFORM C00280-RISOLVI-LOCALITA                        
063400        END-IF                                                    
063500        IF WS-BLOCCO-CITTA-TROVATO OR WS-BLOCCO-AS-TROVATO        
063600           PERFORM C00290-SCRIVI-RISULTATO                        
063700           ADD 1 TO WS-TOT-INDIR-RISOLTI                          
063800        END-IF                                                    
063900     ELSE                                                         
064000        ADD 1 TO WS-TOT-INDIR-SCARTATI                            
064100     END-IF.                                                      
064200     PERFORM C08040-READ-RNSIADDR.                                
064300*                                                                 
064400*-----------------------------------------------------------------
064500* C00210-VALIDA-INDIRIZZO - VERIFICA CHE L'INDIRIZZO RICHIESTO SIA
064600*              UN DOTTED-QUAD BEN FORMATO (QUATTRO OTTETTI 0-255) 
064700*              E NE CALCOLA IL VALORE INTERO A 32 BIT.            
064800*-----------------------------------------------------------------
064900 C00210-VALIDA-INDIRIZZO.                                         
065000     SET WK-CIDR-VALIDA TO TRUE.                                  
065100     INSPECT WK-CIDR-INDIRIZZO TALLYING WK-CIDR-PUNTI FOR ALL '.'.
065200     IF WK-CIDR-PUNTI NOT = 3                                     
065300        SET WK-CIDR-NON-VALIDA TO TRUE                            
065400     ELSE                                                         
065500        MOVE SPACES TO WK-CIDR-OTT1 WK-CIDR-OTT2                  
065600                        WK-CIDR-OTT3 WK-CIDR-OTT4                 
065700        UNSTRING WK-CIDR-INDIRIZZO DELIMITED BY '.' OR SPACE      
065800                 INTO WK-CIDR-OTT1 WK-CIDR-OTT2                   
065900                      WK-CIDR-OTT3 WK-CIDR-OTT4                   
066000        PERFORM C00255-VALIDA-OTTETTO                             
066100     END-IF.                                                      
066200     IF WK-CIDR-VALIDA                                            
066300        SET WS-INDIRIZZO-VALIDO TO TRUE                           
066400        COMPUTE WS-CERCA-VALORE-IND =                             
066500                (WK-CIDR-OTT1 * 16777216) + (WK-CIDR-OTT2 * 65536)
066600              + (WK-CIDR-OTT3 * 256)      +  WK-CIDR-OTT4         
066700     ELSE                                                         
066800        SET WS-INDIRIZZO-NON-VALIDO TO TRUE                       
066900     END-IF.                                                      
067000*                                                                 
067100*-----------------------------------------------------------------
067200* C00260-CERCA-BLOCCO-CITTA - RICERCA BINARIA DEL BLOCCO CIDR LA  
067300*              CUI COPPIA [GBT-START,GBT-END] CONTIENE L'INDIRIZZO.
067400*              LA TAVOLA E' ORDINATA PER GBT-START, MA IL CONTENIMENTO
067500*              NON E' UN CONFRONTO DI UGUAGLIANZA, PER CUI NON SI 
067600*              PUO' USARE SEARCH ALL E SI PROCEDE PER BISEZIONE.  
067700*-----------------------------------------------------------------
067800 C00260-CERCA-BLOCCO-CITTA.                                       
067900     SET WS-BLOCCO-CITTA-ASSENTE TO TRUE.                         
068000     IF WS-TAB-GEOB-COUNT > 0                                     
068100        MOVE 1 TO WS-LO                                           
068200        MOVE WS-TAB-GEOB-COUNT TO WS-HI                           
068300        PERFORM C00262-BISEZIONE-CITTA                            
068400           UNTIL WS-LO > WS-HI OR WS-BLOCCO-CITTA-TROVATO         
068500     END-IF.                                                      
068600*                                                                 
068700 C00262-BISEZIONE-CITTA.                                          
068800     COMPUTE WS-MID = (WS-LO + WS-HI) / 2.                        
068900     SET GBT-IDX TO WS-MID.                                       
069000     IF WS-CERCA-VALORE-IND < GBT-START(GBT-IDX)                  
069100        COMPUTE WS-HI = WS-MID - 1                                
069200     ELSE                                                         
069300        IF WS-CERCA-VALORE-IND > GBT-END(GBT-IDX)                 
069400           COMPUTE WS-LO = WS-MID + 1                             
069500        ELSE                                                      
069600           SET WS-BLOCCO-CITTA-TROVATO TO TRUE                    
069700           MOVE GBT-GEONAME-ID(GBT-IDX)     TO WS-BLOCCO-GEONAME-ID
069800           MOVE GBT-REG-COUNTRY-ID(GBT-IDX) TO WS-BLOCCO-REGCTRY-ID
069900           MOVE GBT-LATITUDE(GBT-IDX)       TO WS-BLOCCO-LATITUDE 
070000           MOVE GBT-LONGITUDE(GBT-IDX)      TO WS-BLOCCO-LONGITUDE
070100        END-IF                                                    
070200     END-IF.                                                      
070300*                                                                 
070400*-----------------------------------------------------------------
070500* C00270-CERCA-BLOCCO-AS - RICERCA BINARIA DEL BLOCCO AS LA CUI   
070600*              COPPIA [GAT-START,GAT-END] CONTIENE L'INDIRIZZO,   
070700*              STESSO SCHEMA DI C00260.                           
070800*-----------------------------------------------------------------
070900 C00270-CERCA-BLOCCO-AS.                                          
071000     SET WS-BLOCCO-AS-ASSENTE TO TRUE.                            
071100     IF WS-TAB-GEOA-COUNT > 0                                     
071200        MOVE 1 TO WS-LO                                           
071300        MOVE WS-TAB-GEOA-COUNT TO WS-HI                           
071400        PERFORM C00272-BISEZIONE-AS                               
071500           UNTIL WS-LO > WS-HI OR WS-BLOCCO-AS-TROVATO            
071600     END-IF.                                                      
071700*                                                                 
071800 C00272-BISEZIONE-AS.                                             
071900     COMPUTE WS-MID = (WS-LO + WS-HI) / 2.                        
072000     SET GAT-IDX TO WS-MID.                                       
072100     IF WS-CERCA-VALORE-IND < GAT-START(GAT-IDX)                  
072200        COMPUTE WS-HI = WS-MID - 1                                
072300     ELSE                                                         
072400        IF WS-CERCA-VALORE-IND > GAT-END(GAT-IDX)                 
072500           COMPUTE WS-LO = WS-MID + 1                             
072600        ELSE                                                      
072700           SET WS-BLOCCO-AS-TROVATO TO TRUE                       
072800           MOVE GAT-NUMBER(GAT-IDX)   TO WS-AS-NUMBER-TROVATO     
072900           MOVE GAT-ORG-NAME(GAT-IDX) TO WS-AS-ORGNAME-TROVATO    
073000        END-IF                                                    
073100     END-IF.                                                      
073200*                                                                 
073300*-----------------------------------------------------------------
073400* C00280-RISOLVI-LOCALITA - RISOLVE PAESE/REGIONE/CITTA' DAL      
073500*              GEONAME DI CITTA'; SE ASSENTE O NON TROVATO IN GLT,
073600*              RIPIEGA SUL GEONAME DEL PAESE REGISTRATO (SOLO PAESE,
073700*              REGIONE E CITTA' RESTANO NON VALORIZZATE).         
073800*-----------------------------------------------------------------
073900 C00280-RISOLVI-LOCALITA.                                         
074000     MOVE 'S' TO LR-TROVATO-SW.                                   
074100     MOVE WS-BLOCCO-LATITUDE  TO LR-LATITUDE.                     
074200     MOVE WS-BLOCCO-LONGITUDE TO LR-LONGITUDE.                    
074300     SET WS-GEONAME-ASSENTE TO TRUE.                              
074400     IF WS-BLOCCO-GEONAME-ID NOT = 0                              
074500        MOVE WS-BLOCCO-GEONAME-ID TO WS-CERCA-GEONAME-ID          
074600        PERFORM C00285-CERCA-GEONAME                              
074700     END-IF.                                                      
074800     IF WS-GEONAME-TROVATO                                        
074900        MOVE GLT-COUNTRY-ISO(GLT-IDX)  TO LR-COUNTRY-CODE         
075000        MOVE GLT-COUNTRY-NAME(GLT-IDX) TO LR-COUNTRY-NAME         
075100        MOVE GLT-SUBDIV1-NAME(GLT-IDX) TO LR-REGION-NAME          
075200        MOVE GLT-CITY-NAME(GLT-IDX)    TO LR-CITY-NAME            
075300     ELSE                                                         
075400        IF WS-BLOCCO-REGCTRY-ID NOT = 0                           
075500           MOVE WS-BLOCCO-REGCTRY-ID TO WS-CERCA-GEONAME-ID       
075600           PERFORM C00285-CERCA-GEONAME                           
075700           IF WS-GEONAME-TROVATO                                  
075800              MOVE GLT-COUNTRY-ISO(GLT-IDX)  TO LR-COUNTRY-CODE   
075900              MOVE GLT-COUNTRY-NAME(GLT-IDX) TO LR-COUNTRY-NAME   
076000           END-IF                                                 
076100        END-IF                                                    
076200     END-IF.                                                      
076300     INSPECT LR-COUNTRY-CODE                                      
076400             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'              
076500                     TO 'abcdefghijklmnopqrstuvwxyz'.             
076600*                                                                 
076700*-----------------------------------------------------------------
076800* C00285-CERCA-GEONAME - RICERCA BINARIA STANDARD (SEARCH ALL) DEL
076900*              GEONAME-ID IN GLT, ORDINATA A CARICAMENTO (C00700).
077000*-----------------------------------------------------------------
077100 C00285-CERCA-GEONAME.                                            
077200     SET WS-GEONAME-ASSENTE TO TRUE.                              
077300     SEARCH ALL GLT-VOCE                                          
077400        AT END                                                    
077500           SET WS-GEONAME-ASSENTE TO TRUE                         
077600        WHEN GLT-GEONAME-ID(GLT-IDX) = WS-CERCA-GEONAME-ID        
077700           SET WS-GEONAME-TROVATO TO TRUE                         
077800     END-SEARCH.                                                  
077900*                                                                 
078000*-----------------------------------------------------------------
078100* C00290-SCRIVI-RISULTATO - COMPLETA I CAMPI AS DEL RISULTATO E   
078200*              SCRIVE LA RIGA SU RNSOLKUP. IL NUMERO AS E' RESO   
078300*              COME LETTERALE "AS" SEGUITO DAL NUMERO DECIMALE    
078400*              SENZA ZERI NON SIGNIFICATIVI (NESSUN SEPARATORE).  
078500*-----------------------------------------------------------------
078600 C00290-SCRIVI-RISULTATO.                                         
078700     IF WS-BLOCCO-AS-TROVATO                                      
078800        MOVE 'S' TO LR-AS-TROVATO-SW                              
078900        MOVE WS-AS-NUMBER-TROVATO TO WS-AS-NUMBER-EDIT            
079000        INSPECT WS-AS-NUMBER-EDIT-R                               
079100                TALLYING WS-LEAD-SPAZI FOR LEADING SPACE          
079200        COMPUTE WS-PUNTI-START = WS-LEAD-SPAZI + 1                
079300        MOVE SPACES TO LR-AS-NUMBER                               
079400        STRING 'AS' DELIMITED BY SIZE                             
079500               WS-AS-NUMBER-EDIT-R(WS-PUNTI-START:)               
079600                  DELIMITED BY SIZE                               
079700               INTO LR-AS-NUMBER                                  
079800        MOVE WS-AS-ORGNAME-TROVATO TO LR-AS-NAME                  
079900     END-IF.                                                      
080000     MOVE RNSF-LOOKUP-RESULT TO REC-RNSOLKUP.                     
080100     WRITE REC-RNSOLKUP.                                          
080200*                                                                 
080300*-----------------------------------------------------------------
080400* C01000-FINE - CHIUSURA FILE, TOTALI E TERMINAZIONE.             
080500*-----------------------------------------------------------------
080600 C01000-FINE.                                                     
080700     CLOSE RNSIGEOB RNSIGEOL RNSIGEOA RNSIADDR RNSOLKUP.          
080800     DISPLAY 'RNSBT040 - BLOCCHI CITTA LETTI/SCARTATI  : '        
080900             WS-TOT-GEOB-LETTI ' / ' WS-TOT-GEOB-SCARTATI.        
081000     DISPLAY 'RNSBT040 - LOCALITA LETTE/SCARTATE        : '       
081100             WS-TOT-GEOL-LETTI ' / ' WS-TOT-GEOL-SCARTATI.        
081200     DISPLAY 'RNSBT040 - BLOCCHI AS LETTI/SCARTATI      : '       
081300             WS-TOT-GEOA-LETTI ' / ' WS-TOT-GEOA-SCARTATI.        
081400     DISPLAY 'RNSBT040 - INDIRIZZI LETTI/SCARTATI/RISOLTI: '      
081500             WS-TOT-INDIR-LETTI ' / ' WS-TOT-INDIR-SCARTATI       
081600             ' / ' WS-TOT-INDIR-RISOLTI.                          
081700     MOVE WS-RETURN-CODE TO RETURN-CODE.                          
081800     STOP RUN.                                                    
081900*                                                                 
082000*-----------------------------------------------------------------
082100* C08010/020/030/040 - LETTURE FISICHE DEI FILE DI INGRESSO.      
082200*-----------------------------------------------------------------
082300 C08010-READ-RNSIGEOB.                                            
082400     READ RNSIGEOB                                                
082500        AT END MOVE '10' TO WS-FS-RNSIGEOB                        
082600     END-READ.                                                    
082700*                                                                 
082800 C08020-READ-RNSIGEOL.                                            
082900     READ RNSIGEOL                                                
083000        AT END MOVE '10' TO WS-FS-RNSIGEOL                        
083100     END-READ.                                                    
083200*                                                                 
083300 C08030-READ-RNSIGEOA.                                            
083400     READ RNSIGEOA                                                
083500        AT END MOVE '10' TO WS-FS-RNSIGEOA                        
083600     END-READ.                                                    
083700*                                                                 
083800 C08040-READ-RNSIADDR.                                            
083900     READ RNSIADDR                                                
084000        AT END MOVE '10' TO WS-FS-RNSIADDR                        
084100     END-READ.                                                    
