000100*****************************************************************
000200*                                                                *
000300* COPY.......: RNSFCHIS                                         *
000400* DESCRIZIONE: TRACCIATO STORICO CLIENTI ("CLIENTS-HISTORY") -  *
000500*              UNA OCCORRENZA PER INTERVALLO PERSISTITO PER     *
000600*              RELAY/BRIDGE, CON CONTEGGIO CLIENTI PER PAESE.   *
000700*              CHIAVE = CH-FINGERPRINT + CH-START-MS            *
000800*                                                                *
000900* LENGTH 1563 BYTES (250 PAESI MAX)                              *
001000*                                                                *
001100* Data.... Prg.. Autore Descrizione Modifica....................*
001200* 19911008 00000 MFN    Creazione oggetto                        *
001300* 19980112 00001 PZL    Portato CH-COUNTRY-RESPONSES a 250 paesi *
001400* 20040305 T3611 CRR    Raggruppato CH-START-MS.. sotto          *
001500*                       CH-DETTAGLIO, per riporti "grezzi" a     *
001600*                       tabella senza toccare CH-FINGERPRINT     *
001700* 20070622 T4802 EBN    Aggiunto FILLER di coda (norma tracciati)*
001750*****************************************************************
001800 01  RNSF-CLIENTS-INTERVALLO.
001900     05  CH-FINGERPRINT           PIC X(40).
002000     05  CH-DETTAGLIO.
002100         10  CH-START-MS          PIC S9(18)         COMP-3.
002200         10  CH-END-MS            PIC S9(18)         COMP-3.
002300         10  CH-NUM-PAESI         PIC 9(03)          COMP.
002400         10  CH-COUNTRY-RESPONSES OCCURS 250 TIMES
002500                       INDEXED BY CH-IDX.
002600             15  CHR-COUNTRY      PIC X(02).
002700             15  CHR-RESPONSES    PIC 9(09)          COMP.
002800     05  FILLER                   PIC X(01).
