000100***************************************************************** 
000200*                                                                *
000300*COPY.......: RNSFDESC                                          * 
000400*DESCRIZIONE: TRACCIATO DESCRITTORE RELAY IN INGRESSO A         * 
000500*             RNSBT030 - UNA OCCORRENZA PER DIGEST DI            *
000600*             DESCRITTORE, USATA PER INDICIZZARE LA BANDA        *
000700*             DICHIARATA (MIN DI BURST/OBSERVED/RATE).           *
000800*                                                                *
000900*LENGTH 128 BYTES                                                *
001000*                                                                *
001100*Data.... Prg.. Autore Descrizione Modifica.....................* 
001200*19911008 00000 MFN    Creazione oggetto                        * 
001300*19970911 00001 CRR    Aggiunti DS-BW-OBSERVED e DS-BW-RATE      *
001400*                      (prima si teneva solo DS-BW-BURST)        *
001500***************************************************************** 
00160001  RNSF-DESCRITTORE.                                             
001700    05  DS-FINGERPRINT           PIC X(40).                       
001800    05  DS-DIGEST                PIC X(40).                       
001900    05  DS-BW-BURST              PIC 9(09)          COMP.         
002000    05  DS-BW-OBSERVED           PIC 9(09)          COMP.         
002100    05  DS-BW-RATE               PIC 9(09)          COMP.         
002200    05  FILLER                   PIC X(20).                       
