000100***************************************************************** 
000200*                                                                *
000300* COPY.......: RNSFSRCH                                         * 
000400* DESCRIZIONE: TRACCIATO INDICE "NODI CORRENTI" - UNA OCCORRENZA* 
000500*              PER RELAY/BRIDGE CONOSCIUTO NEGLI ULTIMI 7 GIORNI* 
000600*              CHIAVE = SE-FINGERPRINT (40 ESADECIMALI)         * 
000700*                                                                *
000800* LENGTH 320 BYTES                                               *
000900*                                                                *
001000* Data.... Prg.. Autore Descrizione Modifica....................* 
001100* 19900226 00000 MFN    Creazione oggetto                        *
001200* 19970911 00001 CRR    Aggiunto SE-DIR-PORT (prima solo OR-PORT)*
001300* 19990806 00002 GBT    Revisione Y2K - nessun campo data 2 cifre*
001400***************************************************************** 
001500 01  RNSF-SEARCH-ENTRY.                                           
001600     05  SE-FINGERPRINT           PIC X(40).                      
001700     05  SE-NICKNAME              PIC X(19).                      
001800     05  SE-ADDRESS               PIC X(39).                      
001900     05  SE-VALID-AFTER-MS        PIC S9(18)         COMP-3.      
002000     05  SE-OR-PORT               PIC 9(05)          COMP.        
002100     05  SE-DIR-PORT              PIC 9(05)          COMP.        
002200     05  SE-TIPO-NODO             PIC X(01).                      
002300         88  SE-TIPO-RELAY            VALUE 'R'.                  
002400         88  SE-TIPO-BRIDGE           VALUE 'B'.                  
002500     05  SE-FLAGS                 PIC X(200).                     
002600     05  FILLER                   PIC X(08).                      
