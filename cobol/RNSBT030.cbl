000100***************************************************************** 
000200* NOTA:                                                          *
000300***************************************************************** 
000400*                                                                 *
000500* PRODOTTO : SISTEMA STATO RETE RELAY/BRIDGE                    * 
000600*                                                                 *
000700* FUNZIONE : CALCOLO PROBABILITA' DI SELEZIONE PERCORSO PER      *
000800*            OGNI RELAY (BANDA DICHIARATA, PESO CONSENSUS,       *
000900*            PESI GUARD/MIDDLE/EXIT) E AGGIORNAMENTO DELLO        *
001000*            STORICO PESI CON COMPRESSIONE PER ETA' D'INTERVALLO *
001100*                                                                 *
001200* AUTORE   : M. FERRANTE                                         *
001300*                                                                 *
001400* PROGRAMMA: RNSBT030, COBOL/BATCH                                *
001500*                                                                 *
001600* PLAN     : RNSOPX01                                             *
001700*                                                                 *
001800* INPUT    : DESCRITTORI RELAY DI QUESTA ELABORAZIONE (RNSIDESC) *
001900* INPUT    : CONSENSUS RELAY DI QUESTA ELABORAZIONE  (RNSICONS)  *
002000* INPUT    : STORICO PESI PRECEDENTE - OLD MASTER    (RNSIWHIS)  *
002100* INPUT    : BANDA DICHIARATA PRECEDENTE - OLD MASTER (RNSIADVB) *
002200*                                                                 *
002300* OUTPUT   : STORICO PESI AGGIORNATO - NEW MASTER    (RNSOWHIS)  *
002400* OUTPUT   : BANDA DICHIARATA AGGIORNATA - NEW MASTER (RNSOADVB) *
002500*                                                                 *
002600* Data.... Prg.. Autore Descrizione Modifica....................* 
002700* 19911008 00000 MFN    Creazione oggetto                        *
002800* 19941201 00001 PZL    Aggiunta gestione otto pesi banda da     *
002900*                       consensus (prima solo default fissi)     *
003000* 19970911 00002 CRR    Introdotto aggiornamento OLD/NEW MASTER  *
003100*                       sequenziale per storico e banda dich.    *
003200* 19990806 00003 GBT    Revisione Y2K - RNSP-NOW-MS gia' millisec*
003300*                       dall'epoca 1970, nessuna modifica dati   *
003400* 20021014 T3897 EBN    Aggiunta protezione divisione per zero   *
003500*                       sui totali di banda (richiesta SISBA-3897*
003600* 20070312 T4790 EBN    Standardizzata struttura a paragrafi     *
003700*                       numerati con PERFORM...THRU (norma CED)  *
003800* 20090714 T5155 CRR    Verificato arrotondamento pesi su banda  *
003900*                       dichiarata nulla (nessuna modifica dati) *
004000***************************************************************** 
004100 IDENTIFICATION DIVISION.                                         
004200 PROGRAM-ID.    RNSBT030.                                         
004300 AUTHOR.        M. FERRANTE.                                      
004400 INSTALLATION.  CED RETE RELAY/BRIDGE.                            
004500 DATE-WRITTEN.  08/10/1991.                                       
004600 DATE-COMPILED.                                                   
004700 SECURITY.      USO INTERNO - RISERVATO AL CED.                   
004800***************************************************************** 
004900 ENVIRONMENT DIVISION.                                            
005000 CONFIGURATION SECTION.                                           
005100 SOURCE-COMPUTER. IBM-3090.                                       
005200 OBJECT-COMPUTER. IBM-3090.                                       
005300 SPECIAL-NAMES.                                                   
005400     C01 IS TOP-OF-FORM.                                          
005500*-----------------------------------------------------------------
005600 INPUT-OUTPUT SECTION.                                            
005700 FILE-CONTROL.                                                    
005800*                                  - PARAMETRI DI RUN     INPUT   
005900     SELECT  SYSPARM        ASSIGN    TO SYSPARM                  
006000                             FILE STATUS IS WS-FS-SYSPARM.        
006100*                                  - DESCRITTORI DI RUN    INPUT  
006200     SELECT  RNSIDESC       ASSIGN    TO RNSIDESC                 
006300                             FILE STATUS IS WS-FS-RNSIDESC.       
006400*                                  - CONSENSUS DI RUN      INPUT  
006500     SELECT  RNSICONS       ASSIGN    TO RNSICONS                 
006600                             FILE STATUS IS WS-FS-RNSICONS.       
006700*                                  - STORICO PESI OLD MASTER      
006800     SELECT  RNSIWHIS       ASSIGN    TO RNSIWHIS                 
006900                             FILE STATUS IS WS-FS-RNSIWHIS.       
007000*                                  - BANDA DICH. OLD MASTER       
007100     SELECT  RNSIADVB       ASSIGN    TO RNSIADVB                 
007200                             FILE STATUS IS WS-FS-RNSIADVB.       
007300*                                  - STORICO PESI NEW MASTER      
007400     SELECT  RNSOWHIS       ASSIGN    TO RNSOWHIS                 
007500                             FILE STATUS IS WS-FS-RNSOWHIS.       
007600*                                  - BANDA DICH. NEW MASTER       
007700     SELECT  RNSOADVB       ASSIGN    TO RNSOADVB                 
007800                             FILE STATUS IS WS-FS-RNSOADVB.       
007900***************************************************************** 
008000 DATA DIVISION.                                                   
008100 FILE SECTION.                                                    
008200 FD  SYSPARM                                                      
008300     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   
008400 01  REC-SYSPARM                   PIC X(0080).                   
008500 FD  RNSIDESC                                                     
008600     LABEL RECORD STANDARD RECORDING MODE IS F.                   
008700 01  REC-RNSIDESC                  PIC X(0128).                   
008800 FD  RNSICONS                                                     
008900     LABEL RECORD STANDARD RECORDING MODE IS F.                   
009000 01  REC-RNSICONS                  PIC X(0360).                   
009100 FD  RNSIWHIS                                                     
009200     LABEL RECORD STANDARD RECORDING MODE IS F.                   
009300 01  REC-RNSIWHIS                  PIC X(0096).                   
009400 FD  RNSIADVB                                                     
009500     LABEL RECORD STANDARD RECORDING MODE IS F.                   
009600 01  REC-RNSIADVB                  PIC X(0052).                   
009700 FD  RNSOWHIS                                                     
009800     LABEL RECORD STANDARD RECORDING MODE IS F.                   
009900 01  REC-RNSOWHIS                  PIC X(0096).                   
010000 FD  RNSOADVB                                                     
010100     LABEL RECORD STANDARD RECORDING MODE IS F.                   
010200 01  REC-RNSOADVB                  PIC X(0052).                   
010300*-----------------------------------------------------------------
010400 WORKING-STORAGE SECTION.                                         
010500*                                  - COPY SCHEDA PARAMETRI DI RUN 
010600     COPY RNSCPARM.                                               
010700*                                  - COPY AREA ERRORI             
010800     COPY RNSCERR.                                                
010900*                                  - COPY TRACCIATI DESCRITTORE/CONS.
011000     COPY RNSFDESC.                                               
011100     COPY RNSFCONS.                                               
011200*                                  - COPY TRACCIATI STORICO PESI  
011300     COPY RNSFWHIS.                                               
011400*                                  - COSTANTI DI LAVORO           
011500 01  WK-COSTANTI-FLAG.                                            
011600     05  WK-RNSBT030               PIC X(08)  VALUE 'RNSBT030'.   
011700     05  WK-MS-7-GIORNI            PIC S9(11) COMP-3              
011800                                          VALUE 604800000.        
011900     05  WK-MS-30-GIORNI           PIC S9(11) COMP-3              
012000                                          VALUE 2592000000.       
012100     05  WK-MS-90-GIORNI           PIC S9(11) COMP-3              
012200                                          VALUE 7776000000.       
012300     05  WK-MS-365-GIORNI          PIC S9(11) COMP-3              
012400                                          VALUE 31536000000.      
012500     05  WK-BUCKET-1-ORA           PIC S9(11) COMP-3              
012600                                          VALUE 3600000.          
012700     05  WK-BUCKET-4-ORE           PIC S9(11) COMP-3              
012800                                          VALUE 14400000.         
012900     05  WK-BUCKET-12-ORE          PIC S9(11) COMP-3              
013000                                          VALUE 43200000.         
013100     05  WK-BUCKET-2-GIORNI        PIC S9(11) COMP-3              
013200                                          VALUE 172800000.        
013300     05  WK-BUCKET-10-GIORNI       PIC S9(11) COMP-3              
013400                                          VALUE 864000000.        
013500     05  WK-MS-ORA                 PIC S9(11) COMP-3              
013600                                          VALUE 3600000.          
013700     05  FILLER                    PIC X(04).                     
013800*                                  - TABELLA DESCRITTORI (BANDA DICH.
013900*                                    DI QUESTA ELABORAZIONE, INDICE
014000*                                    PER DIGEST/FINGERPRINT)      
014100 01  WS-TAB-DESC-AREA.                                            
014200     05  WS-TAB-DESC-COUNT         PIC 9(05)  COMP  VALUE 0.      
014300     05  WS-TAB-DESC OCCURS 20000 TIMES                           
014400                   INDEXED BY TD-IDX TD-INS.                      
014500         10  TD-FINGERPRINT        PIC X(40).                     
014600         10  TD-DIGEST             PIC X(40).                     
014700         10  TD-BANDWIDTH          PIC 9(09)  COMP.               
014800     05  FILLER                    PIC X(04).                     
014900*                                  - VETTORE PESI PER RELAY (LAVORO)
015000*                                    DI UN SOLO CONSENSUS ALLA VOLTA
015100 01  WS-TAB-PESI-AREA.                                            
015200     05  WS-TAB-PESI-COUNT         PIC 9(05)  COMP  VALUE 0.      
015300     05  WS-TAB-PESI OCCURS 12000 TIMES                           
015400                   INDEXED BY PZ-IDX PZ-IDX2 PZ-INS.              
015500         10  PZ-FINGERPRINT        PIC X(40).                     
015600         10  PZ-VALID-AFTER-MS     PIC S9(18) COMP-3.             
015700         10  PZ-FRESH-UNTIL-MS     PIC S9(18) COMP-3.             
015800         10  PZ-ADVBW              PIC S9(11)V9(06) COMP-3.       
015900         10  PZ-CONSW              PIC S9(11)V9(06) COMP-3.       
016000         10  PZ-GUARDW             PIC S9(11)V9(06) COMP-3.       
016100         10  PZ-MIDDLEW            PIC S9(11)V9(06) COMP-3.       
016200         10  PZ-EXITW              PIC S9(11)V9(06) COMP-3.       
016300     05  FILLER                    PIC X(04).                     
016400*                                  - TOTALI GENERALI DI UN CONSENSUS
016500 01  WS-TOTALI-CONSENSUS.                                         
016600     05  WS-TOT-ADVBW              PIC S9(15)V9(06) COMP-3.       
016700     05  WS-TOT-CONSW              PIC S9(15)V9(06) COMP-3.       
016800     05  WS-TOT-GUARDW             PIC S9(15)V9(06) COMP-3.       
016900     05  WS-TOT-MIDDLEW            PIC S9(15)V9(06) COMP-3.       
017000     05  WS-TOT-EXITW              PIC S9(15)V9(06) COMP-3.       
017100     05  FILLER                    PIC X(04).                     
017200*                                  - STORICO DI LAVORO DI UN SOLO 
017300*                                    FINGERPRINT (DAL VECCHIO MASTER
017400*                                    PIU' L'EVENTUALE NUOVO INTERVALLO)
017500 01  WS-TAB-STORICO-AREA.                                         
017600     05  WS-TAB-STORICO-COUNT      PIC 9(03)  COMP  VALUE 0.      
017700     05  WS-TAB-STORICO OCCURS 200 TIMES                          
017800                   INDEXED BY ST-IDX ST-IDX2 ST-INS.              
017900         10  ST-START-MS           PIC S9(18) COMP-3.             
018000         10  ST-END-MS             PIC S9(18) COMP-3.             
018100         10  ST-ADVBW-FRAZ         PIC S9(01)V9(06) COMP-3.       
018200         10  ST-CONSW-FRAZ         PIC S9(01)V9(06) COMP-3.       
018300         10  ST-GUARDW-FRAZ        PIC S9(01)V9(06) COMP-3.       
018400         10  ST-MIDDLEW-FRAZ       PIC S9(01)V9(06) COMP-3.       
018500         10  ST-EXITW-FRAZ         PIC S9(01)V9(06) COMP-3.       
018600     05  FILLER                    PIC X(04).                     
018700*                                  - STORICO COMPRESSO DI LAVORO  
018800*                                    (RISULTATO DI C00600, STESSA 
018900*                                    FORMA DI WS-TAB-STORICO)     
019000 01  WS-TAB-STORICO-COMPR-AREA.                                   
019100     05  WS-TAB-STORICO-COMPR-COUNT PIC 9(03)  COMP  VALUE 0.     
019200     05  WS-TAB-STORICO-COMPR OCCURS 200 TIMES                    
019300                   INDEXED BY SC1-IDX SC1-INS.                    
019400         10  SC1-START-MS          PIC S9(18) COMP-3.             
019500         10  SC1-END-MS            PIC S9(18) COMP-3.             
019600         10  SC1-ADVBW-FRAZ        PIC S9(01)V9(06) COMP-3.       
019700         10  SC1-CONSW-FRAZ        PIC S9(01)V9(06) COMP-3.       
019800         10  SC1-GUARDW-FRAZ       PIC S9(01)V9(06) COMP-3.       
019900         10  SC1-MIDDLEW-FRAZ      PIC S9(01)V9(06) COMP-3.       
020000         10  SC1-EXITW-FRAZ        PIC S9(01)V9(06) COMP-3.       
020100     05  FILLER                    PIC X(04).                     
020200*                                  - STORICO PERSISTITO PRECEDENTE,
020300*                                    CARICATO INTEGRALMENTE IN MEMORIA
020400*                                    (IPOTESI DI LAVORO: MASSIMO 60000
020500*                                    INTERVALLI COMPLESSIVI, IL FILE
020600*                                    E' SEMPRE SCRITTO ORDINATO PER
020700*                                    FINGERPRINT+START-MS DAL RUN 
020800*                                    PRECEDENTE DI QUESTO STESSO PGM)
020900 01  WS-TAB-WHIST-OLD-AREA.                                       
021000     05  WS-TAB-WHIST-OLD-COUNT    PIC 9(05)  COMP  VALUE 0.      
021100     05  WS-TAB-WHIST-OLD OCCURS 60000 TIMES                      
021200                   ASCENDING KEY IS WHO-FINGERPRINT WHO-START-MS  
021300                   INDEXED BY WHO-IDX WHO-IDX2 WHO-INS.           
021400         10  WHO-FINGERPRINT       PIC X(40).                     
021500         10  WHO-START-MS          PIC S9(18) COMP-3.             
021600         10  WHO-END-MS            PIC S9(18) COMP-3.             
021700         10  WHO-ADVBW-FRAZ        PIC S9(01)V9(06) COMP-3.       
021800         10  WHO-CONSW-FRAZ        PIC S9(01)V9(06) COMP-3.       
021900         10  WHO-GUARDW-FRAZ       PIC S9(01)V9(06) COMP-3.       
022000         10  WHO-MIDDLEW-FRAZ      PIC S9(01)V9(06) COMP-3.       
022100         10  WHO-EXITW-FRAZ        PIC S9(01)V9(06) COMP-3.       
022200     05  FILLER                    PIC X(04).                     
022300*                                  - BANDA DICHIARATA PERSISTITA  
022400*                                    PRECEDENTE, CARICATA INTEGRALMENTE
022500*                                    (STESSA IPOTESI DI ORDINAMENTO)
022600 01  WS-TAB-ADVB-OLD-AREA.                                        
022700     05  WS-TAB-ADVB-OLD-COUNT     PIC 9(05)  COMP  VALUE 0.      
022800     05  WS-TAB-ADVB-OLD OCCURS 40000 TIMES                       
022900                   ASCENDING KEY IS ABO-FINGERPRINT               
023000                   INDEXED BY ABO-IDX ABO-IDX2 ABO-INS.           
023100         10  ABO-FINGERPRINT       PIC X(40).                     
023200         10  ABO-DIGEST            PIC X(40).                     
023300         10  ABO-BANDWIDTH         PIC 9(09)  COMP.               
023400     05  FILLER                    PIC X(04).                     
023500*                                  - FINGERPRINT TOCCATI DA UN    
023600*                                    CONSENSUS IN QUESTA ELABORAZIONE
023700 01  WS-TAB-FP-TOCCATO-AREA.                                      
023800     05  WS-TAB-FP-TOCCATO-COUNT   PIC 9(05)  COMP  VALUE 0.      
023900     05  WS-TAB-FP-TOCCATO OCCURS 15000 TIMES                     
024000                   INDEXED BY FT-IDX FT-INS.                      
024100         10  FT-FINGERPRINT        PIC X(40).                     
024200     05  FILLER                    PIC X(04).                     
024300*                                  - AREA SCAMBIO PER ORDINAMENTO 
024400 01  WS-SCAMBIO-PESI.                                             
024500     05  SC-FINGERPRINT            PIC X(40).                     
024600     05  SC-VALID-AFTER-MS         PIC S9(18) COMP-3.             
024700     05  SC-FRESH-UNTIL-MS         PIC S9(18) COMP-3.             
024800     05  SC-ADVBW                  PIC S9(11)V9(06) COMP-3.       
024900     05  SC-CONSW                  PIC S9(11)V9(06) COMP-3.       
025000     05  SC-GUARDW                 PIC S9(11)V9(06) COMP-3.       
025100     05  SC-MIDDLEW                PIC S9(11)V9(06) COMP-3.       
025200     05  SC-EXITW                  PIC S9(11)V9(06) COMP-3.       
025300     05  FILLER                    PIC X(04).                     
025400 01  WS-SCAMBIO-DESC.                                             
025500     05  SD-FINGERPRINT            PIC X(40).                     
025600     05  SD-DIGEST                 PIC X(40).                     
025700     05  SD-BANDWIDTH              PIC 9(09)  COMP.               
025800     05  FILLER                    PIC X(04).                     
025900*                                  - AREA SCAMBIO PER ORDINAMENTO 
026000*                                    STORICO DI LAVORO (C00560)   
026100 01  WS-SCAMBIO-STORICO.                                          
026200     05  SS-START-MS               PIC S9(18) COMP-3.             
026300     05  SS-END-MS                 PIC S9(18) COMP-3.             
026400     05  SS-ADVBW-FRAZ             PIC S9(01)V9(06) COMP-3.       
026500     05  SS-CONSW-FRAZ             PIC S9(01)V9(06) COMP-3.       
026600     05  SS-GUARDW-FRAZ            PIC S9(01)V9(06) COMP-3.       
026700     05  SS-MIDDLEW-FRAZ           PIC S9(01)V9(06) COMP-3.       
026800     05  SS-EXITW-FRAZ             PIC S9(01)V9(06) COMP-3.       
026900     05  FILLER                    PIC X(04).                     
027000*                                  - RISULTATO CONVERSIONE MS-EPOCA IN
027100*                                    ANNO-MESE (C00636)           
027200 01  WS-ANNO-MESE-RISULTATO.                                      
027300     05  WS-ANNO-MESE-RIS-AAAA     PIC 9(04).                     
027400     05  FILLER                    PIC X(01)  VALUE '-'.          
027500     05  WS-ANNO-MESE-RIS-MM       PIC 9(02).                     
027600*                                  - VARIABILI DI LAVORO          
027700 01  WS-LAVORO.                                                   
027800     05  WS-FS-SYSPARM             PIC X(02).                     
027900     05  WS-FS-RNSIDESC            PIC X(02).                     
028000     05  WS-FS-RNSICONS            PIC X(02).                     
028100     05  WS-FS-RNSIWHIS            PIC X(02).                     
028200     05  WS-FS-RNSIADVB            PIC X(02).                     
028300     05  WS-FS-RNSOWHIS            PIC X(02).                     
028400     05  WS-FS-RNSOADVB            PIC X(02).                     
028500     05  WS-FLAGS-DELIM            PIC X(202).                    
028600     05  WS-POS-FLAG               PIC 9(03)  COMP.               
028700     05  WS-WGG-FATTORE            PIC S9(01)V9(04) COMP-3.       
028800     05  WS-WGD-FATTORE            PIC S9(01)V9(04) COMP-3.       
028900     05  WS-WMG-FATTORE            PIC S9(01)V9(04) COMP-3.       
029000     05  WS-WMM-FATTORE            PIC S9(01)V9(04) COMP-3.       
029100     05  WS-WME-FATTORE            PIC S9(01)V9(04) COMP-3.       
029200     05  WS-WMD-FATTORE            PIC S9(01)V9(04) COMP-3.       
029300     05  WS-WEE-FATTORE            PIC S9(01)V9(04) COMP-3.       
029400     05  WS-WED-FATTORE            PIC S9(01)V9(04) COMP-3.       
029500     05  WS-IS-RUNNING-SW          PIC X(01).                     
029600         88  WS-IS-RUNNING             VALUE 'S'.                 
029700     05  WS-IS-GUARD-SW            PIC X(01).                     
029800         88  WS-IS-GUARD               VALUE 'S'.                 
029900     05  WS-IS-EXIT-SW             PIC X(01).                     
030000         88  WS-IS-EXIT                VALUE 'S'.                 
030100     05  WS-VALID-AFTER-CORRENTE   PIC S9(18) COMP-3.             
030200     05  WS-TROVATO-SW             PIC X(01).                     
030300         88  WS-DESC-TROVATO           VALUE 'S'.                 
030400         88  WS-DESC-NON-TROVATO       VALUE 'N'.                 
030500     05  WS-CERCA-FINGERPRINT      PIC X(40).                     
030600     05  WS-CERCA-DIGEST           PIC X(40).                     
030700     05  WS-ADVBW-CORRENTE         PIC S9(11)V9(06) COMP-3.       
030800     05  WS-INIZIO-FASCIA-SW       PIC X(01).                     
030900         88  WS-INIZIO-FASCIA-TROVATO  VALUE 'S'.                 
031000     05  WS-ANNO-MESE-1            PIC X(07).                     
031100     05  WS-ANNO-MESE-2            PIC X(07).                     
031200     05  WS-SOVRAPPOSTO-SW         PIC X(01).                     
031300         88  WS-INTERVALLO-SOVRAPPOSTO VALUE 'S'.                 
031400         88  WS-INTERVALLO-LIBERO      VALUE 'N'.                 
031500     05  WS-ETA-MS                 PIC S9(18) COMP-3.             
031600     05  WS-AMPIEZZA-BUCKET        PIC S9(11) COMP-3.             
031700     05  WS-SLOT-PRIMO             PIC S9(18) COMP-3.             
031800     05  WS-SLOT-SECONDO           PIC S9(18) COMP-3.             
031900     05  WS-DUR-PRIMO-ORE          PIC S9(09)V9(06) COMP-3.       
032000     05  WS-DUR-SECONDO-ORE        PIC S9(09)V9(06) COMP-3.       
032100     05  WS-DUR-TOT-ORE            PIC S9(09)V9(06) COMP-3.       
032200     05  WS-FONDI-SW               PIC X(01).                     
032300         88  WS-FONDI-CON-PRECEDENTE   VALUE 'S'.                 
032400     05  WS-P-DESC                 PIC 9(07)  COMP.               
032500     05  WS-P-ADVB                 PIC 9(07)  COMP.               
032600     05  WS-MS-INPUT               PIC S9(18) COMP-3.             
032700     05  WS-GIORNI-EPOCA           PIC S9(09) COMP-3.             
032800     05  WS-Z-GIORNI               PIC S9(09) COMP-3.             
032900     05  WS-ERA-CALC               PIC S9(05) COMP-3.             
033000     05  WS-DOE-CALC               PIC S9(09) COMP-3.             
033100     05  WS-YOE-CALC               PIC S9(05) COMP-3.             
033200     05  WS-DOY-CALC               PIC S9(05) COMP-3.             
033300     05  WS-MP-CALC                PIC S9(03) COMP-3.             
033400     05  WS-ANNO-CALC              PIC S9(05) COMP-3.             
033500     05  WS-MESE-CALC              PIC S9(03) COMP-3.             
033600     05  WS-I                      PIC 9(05)  COMP.               
033700     05  WS-J                      PIC 9(05)  COMP.               
033800     05  WS-K                      PIC 9(05)  COMP.               
033900     05  WS-TOT-FINGERPRINT-ELAB   PIC 9(07)  COMP  VALUE 0.      
034000     05  WS-TOT-INTERVALLI-SCARTATI PIC 9(07) COMP  VALUE 0.      
034100     05  WS-RETURN-CODE            PIC S9(04) COMP  VALUE 0.      
034200     05  FILLER                    PIC X(04).                     
034300*                                  - AREA DI EDIT/REDEFINES (PERIOD
034400*                                    RULE: MINIMO 3 REDEFINES/PGM)
034500 01  WS-LAVORO-EDIT.                                              
034600     05  WS-BANDWIDTH-EDIT         PIC 9(09)         VALUE 0.     
034700     05  WS-BANDWIDTH-EDIT-R  REDEFINES                           
034800         WS-BANDWIDTH-EDIT        PIC X(09).                      
034900     05  WS-VALID-AFTER-EDIT       PIC S9(18)        VALUE 0.     
035000     05  WS-VALID-AFTER-EDIT-R  REDEFINES                         
035100         WS-VALID-AFTER-EDIT      PIC X(18).                      
035200     05  WS-DIGEST-EDIT            PIC X(40).                     
035300     05  WS-DIGEST-EDIT-R  REDEFINES                              
035400         WS-DIGEST-EDIT.                                          
035500         10  WS-DIGEST-EDIT-CHAR OCCURS 40 TIMES                  
035600                   PIC X(01).                                     
035700     05  FILLER                    PIC X(04).                     
035800***************************************************************** 
035900 PROCEDURE DIVISION.                                              
036000*                                                                 
036100     PERFORM C00010-INIT THRU C00010-EX.                                 
036200     PERFORM C00100-CARICA-DESCRITTORI THRU C00100-EX                    
036300        UNTIL WS-FS-RNSIDESC = '10'.                                     
036400     PERFORM C00120-CARICA-STORICO-OLD THRU C00120-EX                    
036500        UNTIL WS-FS-RNSIWHIS = '10'.                                     
036600     PERFORM C00130-CARICA-BANDA-OLD THRU C00130-EX                      
036700        UNTIL WS-FS-RNSIADVB = '10'.                                     
036800     PERFORM C00200-ELABORA-UN-CONSENSUS THRU C00200-EX                  
036900        UNTIL WS-FS-RNSICONS = '10'.                                     
037000     PERFORM C00700-ORDINA-TAB-DESC THRU C00700-EX.                      
037100     PERFORM C00750-AGGIORNA-MASTER-BANDA THRU C00750-EX.                
037200     PERFORM C00780-COMPLETA-MASTER-STORICO THRU C00780-EX.              
037300     PERFORM C01000-FINE THRU C01000-EX.                                 
037400*                                                                 
037500*-----------------------------------------------------------------
037600* C00010-INIT - APRE I FILE DI INGRESSO/USCITA E LEGGE LA SCHEDA  
037700*               PARAMETRI DI RUN.                                 
037800*-----------------------------------------------------------------
037900 C00010-INIT.                                                     
038000     DISPLAY 'RNSBT030 - INIZIO CALCOLO PESI E STORICO'.          
038100     ACCEPT RNSP-SCHEDA-PARAMETRI FROM SYSIN.                     
038200     OPEN INPUT  RNSIDESC.                                        
038300     OPEN INPUT  RNSICONS.                                        
038400     OPEN INPUT  RNSIWHIS.                                        
038500     OPEN INPUT  RNSIADVB.                                        
038600     OPEN OUTPUT RNSOWHIS.                                        
038700     OPEN OUTPUT RNSOADVB.                                        
038800     MOVE 0 TO RNSE-TOT-RIGHE-SCARTATE.                           
038900     MOVE 0 TO RNSE-TOT-RIGHE-ACCETTATE.                          
039000     PERFORM C08010-READ-RNSIDESC.                                
039100     PERFORM C08030-READ-RNSIWHIS.                                
039200     PERFORM C08040-READ-RNSIADVB.                                
039300     PERFORM C08020-READ-RNSICONS.                                
039400 C00010-EX.                                                       
039500     EXIT.                                                        
039600*                                                                 
039700*-----------------------------------------------------------------
039800* C00100-CARICA-DESCRITTORI - CARICA I DESCRITTORI DI QUESTA      
039900*              ELABORAZIONE IN TABELLA, CALCOLANDO LA BANDA       
040000*              DICHIARATA COME MINIMO DI BURST/OBSERVED/RATE.     
040100*-----------------------------------------------------------------
040200 C00100-CARICA-DESCRITTORI.                                       
040300     ADD 1 TO WS-TAB-DESC-COUNT.                                  
040400     SET TD-INS TO WS-TAB-DESC-COUNT.                             
040500     MOVE DS-FINGERPRINT     TO TD-FINGERPRINT(TD-INS).           
040600     MOVE DS-DIGEST          TO TD-DIGEST(TD-INS).                
040700     MOVE DS-BW-BURST        TO TD-BANDWIDTH(TD-INS).             
040800     IF DS-BW-OBSERVED < TD-BANDWIDTH(TD-INS)                     
040900        MOVE DS-BW-OBSERVED  TO TD-BANDWIDTH(TD-INS)              
041000     END-IF.                                                      
041100     IF DS-BW-RATE < TD-BANDWIDTH(TD-INS)                         
041200        MOVE DS-BW-RATE      TO TD-BANDWIDTH(TD-INS)              
041300     END-IF.                                                      
041400     PERFORM C08010-READ-RNSIDESC.                                
041500 C00100-EX.                                                       
041600     EXIT.                                                        
041700*                                                                 
041800*-----------------------------------------------------------------
041900* C00120-CARICA-STORICO-OLD - CARICA INTEGRALMENTE LO STORICO PESI
042000*              PERSISTITO DAL RUN PRECEDENTE (OLD MASTER).        
042100*-----------------------------------------------------------------
042200 C00120-CARICA-STORICO-OLD.                                       
042300     ADD 1 TO WS-TAB-WHIST-OLD-COUNT.                             
042400     SET WHO-INS TO WS-TAB-WHIST-OLD-COUNT.                       
042500     MOVE REC-RNSIWHIS TO RNSF-WEIGHTS-INTERVALLO.                
042600     MOVE WH-FINGERPRINT      TO WHO-FINGERPRINT(WHO-INS).        
042700     MOVE WH-START-MS         TO WHO-START-MS(WHO-INS).           
042800     MOVE WH-END-MS           TO WHO-END-MS(WHO-INS).             
042900     MOVE WH-ADVBW-FRACTION   TO WHO-ADVBW-FRAZ(WHO-INS).         
043000     MOVE WH-CONSW-FRACTION   TO WHO-CONSW-FRAZ(WHO-INS).         
043100     MOVE WH-GUARDW-FRACTION  TO WHO-GUARDW-FRAZ(WHO-INS).        
043200     MOVE WH-MIDDLEW-FRACTION TO WHO-MIDDLEW-FRAZ(WHO-INS).       
043300     MOVE WH-EXITW-FRACTION   TO WHO-EXITW-FRAZ(WHO-INS).         
043400     PERFORM C08030-READ-RNSIWHIS.                                
043500 C00120-EX.                                                       
043600     EXIT.                                                        
043700*                                                                 
043800*-----------------------------------------------------------------
043900* C00130-CARICA-BANDA-OLD - CARICA INTEGRALMENTE LA BANDA         
044000*              DICHIARATA PERSISTITA DAL RUN PRECEDENTE.          
044100*-----------------------------------------------------------------
044200 C00130-CARICA-BANDA-OLD.                                         
044300     ADD 1 TO WS-TAB-ADVB-OLD-COUNT.                              
044400     SET ABO-INS TO WS-TAB-ADVB-OLD-COUNT.                        
044500     MOVE REC-RNSIADVB TO RNSF-BANDA-DICHIARATA.                  
044600     MOVE AB-FINGERPRINT TO ABO-FINGERPRINT(ABO-INS).             
044700     MOVE AB-DIGEST       TO ABO-DIGEST(ABO-INS).                 
044800     MOVE AB-BANDWIDTH    TO ABO-BANDWIDTH(ABO-INS).              
044900     PERFORM C08040-READ-RNSIADVB.                                
045000 C00130-EX.                                                       
045100     EXIT.                                                        
045200*                                                                 
045300*-----------------------------------------------------------------
045400* C00200-ELABORA-UN-CONSENSUS - CONTROL BREAK SU CN-VALID-AFTER-MS:
045500*              ACCUMULA TUTTE LE VOCI DI UN CONSENSUS, CALCOLA LE 
045600*              FRAZIONI E PERSISTE LO STORICO DI OGNI FINGERPRINT.
045700*-----------------------------------------------------------------
045800 C00200-ELABORA-UN-CONSENSUS.                                     
045900     MOVE CN-VALID-AFTER-MS TO WS-VALID-AFTER-CORRENTE.           
046000     MOVE 0 TO WS-TAB-PESI-COUNT.                                 
046100     MOVE 0 TO WS-TOT-ADVBW.                                      
046200     MOVE 0 TO WS-TOT-CONSW.                                      
046300     MOVE 0 TO WS-TOT-GUARDW.                                     
046400     MOVE 0 TO WS-TOT-MIDDLEW.                                    
046500     MOVE 0 TO WS-TOT-EXITW.                                      
046600     PERFORM C00210-ACCUMULA-RIGA-CONSENSUS                       
046700        UNTIL WS-FS-RNSICONS = '10'                               
046800           OR CN-VALID-AFTER-MS NOT = WS-VALID-AFTER-CORRENTE.    
046900     IF WS-TAB-PESI-COUNT > 0                                     
047000        PERFORM C00300-CALCOLA-FRAZIONI                           
047100           VARYING PZ-IDX FROM 1 BY 1                             
047200           UNTIL PZ-IDX > WS-TAB-PESI-COUNT                       
047300        PERFORM C00400-ORDINA-TAB-PESI                            
047400        PERFORM C00500-PROCESSA-FINGERPRINT                       
047500           VARYING PZ-IDX FROM 1 BY 1                             
047600           UNTIL PZ-IDX > WS-TAB-PESI-COUNT                       
047700     END-IF.                                                      
047800 C00200-EX.                                                       
047900     EXIT.                                                        
048000*                                                                 
048100*-----------------------------------------------------------------
048200* C00210-ACCUMULA-RIGA-CONSENSUS - ESAMINA UNA VOCE RELAY DEL     
048300*              CONSENSUS CORRENTE; SOLO I RELAY "RUNNING" ENTRANO 
048400*              NEL CALCOLO DEI PESI. IL CONSENSUS PUBBLICA I NOMI 
048500*              FLAG IN FORMATO MISTO (ES. "Running", "BadExit"), PER
048600*              CUI SI MAIUSCOLIZZA LA STRINGA PRIMA DI CERCARE I  
048700*              LETTERALI, COME GIA' FATTO PER IL CODICE PAESE IN  
048800*              RNSBT040 (C00280-RISOLVI-LOCALITA).                
048900*-----------------------------------------------------------------
049000 C00210-ACCUMULA-RIGA-CONSENSUS.                                  
049100     MOVE 'N' TO WS-IS-RUNNING-SW.                                
049200     MOVE SPACES TO WS-FLAGS-DELIM.                               
049300     STRING SPACE DELIMITED BY SIZE                               
049400            CN-FLAGS  DELIMITED BY SIZE                           
049500       INTO WS-FLAGS-DELIM.                                       
049600     INSPECT WS-FLAGS-DELIM                                       
049700             CONVERTING 'abcdefghijklmnopqrstuvwxyz'              
049800                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.             
049900     MOVE 0 TO WS-POS-FLAG.                                       
050000     INSPECT WS-FLAGS-DELIM TALLYING WS-POS-FLAG                  
050100             FOR ALL ' RUNNING '.                                 
050200     IF WS-POS-FLAG > 0                                           
050300        SET WS-IS-RUNNING TO TRUE                                 
050400     END-IF.                                                      
050500     IF WS-IS-RUNNING                                             
050600        PERFORM C00220-DETERMINA-FLAG-GUARD-EXIT                  
050700        PERFORM C00230-DETERMINA-PESI-CONSENSUS                   
050800        PERFORM C00240-CALCOLA-BANDA-DICHIARATA                   
050900        PERFORM C00250-ACCUMULA-VETTORE-RELAY                     
051000     END-IF.                                                      
051100     PERFORM C08020-READ-RNSICONS.                                
051200*                                                                 
051300*-----------------------------------------------------------------
051400* C00220-DETERMINA-FLAG-GUARD-EXIT - ISGUARD = FLAG GUARD PRESENTE;
051500*              ISEXIT = FLAG EXIT PRESENTE E BADEXIT ASSENTE.     
051600*-----------------------------------------------------------------
051700 C00220-DETERMINA-FLAG-GUARD-EXIT.                                
051800     MOVE 'N' TO WS-IS-GUARD-SW.                                  
051900     MOVE 'N' TO WS-IS-EXIT-SW.                                   
052000     MOVE 0 TO WS-POS-FLAG.                                       
052100     INSPECT WS-FLAGS-DELIM TALLYING WS-POS-FLAG FOR ALL ' GUARD '.
052200     IF WS-POS-FLAG > 0                                           
052300        SET WS-IS-GUARD TO TRUE                                   
052400     END-IF.                                                      
052500     MOVE 0 TO WS-POS-FLAG.                                       
052600     INSPECT WS-FLAGS-DELIM TALLYING WS-POS-FLAG FOR ALL ' EXIT '.
052700     IF WS-POS-FLAG > 0                                           
052800        SET WS-IS-EXIT TO TRUE                                    
052900     END-IF.                                                      
053000     MOVE 0 TO WS-POS-FLAG.                                       
053100     INSPECT WS-FLAGS-DELIM TALLYING WS-POS-FLAG FOR ALL ' BADEXIT '.
053200     IF WS-POS-FLAG > 0                                           
053300        MOVE 'N' TO WS-IS-EXIT-SW                                 
053400     END-IF.                                                      
053500*                                                                 
053600*-----------------------------------------------------------------
053700* C00230-DETERMINA-PESI-CONSENSUS - WGG/WGD/.../WED = DEFAULT 1.0 
053800*              SE IL CONSENSUS NON PUBBLICA LE OTTO CHIAVI COMPLETE,
053900*              ALTRIMENTI VALORE/10000 (PARTI PER DIECIMILA).     
054000*-----------------------------------------------------------------
054100 C00230-DETERMINA-PESI-CONSENSUS.                                 
054200     IF CN-WEIGHTS-COMPLETE                                       
054300        COMPUTE WS-WGG-FATTORE = CN-WGG-PPM / 10000               
054400        COMPUTE WS-WGD-FATTORE = CN-WGD-PPM / 10000               
054500        COMPUTE WS-WMG-FATTORE = CN-WMG-PPM / 10000               
054600        COMPUTE WS-WMM-FATTORE = CN-WMM-PPM / 10000               
054700        COMPUTE WS-WME-FATTORE = CN-WME-PPM / 10000               
054800        COMPUTE WS-WMD-FATTORE = CN-WMD-PPM / 10000               
054900        COMPUTE WS-WEE-FATTORE = CN-WEE-PPM / 10000               
055000        COMPUTE WS-WED-FATTORE = CN-WED-PPM / 10000               
055100     ELSE                                                         
055200        MOVE 1.0000 TO WS-WGG-FATTORE                             
055300        MOVE 1.0000 TO WS-WGD-FATTORE                             
055400        MOVE 1.0000 TO WS-WMG-FATTORE                             
055500        MOVE 1.0000 TO WS-WMM-FATTORE                             
055600        MOVE 1.0000 TO WS-WME-FATTORE                             
055700        MOVE 1.0000 TO WS-WMD-FATTORE                             
055800        MOVE 1.0000 TO WS-WEE-FATTORE                             
055900        MOVE 1.0000 TO WS-WED-FATTORE                             
056000     END-IF.                                                      
056100*                                                                 
056200*-----------------------------------------------------------------
056300* C00240-CALCOLA-BANDA-DICHIARATA - CERCA LA BANDA DICHIARATA PER 
056400*              IL DIGEST CORRENTE, PRIMA NELLA MAPPA DI QUESTO RUN,
056500*              POI (SE ASSENTE) NELLO STORICO BANDA PRECEDENTE,   
056600*              RIPORTANDOLA IN TAL CASO NELLA MAPPA DI QUESTO RUN.
056700*-----------------------------------------------------------------
056800 C00240-CALCOLA-BANDA-DICHIARATA.                                 
056900     MOVE CN-DIGEST TO WS-CERCA-DIGEST.                           
057000     MOVE 'N' TO WS-TROVATO-SW.                                   
057100     IF WS-TAB-DESC-COUNT > 0                                     
057200        PERFORM C00245-CERCA-DIGEST-MEMORIA                       
057300           VARYING TD-IDX FROM 1 BY 1                             
057400           UNTIL TD-IDX > WS-TAB-DESC-COUNT                       
057500     END-IF.                                                      
057600     IF WS-DESC-TROVATO                                           
057700        MOVE TD-BANDWIDTH(TD-IDX) TO WS-ADVBW-CORRENTE            
057800     ELSE                                                         
057900        MOVE CN-FINGERPRINT TO WS-CERCA-FINGERPRINT               
058000        PERFORM C00248-CERCA-BANDA-OLD-MASTER                     
058100        IF WS-DESC-TROVATO                                        
058200           MOVE ABO-BANDWIDTH(ABO-IDX) TO WS-ADVBW-CORRENTE       
058300           ADD 1 TO WS-TAB-DESC-COUNT                             
058400           SET TD-INS TO WS-TAB-DESC-COUNT                        
058500           MOVE ABO-FINGERPRINT(ABO-IDX) TO TD-FINGERPRINT(TD-INS)
058600           MOVE ABO-DIGEST(ABO-IDX)      TO TD-DIGEST(TD-INS)     
058700           MOVE ABO-BANDWIDTH(ABO-IDX)   TO TD-BANDWIDTH(TD-INS)  
058800        ELSE                                                      
058900           MOVE 0 TO WS-ADVBW-CORRENTE                            
059000        END-IF                                                    
059100     END-IF.                                                      
059200*                                                                 
059300*-----------------------------------------------------------------
059400* C00245-CERCA-DIGEST-MEMORIA - RICERCA LINEARE DEL DIGEST NELLA  
059500*              MAPPA BANDA DICHIARATA DI QUESTA ELABORAZIONE.     
059600*-----------------------------------------------------------------
059700 C00245-CERCA-DIGEST-MEMORIA.                                     
059800     IF TD-DIGEST(TD-IDX) = WS-CERCA-DIGEST                       
059900        SET WS-DESC-TROVATO TO TRUE                               
060000        SET TD-IDX TO WS-TAB-DESC-COUNT                           
060100     ELSE                                                         
060200        SET WS-DESC-NON-TROVATO TO TRUE                           
060300     END-IF.                                                      
060400*                                                                 
060500*-----------------------------------------------------------------
060600* C00248-CERCA-BANDA-OLD-MASTER - RICERCA BINARIA (SEARCH ALL) DEL
060700*              FINGERPRINT NELLA BANDA DICHIARATA PRECEDENTE, POI 
060800*              SCANDISCE I VICINI ALLA RICERCA DELLO STESSO DIGEST.
060900*-----------------------------------------------------------------
061000 C00248-CERCA-BANDA-OLD-MASTER.                                   
061100     SET WS-DESC-NON-TROVATO TO TRUE.                             
061200     IF WS-TAB-ADVB-OLD-COUNT > 0                                 
061300        SEARCH ALL WS-TAB-ADVB-OLD                                
061400           AT END SET WS-DESC-NON-TROVATO TO TRUE                 
061500           WHEN ABO-FINGERPRINT(ABO-IDX) = WS-CERCA-FINGERPRINT   
061600                SET WS-DESC-TROVATO TO TRUE                       
061700        END-SEARCH                                                
061800     END-IF.                                                      
061900     IF WS-DESC-TROVATO                                           
062000        PERFORM C00249-RITORNA-A-INIZIO-FASCIA                    
062100        PERFORM C00249B-AVANZA-FINO-AL-DIGEST                     
062200     END-IF.                                                      
062300*                                                                 
062400*-----------------------------------------------------------------
062500* C00249-RITORNA-A-INIZIO-FASCIA - RIPORTA L'INDICE ALL'INIZIO    
062600*              DELLA FASCIA DI VOCI CON LO STESSO FINGERPRINT.    
062700*-----------------------------------------------------------------
062800 C00249-RITORNA-A-INIZIO-FASCIA.                                  
062900     SET WS-INIZIO-FASCIA-SW TO 'N'.                              
063000     PERFORM C00249A-VERIFICA-PRECEDENTE                          
063100        UNTIL WS-INIZIO-FASCIA-TROVATO                            
063200           OR ABO-IDX = 1.                                        
063300*                                                                 
063400 C00249A-VERIFICA-PRECEDENTE.                                     
063500     SET ABO-IDX2 TO ABO-IDX.                                     
063600     SET ABO-IDX2 DOWN BY 1.                                      
063700     IF ABO-FINGERPRINT(ABO-IDX2) = WS-CERCA-FINGERPRINT          
063800        SET ABO-IDX TO ABO-IDX2                                   
063900     ELSE                                                         
064000        SET WS-INIZIO-FASCIA-SW TO 'S'                            
064100     END-IF.                                                      
064200*                                                                 
064300*-----------------------------------------------------------------
064400* C00249B-AVANZA-FINO-AL-DIGEST - DALL'INIZIO DELLA FASCIA, CERCA 
064500*              LA VOCE CON IL DIGEST RICHIESTO; SE NON LO TROVA   
064600*              RESTA POSIZIONATO SULLA PRIMA VOCE DEL FINGERPRINT.
064700*-----------------------------------------------------------------
064800 C00249B-AVANZA-FINO-AL-DIGEST.                                   
064900     SET ABO-INS TO ABO-IDX.                                      
065000     PERFORM C00249C-CONFRONTA-DIGEST                             
065100        VARYING ABO-IDX2 FROM ABO-IDX BY 1                        
065200        UNTIL ABO-IDX2 > WS-TAB-ADVB-OLD-COUNT                    
065300           OR ABO-FINGERPRINT(ABO-IDX2) NOT = WS-CERCA-FINGERPRINT.
065400*                                                                 
065500 C00249C-CONFRONTA-DIGEST.                                        
065600     IF ABO-DIGEST(ABO-IDX2) = WS-CERCA-DIGEST                    
065700        SET ABO-IDX TO ABO-IDX2                                   
065800     END-IF.                                                      
065900*                                                                 
066000*-----------------------------------------------------------------
066100* C00250-ACCUMULA-VETTORE-RELAY - APPLICA LA REGOLA GUARD/EXIT E  
066200*              ACCUMULA IL VETTORE PESI DEL RELAY NEI TOTALI.     
066300*-----------------------------------------------------------------
066400 C00250-ACCUMULA-VETTORE-RELAY.                                   
066500     ADD 1 TO WS-TAB-PESI-COUNT.                                  
066600     SET PZ-INS TO WS-TAB-PESI-COUNT.                             
066700     MOVE CN-FINGERPRINT     TO PZ-FINGERPRINT(PZ-INS).           
066800     MOVE CN-VALID-AFTER-MS  TO PZ-VALID-AFTER-MS(PZ-INS).        
066900     MOVE CN-FRESH-UNTIL-MS  TO PZ-FRESH-UNTIL-MS(PZ-INS).        
067000     MOVE WS-ADVBW-CORRENTE  TO PZ-ADVBW(PZ-INS).                 
067100     MOVE CN-BANDWIDTH       TO PZ-CONSW(PZ-INS).                 
067200     EVALUATE TRUE                                                
067300        WHEN WS-IS-GUARD AND WS-IS-EXIT                           
067400           COMPUTE PZ-GUARDW(PZ-INS) =                            
067500                   CN-BANDWIDTH * WS-WGD-FATTORE                  
067600           COMPUTE PZ-MIDDLEW(PZ-INS) =                           
067700                   CN-BANDWIDTH * WS-WMD-FATTORE                  
067800           COMPUTE PZ-EXITW(PZ-INS) =                             
067900                   CN-BANDWIDTH * WS-WED-FATTORE                  
068000        WHEN WS-IS-GUARD                                          
068100           COMPUTE PZ-GUARDW(PZ-INS) =                            
068200                   CN-BANDWIDTH * WS-WGG-FATTORE                  
068300           COMPUTE PZ-MIDDLEW(PZ-INS) =                           
068400                   CN-BANDWIDTH * WS-WMG-FATTORE                  
068500           MOVE 0 TO PZ-EXITW(PZ-INS)                             
068600        WHEN WS-IS-EXIT                                           
068700           MOVE 0 TO PZ-GUARDW(PZ-INS)                            
068800           COMPUTE PZ-MIDDLEW(PZ-INS) =                           
068900                   CN-BANDWIDTH * WS-WME-FATTORE                  
069000           COMPUTE PZ-EXITW(PZ-INS) =                             
069100                   CN-BANDWIDTH * WS-WEE-FATTORE                  
069200        WHEN OTHER                                                
069300           MOVE 0 TO PZ-GUARDW(PZ-INS)                            
069400           COMPUTE PZ-MIDDLEW(PZ-INS) =                           
069500                   CN-BANDWIDTH * WS-WMM-FATTORE                  
069600           MOVE 0 TO PZ-EXITW(PZ-INS)                             
069700     END-EVALUATE.                                                
069800     ADD WS-ADVBW-CORRENTE   TO WS-TOT-ADVBW.                     
069900     ADD PZ-CONSW(PZ-INS)    TO WS-TOT-CONSW.                     
070000     ADD PZ-GUARDW(PZ-INS)   TO WS-TOT-GUARDW.                    
070100     ADD PZ-MIDDLEW(PZ-INS)  TO WS-TOT-MIDDLEW.                   
070200     ADD PZ-EXITW(PZ-INS)    TO WS-TOT-EXITW.                     
070300*                                                                 
070400*-----------------------------------------------------------------
070500* C00300-CALCOLA-FRAZIONI - TRASFORMA OGNI COMPONENTE DEL VETTORE 
070600*              PESI NELLA SUA QUOTA SUL TOTALE GENERALE DEL       
070700*              CONSENSUS. SE UN TOTALE E' ZERO LA FRAZIONE E'     
070800*              FORZATA A ZERO (RICHIESTA SISBA-3897 - EVITA       
070900*              L'ABEND PER DIVISIONE PER ZERO QUANDO IL CONSENSUS 
071000*              NON RIPORTA BANDA/PESI PER NESSUN RELAY).          
071100*-----------------------------------------------------------------
071200 C00300-CALCOLA-FRAZIONI.                                         
071300     IF WS-TOT-ADVBW = 0                                          
071400        MOVE 0 TO PZ-ADVBW(PZ-IDX)                                
071500     ELSE                                                         
071600        COMPUTE PZ-ADVBW(PZ-IDX) =                                
071700                PZ-ADVBW(PZ-IDX) / WS-TOT-ADVBW                   
071800     END-IF.                                                      
071900     IF WS-TOT-CONSW = 0                                          
072000        MOVE 0 TO PZ-CONSW(PZ-IDX)                                
072100     ELSE                                                         
072200        COMPUTE PZ-CONSW(PZ-IDX) =                                
072300                PZ-CONSW(PZ-IDX) / WS-TOT-CONSW                   
072400     END-IF.                                                      
072500     IF WS-TOT-GUARDW = 0                                         
072600        MOVE 0 TO PZ-GUARDW(PZ-IDX)                               
072700     ELSE                                                         
072800        COMPUTE PZ-GUARDW(PZ-IDX) =                               
072900                PZ-GUARDW(PZ-IDX) / WS-TOT-GUARDW                 
073000     END-IF.                                                      
073100     IF WS-TOT-MIDDLEW = 0                                        
073200        MOVE 0 TO PZ-MIDDLEW(PZ-IDX)                              
073300     ELSE                                                         
073400        COMPUTE PZ-MIDDLEW(PZ-IDX) =                              
073500                PZ-MIDDLEW(PZ-IDX) / WS-TOT-MIDDLEW               
073600     END-IF.                                                      
073700     IF WS-TOT-EXITW = 0                                          
073800        MOVE 0 TO PZ-EXITW(PZ-IDX)                                
073900     ELSE                                                         
074000        COMPUTE PZ-EXITW(PZ-IDX) =                                
074100                PZ-EXITW(PZ-IDX) / WS-TOT-EXITW                   
074200     END-IF.                                                      
074300*                                                                 
074400*-----------------------------------------------------------------
074500* C00400/405/406/410 - ORDINAMENTO PER SCAMBIO DEL VETTORE PESI DI
074600*              LAVORO PER FINGERPRINT ASCENDENTE (STESSO METODO   
074700*              GIA' USATO IN RNSBT020 PER LA TABELLA RELAY).      
074800*-----------------------------------------------------------------
074900 C00400-ORDINA-TAB-PESI.                                          
075000     IF WS-TAB-PESI-COUNT > 1                                     
075100        PERFORM C00405-PASSATA-ESTERNA-PESI                       
075200           VARYING WS-I FROM 1 BY 1                               
075300           UNTIL WS-I > WS-TAB-PESI-COUNT - 1                     
075400     END-IF.                                                      
075500*                                                                 
075600 C00405-PASSATA-ESTERNA-PESI.                                     
075700     PERFORM C00406-PASSATA-INTERNA-PESI                          
075800        VARYING WS-J FROM 1 BY 1                                  
075900        UNTIL WS-J > WS-TAB-PESI-COUNT - WS-I.                    
076000*                                                                 
076100 C00406-PASSATA-INTERNA-PESI.                                     
076200     IF PZ-FINGERPRINT(WS-J) > PZ-FINGERPRINT(WS-J + 1)           
076300        PERFORM C00410-SCAMBIA-PESI                               
076400     END-IF.                                                      
076500*                                                                 
076600 C00410-SCAMBIA-PESI.                                             
076700     MOVE PZ-FINGERPRINT(WS-J)    TO SC-FINGERPRINT.              
076800     MOVE PZ-VALID-AFTER-MS(WS-J) TO SC-VALID-AFTER-MS.           
076900     MOVE PZ-FRESH-UNTIL-MS(WS-J) TO SC-FRESH-UNTIL-MS.           
077000     MOVE PZ-ADVBW(WS-J)          TO SC-ADVBW.                    
077100     MOVE PZ-CONSW(WS-J)          TO SC-CONSW.                    
077200     MOVE PZ-GUARDW(WS-J)         TO SC-GUARDW.                   
077300     MOVE PZ-MIDDLEW(WS-J)        TO SC-MIDDLEW.                  
077400     MOVE PZ-EXITW(WS-J)          TO SC-EXITW.                    
077500     MOVE PZ-FINGERPRINT(WS-J + 1)    TO PZ-FINGERPRINT(WS-J).    
077600     MOVE PZ-VALID-AFTER-MS(WS-J + 1) TO PZ-VALID-AFTER-MS(WS-J). 
077700     MOVE PZ-FRESH-UNTIL-MS(WS-J + 1) TO PZ-FRESH-UNTIL-MS(WS-J). 
077800     MOVE PZ-ADVBW(WS-J + 1)          TO PZ-ADVBW(WS-J).          
077900     MOVE PZ-CONSW(WS-J + 1)          TO PZ-CONSW(WS-J).          
078000     MOVE PZ-GUARDW(WS-J + 1)         TO PZ-GUARDW(WS-J).         
078100     MOVE PZ-MIDDLEW(WS-J + 1)        TO PZ-MIDDLEW(WS-J).        
078200     MOVE PZ-EXITW(WS-J + 1)          TO PZ-EXITW(WS-J).          
078300     MOVE SC-FINGERPRINT     TO PZ-FINGERPRINT(WS-J + 1).         
078400     MOVE SC-VALID-AFTER-MS  TO PZ-VALID-AFTER-MS(WS-J + 1).      
078500     MOVE SC-FRESH-UNTIL-MS  TO PZ-FRESH-UNTIL-MS(WS-J + 1).      
078600     MOVE SC-ADVBW           TO PZ-ADVBW(WS-J + 1).               
078700     MOVE SC-CONSW           TO PZ-CONSW(WS-J + 1).               
078800     MOVE SC-GUARDW          TO PZ-GUARDW(WS-J + 1).              
078900     MOVE SC-MIDDLEW         TO PZ-MIDDLEW(WS-J + 1).             
079000     MOVE SC-EXITW           TO PZ-EXITW(WS-J + 1).               
079100*                                                                 
079200*-----------------------------------------------------------------
079300* C00500-PROCESSA-FINGERPRINT - PER OGNI RELAY DEL CONSENSUS,     
079400*              RICOSTRUISCE LO STORICO PRECEDENTE, VI INSERISCE IL
079500*              NUOVO INTERVALLO SE NON SOVRAPPOSTO, LO COMPRIME PER
079600*              ETA' E SCRIVE IL RISULTATO SUL NEW MASTER STORICO. 
079700*-----------------------------------------------------------------
079800 C00500-PROCESSA-FINGERPRINT.                                     
079900     MOVE PZ-FINGERPRINT(PZ-IDX) TO WS-CERCA-FINGERPRINT.         
080000     PERFORM C00510-CARICA-STORICO-VECCHIO.                       
080100     PERFORM C00550-VERIFICA-SOVRAPPOSIZIONE.                     
080200     IF WS-INTERVALLO-LIBERO                                      
080300        PERFORM C00560-INSERISCI-INTERVALLO                       
080400     ELSE                                                         
080500        ADD 1 TO WS-TOT-INTERVALLI-SCARTATI                       
080600     END-IF.                                                      
080700     PERFORM C00600-COMPRIMI-STORICO.                             
080800     PERFORM C00650-SCRIVI-STORICO-FINGERPRINT.                   
080900     PERFORM C00690-SEGNA-TOCCATO.                                
081000     ADD 1 TO WS-TOT-FINGERPRINT-ELAB.                            
081100*                                                                 
081200*-----------------------------------------------------------------
081300* C00510-CARICA-STORICO-VECCHIO - RICOPIA IN WS-TAB-STORICO TUTTI 
081400*              GLI INTERVALLI GIA' PERSISTITI PER QUESTO FINGERPRINT
081500*              (TABELLA OLD MASTER ORDINATA PER FINGERPRINT+START-MS,
081600*              STESSA TECNICA DI RICERCA/RIAVVOLGIMENTO DI C00248).
081700*-----------------------------------------------------------------
081800 C00510-CARICA-STORICO-VECCHIO.                                   
081900     MOVE 0 TO WS-TAB-STORICO-COUNT.                              
082000     SET WS-DESC-NON-TROVATO TO TRUE.                             
082100     IF WS-TAB-WHIST-OLD-COUNT > 0                                
082200        SEARCH ALL WS-TAB-WHIST-OLD                               
082300           AT END SET WS-DESC-NON-TROVATO TO TRUE                 
082400           WHEN WHO-FINGERPRINT(WHO-IDX) = WS-CERCA-FINGERPRINT   
082500                SET WS-DESC-TROVATO TO TRUE                       
082600        END-SEARCH                                                
082700     END-IF.                                                      
082800     IF WS-DESC-TROVATO                                           
082900        PERFORM C00512-RITORNA-INIZIO-STORICO                     
083000           UNTIL WHO-IDX = 1                                      
083100              OR WHO-FINGERPRINT(WHO-IDX - 1) NOT = WS-CERCA-FINGERPRINT
083200        PERFORM C00515-COPIA-VOCE-STORICO                         
083300           VARYING WHO-IDX2 FROM WHO-IDX BY 1                     
083400           UNTIL WHO-IDX2 > WS-TAB-WHIST-OLD-COUNT                
083500              OR WHO-FINGERPRINT(WHO-IDX2) NOT = WS-CERCA-FINGERPRINT
083600     END-IF.                                                      
083700*                                                                 
083800 C00512-RITORNA-INIZIO-STORICO.                                   
083900     SET WHO-IDX DOWN BY 1.                                       
084000*                                                                 
084100 C00515-COPIA-VOCE-STORICO.                                       
084200     ADD 1 TO WS-TAB-STORICO-COUNT.                               
084300     SET ST-INS TO WS-TAB-STORICO-COUNT.                          
084400     MOVE WHO-START-MS(WHO-IDX2)     TO ST-START-MS(ST-INS).      
084500     MOVE WHO-END-MS(WHO-IDX2)       TO ST-END-MS(ST-INS).        
084600     MOVE WHO-ADVBW-FRAZ(WHO-IDX2)   TO ST-ADVBW-FRAZ(ST-INS).    
084700     MOVE WHO-CONSW-FRAZ(WHO-IDX2)   TO ST-CONSW-FRAZ(ST-INS).    
084800     MOVE WHO-GUARDW-FRAZ(WHO-IDX2)  TO ST-GUARDW-FRAZ(ST-INS).   
084900     MOVE WHO-MIDDLEW-FRAZ(WHO-IDX2) TO ST-MIDDLEW-FRAZ(ST-INS).  
085000     MOVE WHO-EXITW-FRAZ(WHO-IDX2)   TO ST-EXITW-FRAZ(ST-INS).    
085100*                                                                 
085200*-----------------------------------------------------------------
085300* C00550/555 - VERIFICA CHE IL NUOVO INTERVALLO [VALID-AFTER-MS,  
085400*              FRESH-UNTIL-MS) NON SI SOVRAPPONGA A NESSUN        
085500*              INTERVALLO GIA' PRESENTE NELLO STORICO DEL RELAY.  
085600*-----------------------------------------------------------------
085700 C00550-VERIFICA-SOVRAPPOSIZIONE.                                 
085800     MOVE 'N' TO WS-SOVRAPPOSTO-SW.                               
085900     IF WS-TAB-STORICO-COUNT > 0                                  
086000        PERFORM C00555-CONFRONTA-SOVRAPPOSIZIONE                  
086100           VARYING ST-IDX FROM 1 BY 1                             
086200           UNTIL ST-IDX > WS-TAB-STORICO-COUNT                    
086300     END-IF.                                                      
086400*                                                                 
086500 C00555-CONFRONTA-SOVRAPPOSIZIONE.                                
086600     IF NOT (ST-END-MS(ST-IDX) NOT > PZ-VALID-AFTER-MS(PZ-IDX)    
086700        OR ST-START-MS(ST-IDX) NOT < PZ-FRESH-UNTIL-MS(PZ-IDX))   
086800        SET WS-INTERVALLO-SOVRAPPOSTO TO TRUE                     
086900     END-IF.                                                      
087000*                                                                 
087100*-----------------------------------------------------------------
087200* C00560/565/566/567 - INSERISCE IL NUOVO INTERVALLO IN CODA ALLO 
087300*              STORICO DI LAVORO E LO RIORDINA PER START-MS       
087400*              ASCENDENTE CON LO STESSO METODO A SCAMBIO.         
087500*-----------------------------------------------------------------
087600 C00560-INSERISCI-INTERVALLO.                                     
087700     ADD 1 TO WS-TAB-STORICO-COUNT.                               
087800     SET ST-INS TO WS-TAB-STORICO-COUNT.                          
087900     MOVE PZ-VALID-AFTER-MS(PZ-IDX) TO ST-START-MS(ST-INS).       
088000     MOVE PZ-FRESH-UNTIL-MS(PZ-IDX) TO ST-END-MS(ST-INS).         
088100     MOVE PZ-ADVBW(PZ-IDX)          TO ST-ADVBW-FRAZ(ST-INS).     
088200     MOVE PZ-CONSW(PZ-IDX)          TO ST-CONSW-FRAZ(ST-INS).     
088300     MOVE PZ-GUARDW(PZ-IDX)         TO ST-GUARDW-FRAZ(ST-INS).    
088400     MOVE PZ-MIDDLEW(PZ-IDX)        TO ST-MIDDLEW-FRAZ(ST-INS).   
088500     MOVE PZ-EXITW(PZ-IDX)          TO ST-EXITW-FRAZ(ST-INS).     
088600     IF WS-TAB-STORICO-COUNT > 1                                  
088700        PERFORM C00565-PASSATA-ESTERNA-STORICO                    
088800           VARYING WS-I FROM 1 BY 1                               
088900           UNTIL WS-I > WS-TAB-STORICO-COUNT - 1                  
089000     END-IF.                                                      
089100*                                                                 
089200 C00565-PASSATA-ESTERNA-STORICO.                                  
089300     PERFORM C00566-PASSATA-INTERNA-STORICO                       
089400        VARYING WS-J FROM 1 BY 1                                  
089500        UNTIL WS-J > WS-TAB-STORICO-COUNT - WS-I.                 
089600*                                                                 
089700 C00566-PASSATA-INTERNA-STORICO.                                  
089800     IF ST-START-MS(WS-J) > ST-START-MS(WS-J + 1)                 
089900        PERFORM C00567-SCAMBIA-STORICO                            
090000     END-IF.                                                      
090100*                                                                 
090200 C00567-SCAMBIA-STORICO.                                          
090300     MOVE ST-START-MS(WS-J)     TO SS-START-MS.                   
090400     MOVE ST-END-MS(WS-J)       TO SS-END-MS.                     
090500     MOVE ST-ADVBW-FRAZ(WS-J)   TO SS-ADVBW-FRAZ.                 
090600     MOVE ST-CONSW-FRAZ(WS-J)   TO SS-CONSW-FRAZ.                 
090700     MOVE ST-GUARDW-FRAZ(WS-J)  TO SS-GUARDW-FRAZ.                
090800     MOVE ST-MIDDLEW-FRAZ(WS-J) TO SS-MIDDLEW-FRAZ.               
090900     MOVE ST-EXITW-FRAZ(WS-J)   TO SS-EXITW-FRAZ.                 
091000     MOVE ST-START-MS(WS-J + 1)     TO ST-START-MS(WS-J).         
091100     MOVE ST-END-MS(WS-J + 1)       TO ST-END-MS(WS-J).           
091200     MOVE ST-ADVBW-FRAZ(WS-J + 1)   TO ST-ADVBW-FRAZ(WS-J).       
091300     MOVE ST-CONSW-FRAZ(WS-J + 1)   TO ST-CONSW-FRAZ(WS-J).       
091400     MOVE ST-GUARDW-FRAZ(WS-J + 1)  TO ST-GUARDW-FRAZ(WS-J).      
091500     MOVE ST-MIDDLEW-FRAZ(WS-J + 1) TO ST-MIDDLEW-FRAZ(WS-J).     
091600     MOVE ST-EXITW-FRAZ(WS-J + 1)   TO ST-EXITW-FRAZ(WS-J).       
091700     MOVE SS-START-MS      TO ST-START-MS(WS-J + 1).              
091800     MOVE SS-END-MS        TO ST-END-MS(WS-J + 1).                
091900     MOVE SS-ADVBW-FRAZ    TO ST-ADVBW-FRAZ(WS-J + 1).            
092000     MOVE SS-CONSW-FRAZ    TO ST-CONSW-FRAZ(WS-J + 1).            
092100     MOVE SS-GUARDW-FRAZ   TO ST-GUARDW-FRAZ(WS-J + 1).           
092200     MOVE SS-MIDDLEW-FRAZ  TO ST-MIDDLEW-FRAZ(WS-J + 1).          
092300     MOVE SS-EXITW-FRAZ    TO ST-EXITW-FRAZ(WS-J + 1).            
092400*                                                                 
092500*-----------------------------------------------------------------
092600* C00600/610/620 - COMPRIME LO STORICO DI LAVORO IN UN'UNICA      
092700*              PASSATA SINISTRA-DESTRA: DUE INTERVALLI ADIACENTI  
092800*              (FINE = INIZIO) SI FONDONO SE CADONO NELLA STESSA  
092900*              FASCIA DI ETA' (AMPIEZZA BUCKET DIPENDENTE DA QUANTO
093000*              E' VECCHIO IL PRIMO DEI DUE) E NELLO STESSO MESE   
093100*              SOLARE, ALTRIMENTI RESTANO DISTINTI.               
093200*-----------------------------------------------------------------
093300 C00600-COMPRIMI-STORICO.                                         
093400     MOVE 0 TO WS-TAB-STORICO-COMPR-COUNT.                        
093500     IF WS-TAB-STORICO-COUNT > 0                                  
093600        ADD 1 TO WS-TAB-STORICO-COMPR-COUNT                       
093700        SET SC1-INS TO WS-TAB-STORICO-COMPR-COUNT                 
093800        SET ST-INS  TO 1                                          
093900        PERFORM C00610-COPIA-PRIMA-VOCE                           
094000        IF WS-TAB-STORICO-COUNT > 1                               
094100           PERFORM C00620-VALUTA-FUSIONE                          
094200              VARYING ST-IDX FROM 2 BY 1                          
094300              UNTIL ST-IDX > WS-TAB-STORICO-COUNT                 
094400        END-IF                                                    
094500     END-IF.                                                      
094600*                                                                 
094700 C00610-COPIA-PRIMA-VOCE.                                         
094800     MOVE ST-START-MS(ST-INS)     TO SC1-START-MS(SC1-INS).       
094900     MOVE ST-END-MS(ST-INS)       TO SC1-END-MS(SC1-INS).         
095000     MOVE ST-ADVBW-FRAZ(ST-INS)   TO SC1-ADVBW-FRAZ(SC1-INS).     
095100     MOVE ST-CONSW-FRAZ(ST-INS)   TO SC1-CONSW-FRAZ(SC1-INS).     
095200     MOVE ST-GUARDW-FRAZ(ST-INS)  TO SC1-GUARDW-FRAZ(SC1-INS).    
095300     MOVE ST-MIDDLEW-FRAZ(ST-INS) TO SC1-MIDDLEW-FRAZ(SC1-INS).   
095400     MOVE ST-EXITW-FRAZ(ST-INS)   TO SC1-EXITW-FRAZ(SC1-INS).     
095500*                                                                 
095600 C00620-VALUTA-FUSIONE.                                           
095700     SET SC1-IDX TO WS-TAB-STORICO-COMPR-COUNT.                   
095800     MOVE 'N' TO WS-FONDI-SW.                                     
095900     IF SC1-END-MS(SC1-IDX) = ST-START-MS(ST-IDX)                 
096000        PERFORM C00625-CALCOLA-ETA-E-BUCKET                       
096100        PERFORM C00630-CALCOLA-SLOT-E-MESE                        
096200        IF WS-SLOT-PRIMO = WS-SLOT-SECONDO                        
096300           AND WS-ANNO-MESE-1 = WS-ANNO-MESE-2                    
096400           SET WS-FONDI-CON-PRECEDENTE TO TRUE                    
096500        END-IF                                                    
096600     END-IF.                                                      
096700     IF WS-FONDI-CON-PRECEDENTE                                   
096800        PERFORM C00640-FONDI-VOCE                                 
096900     ELSE                                                         
097000        ADD 1 TO WS-TAB-STORICO-COMPR-COUNT                       
097100        SET SC1-INS TO WS-TAB-STORICO-COMPR-COUNT                 
097200        MOVE ST-START-MS(ST-IDX)     TO SC1-START-MS(SC1-INS)     
097300        MOVE ST-END-MS(ST-IDX)       TO SC1-END-MS(SC1-INS)       
097400        MOVE ST-ADVBW-FRAZ(ST-IDX)   TO SC1-ADVBW-FRAZ(SC1-INS)   
097500        MOVE ST-CONSW-FRAZ(ST-IDX)   TO SC1-CONSW-FRAZ(SC1-INS)   
097600        MOVE ST-GUARDW-FRAZ(ST-IDX)  TO SC1-GUARDW-FRAZ(SC1-INS)  
097700        MOVE ST-MIDDLEW-FRAZ(ST-IDX) TO SC1-MIDDLEW-FRAZ(SC1-INS) 
097800        MOVE ST-EXITW-FRAZ(ST-IDX)   TO SC1-EXITW-FRAZ(SC1-INS)   
097900     END-IF.                                                      
098000*                                                                 
098100*-----------------------------------------------------------------
098200* C00625-CALCOLA-ETA-E-BUCKET - L'AMPIEZZA DEL BUCKET DIPENDE     
098300*              DALL'ETA' DEL PIU' VECCHIO DEI DUE INTERVALLI DA   
098400*              CONFRONTARE (QUELLO GIA' COMPRESSO).               
098500*-----------------------------------------------------------------
098600 C00625-CALCOLA-ETA-E-BUCKET.                                     
098700     COMPUTE WS-ETA-MS = RNSP-NOW-MS - SC1-END-MS(SC1-IDX).       
098800     EVALUATE TRUE                                                
098900        WHEN WS-ETA-MS NOT > WK-MS-7-GIORNI                       
099000           MOVE WK-BUCKET-1-ORA     TO WS-AMPIEZZA-BUCKET         
099100        WHEN WS-ETA-MS NOT > WK-MS-30-GIORNI                      
099200           MOVE WK-BUCKET-4-ORE     TO WS-AMPIEZZA-BUCKET         
099300        WHEN WS-ETA-MS NOT > WK-MS-90-GIORNI                      
099400           MOVE WK-BUCKET-12-ORE    TO WS-AMPIEZZA-BUCKET         
099500        WHEN WS-ETA-MS NOT > WK-MS-365-GIORNI                     
099600           MOVE WK-BUCKET-2-GIORNI  TO WS-AMPIEZZA-BUCKET         
099700        WHEN OTHER                                                
099800           MOVE WK-BUCKET-10-GIORNI TO WS-AMPIEZZA-BUCKET         
099900     END-EVALUATE.                                                
100000*                                                                 
100100*-----------------------------------------------------------------
100200* C00630/635/636 - DUE INTERVALLI STANNO NELLO STESSO SLOT SE LE  
100300*              LORO FINI CADONO NELLA STESSA FASCIA DI AMPIEZZA   
100400*              WS-AMPIEZZA-BUCKET E NELLO STESSO MESE SOLARE (LA  
100500*              CONVERSIONE MS-EPOCA -> ANNO/MESE USA L'ALGORITMO  
100600*              CIVILE STANDARD - VEDASI C00636).                  
100700*-----------------------------------------------------------------
100800 C00630-CALCOLA-SLOT-E-MESE.                                      
100900     COMPUTE WS-SLOT-PRIMO =                                      
101000             (SC1-END-MS(SC1-IDX) - 1) / WS-AMPIEZZA-BUCKET.      
101100     COMPUTE WS-SLOT-SECONDO =                                    
101200             (ST-END-MS(ST-IDX) - 1) / WS-AMPIEZZA-BUCKET.        
101300     MOVE SC1-START-MS(SC1-IDX) TO WS-MS-INPUT.                   
101400     PERFORM C00636-MS-A-ANNO-MESE.                               
101500     MOVE WS-ANNO-MESE-RISULTATO TO WS-ANNO-MESE-1.               
101600     MOVE ST-START-MS(ST-IDX) TO WS-MS-INPUT.                     
101700     PERFORM C00636-MS-A-ANNO-MESE.                               
101800     MOVE WS-ANNO-MESE-RISULTATO TO WS-ANNO-MESE-2.               
101900*                                                                 
102000*-----------------------------------------------------------------
102100* C00636-MS-A-ANNO-MESE - CONVERTE UN VALORE IN MILLISECONDI      
102200*              DALL'EPOCA (01/01/1970) NELL'ANNO E MESE SOLARE    
102300*              CORRISPONDENTE (ALGORITMO CIVILE-DA-GIORNI-EPOCA). 
102400*-----------------------------------------------------------------
102500 C00636-MS-A-ANNO-MESE.                                           
102600     COMPUTE WS-GIORNI-EPOCA = WS-MS-INPUT / 86400000.            
102700     COMPUTE WS-Z-GIORNI = WS-GIORNI-EPOCA + 719468.              
102800     COMPUTE WS-ERA-CALC = WS-Z-GIORNI / 146097.                  
102900     COMPUTE WS-DOE-CALC = WS-Z-GIORNI - (WS-ERA-CALC * 146097).  
103000     COMPUTE WS-YOE-CALC =                                        
103100             (WS-DOE-CALC - (WS-DOE-CALC / 1460)                  
103200              + (WS-DOE-CALC / 36524) - (WS-DOE-CALC / 146096)) / 365.
103300     COMPUTE WS-ANNO-CALC = WS-YOE-CALC + (WS-ERA-CALC * 400).    
103400     COMPUTE WS-DOY-CALC =                                        
103500             WS-DOE-CALC - ((365 * WS-YOE-CALC) + (WS-YOE-CALC / 4)
103600             - (WS-YOE-CALC / 100)).                              
103700     COMPUTE WS-MP-CALC = ((5 * WS-DOY-CALC) + 2) / 153.          
103800     IF WS-MP-CALC < 10                                           
103900        COMPUTE WS-MESE-CALC = WS-MP-CALC + 3                     
104000     ELSE                                                         
104100        COMPUTE WS-MESE-CALC = WS-MP-CALC - 9                     
104200        ADD 1 TO WS-ANNO-CALC                                     
104300     END-IF.                                                      
104400     MOVE WS-ANNO-CALC TO WS-ANNO-MESE-RIS-AAAA.                  
104500     MOVE WS-MESE-CALC TO WS-ANNO-MESE-RIS-MM.                    
104600*                                                                 
104700*-----------------------------------------------------------------
104800* C00640-FONDI-VOCE - FONDE IL NUOVO INTERVALLO CON L'ULTIMO      
104900*              INTERVALLO COMPRESSO CALCOLANDO LA MEDIA PONDERATA 
105000*              PER DURATA IN ORE DI OGNI COMPONENTE DEL VETTORE   
105100*              PESI, ED ESTENDENDO LA FINE INTERVALLO.            
105200*-----------------------------------------------------------------
105300 C00640-FONDI-VOCE.                                               
105400     COMPUTE WS-DUR-PRIMO-ORE =                                   
105500             (SC1-END-MS(SC1-IDX) - SC1-START-MS(SC1-IDX)) / WK-MS-ORA.
105600     COMPUTE WS-DUR-SECONDO-ORE =                                 
105700             (ST-END-MS(ST-IDX) - ST-START-MS(ST-IDX)) / WK-MS-ORA.
105800     COMPUTE WS-DUR-TOT-ORE = WS-DUR-PRIMO-ORE + WS-DUR-SECONDO-ORE.
105900     IF WS-DUR-TOT-ORE = 0                                        
106000        CONTINUE                                                  
106100     ELSE                                                         
106200        COMPUTE SC1-ADVBW-FRAZ(SC1-IDX) =                         
106300           (SC1-ADVBW-FRAZ(SC1-IDX) * WS-DUR-PRIMO-ORE            
106400            + ST-ADVBW-FRAZ(ST-IDX) * WS-DUR-SECONDO-ORE)         
106500           / WS-DUR-TOT-ORE                                       
106600        COMPUTE SC1-CONSW-FRAZ(SC1-IDX) =                         
106700           (SC1-CONSW-FRAZ(SC1-IDX) * WS-DUR-PRIMO-ORE            
106800            + ST-CONSW-FRAZ(ST-IDX) * WS-DUR-SECONDO-ORE)         
106900           / WS-DUR-TOT-ORE                                       
107000        COMPUTE SC1-GUARDW-FRAZ(SC1-IDX) =                        
107100           (SC1-GUARDW-FRAZ(SC1-IDX) * WS-DUR-PRIMO-ORE           
107200            + ST-GUARDW-FRAZ(ST-IDX) * WS-DUR-SECONDO-ORE)        
107300           / WS-DUR-TOT-ORE                                       
107400        COMPUTE SC1-MIDDLEW-FRAZ(SC1-IDX) =                       
107500           (SC1-MIDDLEW-FRAZ(SC1-IDX) * WS-DUR-PRIMO-ORE          
107600            + ST-MIDDLEW-FRAZ(ST-IDX) * WS-DUR-SECONDO-ORE)       
107700           / WS-DUR-TOT-ORE                                       
107800        COMPUTE SC1-EXITW-FRAZ(SC1-IDX) =                         
107900           (SC1-EXITW-FRAZ(SC1-IDX) * WS-DUR-PRIMO-ORE            
108000            + ST-EXITW-FRAZ(ST-IDX) * WS-DUR-SECONDO-ORE)         
108100           / WS-DUR-TOT-ORE                                       
108200     END-IF.                                                      
108300     MOVE ST-END-MS(ST-IDX) TO SC1-END-MS(SC1-IDX).               
108400*                                                                 
108500*-----------------------------------------------------------------
108600* C00650/655 - SCRIVE SUL NEW MASTER STORICO TUTTI GLI INTERVALLI 
108700*              COMPRESSI DI QUESTO FINGERPRINT.                   
108800*-----------------------------------------------------------------
108900 C00650-SCRIVI-STORICO-FINGERPRINT.                               
109000     IF WS-TAB-STORICO-COMPR-COUNT > 0                            
109100        PERFORM C00655-SCRIVI-VOCE-STORICO                        
109200           VARYING SC1-IDX FROM 1 BY 1                            
109300           UNTIL SC1-IDX > WS-TAB-STORICO-COMPR-COUNT             
109400     END-IF.                                                      
109500*                                                                 
109600 C00655-SCRIVI-VOCE-STORICO.                                      
109700     MOVE WS-CERCA-FINGERPRINT      TO WH-FINGERPRINT.            
109800     MOVE SC1-START-MS(SC1-IDX)     TO WH-START-MS.               
109900     MOVE SC1-END-MS(SC1-IDX)       TO WH-END-MS.                 
110000     MOVE SC1-ADVBW-FRAZ(SC1-IDX)   TO WH-ADVBW-FRACTION.         
110100     MOVE SC1-CONSW-FRAZ(SC1-IDX)   TO WH-CONSW-FRACTION.         
110200     MOVE SC1-GUARDW-FRAZ(SC1-IDX)  TO WH-GUARDW-FRACTION.        
110300     MOVE SC1-MIDDLEW-FRAZ(SC1-IDX) TO WH-MIDDLEW-FRACTION.       
110400     MOVE SC1-EXITW-FRAZ(SC1-IDX)   TO WH-EXITW-FRACTION.         
110500     MOVE RNSF-WEIGHTS-INTERVALLO   TO REC-RNSOWHIS.              
110600     WRITE REC-RNSOWHIS.                                          
110700*                                                                 
110800*-----------------------------------------------------------------
110900* C00690-SEGNA-TOCCATO - REGISTRA CHE QUESTO FINGERPRINT E' STATO 
111000*              TOCCATO DA UN CONSENSUS IN QUESTA ELABORAZIONE, PER
111100*              LA FASE FINALE DI COMPLETAMENTO DEL MASTER STORICO.
111200*-----------------------------------------------------------------
111300 C00690-SEGNA-TOCCATO.                                            
111400     ADD 1 TO WS-TAB-FP-TOCCATO-COUNT.                            
111500     SET FT-INS TO WS-TAB-FP-TOCCATO-COUNT.                       
111600     MOVE WS-CERCA-FINGERPRINT TO FT-FINGERPRINT(FT-INS).         
111700*                                                                 
111800*-----------------------------------------------------------------
111900* C00700/705/706/710 - ORDINA LA TABELLA DESCRITTORI DI QUESTA    
112000*              ELABORAZIONE PER FINGERPRINT+DIGEST ASCENDENTE, IN 
112100*              PREPARAZIONE ALL'AGGIORNAMENTO SEQUENZIALE DEL     
112200*              MASTER BANDA DICHIARATA (C00750).                  
112300*-----------------------------------------------------------------
112400 C00700-ORDINA-TAB-DESC.                                          
112500     IF WS-TAB-DESC-COUNT > 1                                     
112600        PERFORM C00705-PASSATA-ESTERNA-DESC                       
112700           VARYING WS-I FROM 1 BY 1                               
112800           UNTIL WS-I > WS-TAB-DESC-COUNT - 1                     
112900     END-IF.                                                      
113000 C00700-EX.                                                       
113100     EXIT.                                                        
113200*                                                                 
113300 C00705-PASSATA-ESTERNA-DESC.                                     
113400     PERFORM C00706-PASSATA-INTERNA-DESC                          
113500        VARYING WS-J FROM 1 BY 1                                  
113600        UNTIL WS-J > WS-TAB-DESC-COUNT - WS-I.                    
113700*                                                                 
113800 C00706-PASSATA-INTERNA-DESC.                                     
113900     IF TD-FINGERPRINT(WS-J) > TD-FINGERPRINT(WS-J + 1)           
114000        PERFORM C00710-SCAMBIA-DESC                               
114100     ELSE                                                         
114200        IF TD-FINGERPRINT(WS-J) = TD-FINGERPRINT(WS-J + 1)        
114300           AND TD-DIGEST(WS-J) > TD-DIGEST(WS-J + 1)              
114400           PERFORM C00710-SCAMBIA-DESC                            
114500        END-IF                                                    
114600     END-IF.                                                      
114700*                                                                 
114800 C00710-SCAMBIA-DESC.                                             
114900     MOVE TD-FINGERPRINT(WS-J) TO SD-FINGERPRINT.                 
115000     MOVE TD-DIGEST(WS-J)      TO SD-DIGEST.                      
115100     MOVE TD-BANDWIDTH(WS-J)   TO SD-BANDWIDTH.                   
115200     MOVE TD-FINGERPRINT(WS-J + 1) TO TD-FINGERPRINT(WS-J).       
115300     MOVE TD-DIGEST(WS-J + 1)      TO TD-DIGEST(WS-J).            
115400     MOVE TD-BANDWIDTH(WS-J + 1)   TO TD-BANDWIDTH(WS-J).         
115500     MOVE SD-FINGERPRINT TO TD-FINGERPRINT(WS-J + 1).             
115600     MOVE SD-DIGEST      TO TD-DIGEST(WS-J + 1).                  
115700     MOVE SD-BANDWIDTH   TO TD-BANDWIDTH(WS-J + 1).               
115800*                                                                 
115900*-----------------------------------------------------------------
116000* C00750/755/756/758 - AGGIORNAMENTO SEQUENZIALE OLD MASTER/      
116100*              TRANSAZIONI DELLA BANDA DICHIARATA: LE DUE TABELLE,
116200*              ENTRAMBE ORDINATE PER FINGERPRINT(+DIGEST), SONO   
116300*              SCANDITE IN PARALLELO CON DUE PUNTATORI; LA VOCE   
116400*              CON CHIAVE MINORE PASSA AL NEW MASTER, A PARITA' DI
116500*              CHIAVE VINCE LA TRANSAZIONE DI QUESTA ELABORAZIONE.
116600*-----------------------------------------------------------------
116700 C00750-AGGIORNA-MASTER-BANDA.                                    
116800     MOVE 1 TO WS-P-DESC.                                         
116900     MOVE 1 TO WS-P-ADVB.                                         
117000     PERFORM C00755-UNISCI-VOCE-BANDA                             
117100        UNTIL WS-P-DESC > WS-TAB-DESC-COUNT                       
117200           AND WS-P-ADVB > WS-TAB-ADVB-OLD-COUNT.                 
117300 C00750-EX.                                                       
117400     EXIT.                                                        
117500*                                                                 
117600 C00755-UNISCI-VOCE-BANDA.                                        
117700     EVALUATE TRUE                                                
117800        WHEN WS-P-ADVB > WS-TAB-ADVB-OLD-COUNT                    
117900           PERFORM C00756-SCRIVI-DESC-CORRENTE                    
118000           ADD 1 TO WS-P-DESC                                     
118100        WHEN WS-P-DESC > WS-TAB-DESC-COUNT                        
118200           PERFORM C00758-SCRIVI-ADVB-CORRENTE                    
118300           ADD 1 TO WS-P-ADVB                                     
118400        WHEN TD-FINGERPRINT(WS-P-DESC) < ABO-FINGERPRINT(WS-P-ADVB)
118500           PERFORM C00756-SCRIVI-DESC-CORRENTE                    
118600           ADD 1 TO WS-P-DESC                                     
118700        WHEN TD-FINGERPRINT(WS-P-DESC) > ABO-FINGERPRINT(WS-P-ADVB)
118800           PERFORM C00758-SCRIVI-ADVB-CORRENTE                    
118900           ADD 1 TO WS-P-ADVB                                     
119000        WHEN TD-DIGEST(WS-P-DESC) < ABO-DIGEST(WS-P-ADVB)         
119100           PERFORM C00756-SCRIVI-DESC-CORRENTE                    
119200           ADD 1 TO WS-P-DESC                                     
119300        WHEN TD-DIGEST(WS-P-DESC) > ABO-DIGEST(WS-P-ADVB)         
119400           PERFORM C00758-SCRIVI-ADVB-CORRENTE                    
119500           ADD 1 TO WS-P-ADVB                                     
119600        WHEN OTHER                                                
119700           PERFORM C00756-SCRIVI-DESC-CORRENTE                    
119800           ADD 1 TO WS-P-DESC                                     
119900           ADD 1 TO WS-P-ADVB                                     
120000     END-EVALUATE.                                                
120100*                                                                 
120200 C00756-SCRIVI-DESC-CORRENTE.                                     
120300     MOVE TD-FINGERPRINT(WS-P-DESC) TO AB-FINGERPRINT.            
120400     MOVE TD-DIGEST(WS-P-DESC)      TO AB-DIGEST.                 
120500     MOVE TD-BANDWIDTH(WS-P-DESC)   TO AB-BANDWIDTH.              
120600     MOVE RNSF-BANDA-DICHIARATA     TO REC-RNSOADVB.              
120700     WRITE REC-RNSOADVB.                                          
120800*                                                                 
120900 C00758-SCRIVI-ADVB-CORRENTE.                                     
121000     MOVE ABO-FINGERPRINT(WS-P-ADVB) TO AB-FINGERPRINT.           
121100     MOVE ABO-DIGEST(WS-P-ADVB)      TO AB-DIGEST.                
121200     MOVE ABO-BANDWIDTH(WS-P-ADVB)   TO AB-BANDWIDTH.             
121300     MOVE RNSF-BANDA-DICHIARATA      TO REC-RNSOADVB.             
121400     WRITE REC-RNSOADVB.                                          
121500*                                                                 
121600*-----------------------------------------------------------------
121700* C00780/785/787 - COMPLETA IL NEW MASTER STORICO SCRIVENDO,      
121800*              SENZA MODIFICHE, GLI INTERVALLI DEL VECCHIO MASTER 
121900*              APPARTENENTI A FINGERPRINT NON TOCCATI DA ALCUN    
122000*              CONSENSUS DI QUESTA ELABORAZIONE (SIA PERCHE' IL   
122100*              RELAY NON E' PIU' COMPARSO, SIA PERCHE' RISULTAVA  
122200*              SOLO NEI DESCRITTORI E MAI RUNNING NEI CONSENSUS). 
122300*-----------------------------------------------------------------
122400 C00780-COMPLETA-MASTER-STORICO.                                  
122500     IF WS-TAB-WHIST-OLD-COUNT > 0                                
122600        PERFORM C00785-VERIFICA-TOCCATO                           
122700           VARYING WHO-IDX FROM 1 BY 1                            
122800           UNTIL WHO-IDX > WS-TAB-WHIST-OLD-COUNT                 
122900     END-IF.                                                      
123000 C00780-EX.                                                       
123100     EXIT.                                                        
123200*                                                                 
123300 C00785-VERIFICA-TOCCATO.                                         
123400     SET WS-DESC-NON-TROVATO TO TRUE.                             
123500     IF WS-TAB-FP-TOCCATO-COUNT > 0                               
123600        PERFORM C00787-CONFRONTA-TOCCATO                          
123700           VARYING FT-IDX FROM 1 BY 1                             
123800           UNTIL FT-IDX > WS-TAB-FP-TOCCATO-COUNT                 
123900              OR WS-DESC-TROVATO                                  
124000     END-IF.                                                      
124100     IF WS-DESC-NON-TROVATO                                       
124200        MOVE WHO-FINGERPRINT(WHO-IDX)  TO WH-FINGERPRINT          
124300        MOVE WHO-START-MS(WHO-IDX)     TO WH-START-MS             
124400        MOVE WHO-END-MS(WHO-IDX)       TO WH-END-MS               
124500        MOVE WHO-ADVBW-FRAZ(WHO-IDX)   TO WH-ADVBW-FRACTION       
124600        MOVE WHO-CONSW-FRAZ(WHO-IDX)   TO WH-CONSW-FRACTION       
124700        MOVE WHO-GUARDW-FRAZ(WHO-IDX)  TO WH-GUARDW-FRACTION      
124800        MOVE WHO-MIDDLEW-FRAZ(WHO-IDX) TO WH-MIDDLEW-FRACTION     
124900        MOVE WHO-EXITW-FRAZ(WHO-IDX)   TO WH-EXITW-FRACTION       
125000        MOVE RNSF-WEIGHTS-INTERVALLO   TO REC-RNSOWHIS            
125100        WRITE REC-RNSOWHIS                                        
125200     END-IF.                                                      
125300*                                                                 
125400 C00787-CONFRONTA-TOCCATO.                                        
125500     IF FT-FINGERPRINT(FT-IDX) = WHO-FINGERPRINT(WHO-IDX)         
125600        SET WS-DESC-TROVATO TO TRUE                               
125700     END-IF.                                                      
125800*                                                                 
125900*-----------------------------------------------------------------
126000* C01000-FINE - CHIUDE I FILE ANCORA APERTI, EMETTE I CONTATORI   
126100*              RIEPILOGATIVI E TERMINA IL PROGRAMMA.              
126200*-----------------------------------------------------------------
126300 C01000-FINE.                                                     
126400     CLOSE RNSIDESC.                                              
126500     CLOSE RNSICONS.                                              
126600     CLOSE RNSIWHIS.                                              
126700     CLOSE RNSIADVB.                                              
126800     CLOSE RNSOWHIS.                                              
126900     CLOSE RNSOADVB.                                              
127000     DISPLAY 'RNSBT030 - FINGERPRINT ELABORATI     = '            
127100             WS-TOT-FINGERPRINT-ELAB.                             
127200     DISPLAY 'RNSBT030 - INTERVALLI SCARTATI (SOVR)= '            
127300             WS-TOT-INTERVALLI-SCARTATI.                          
127400     DISPLAY 'RNSBT030 - FINE CALCOLO PESI E STORICO - RC='       
127500             WS-RETURN-CODE.                                      
127600     MOVE WS-RETURN-CODE TO RETURN-CODE.                          
127700     STOP RUN.                                                    
127800 C01000-EX.                                                       
127900     EXIT.                                                        
128000*                                                                 
128100*-----------------------------------------------------------------
128200* C0801x/802x/803x/804x - PARAGRAFI DI LETTURA DEI FILE DI        
128300*              INGRESSO, TUTTI CON LO STESSO SCHEMA FILE-STATUS.  
128400*-----------------------------------------------------------------
128500 C08010-READ-RNSIDESC.                                            
128600     READ RNSIDESC                                                
128700        AT END MOVE '10' TO WS-FS-RNSIDESC                        
128800     END-READ.                                                    
128900     IF WS-FS-RNSIDESC NOT = '10'                                 
129000        MOVE REC-RNSIDESC TO RNSF-DESCRITTORE                     
129100     END-IF.                                                      
129200*                                                                 
129300 C08020-READ-RNSICONS.                                            
129400     READ RNSICONS                                                
129500        AT END MOVE '10' TO WS-FS-RNSICONS                        
129600     END-READ.                                                    
129700     IF WS-FS-RNSICONS NOT = '10'                                 
129800        MOVE REC-RNSICONS TO RNSF-CONSENSUS-VOCE                  
129900     END-IF.                                                      
130000*                                                                 
130100 C08030-READ-RNSIWHIS.                                            
130200     READ RNSIWHIS                                                
130300        AT END MOVE '10' TO WS-FS-RNSIWHIS                        
130400     END-READ.                                                    
130500*                                                                 
130600 C08040-READ-RNSIADVB.                                            
130700     READ RNSIADVB                                                
130800        AT END MOVE '10' TO WS-FS-RNSIADVB                        
130900     END-READ.                                                    
