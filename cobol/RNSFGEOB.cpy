000100***************************************************************** 
000200*                                                                *
000300* COPY.......: RNSFGEOB                                         * 
000400* DESCRIZIONE: TRACCIATO CSV DI INGRESSO "GEOIP CITY BLOCKS" -  * 
000500*              UNA RIGA PER BLOCCO CIDR, ORDINATO PER RETE.     * 
000600*                                                                *
000700* Data.... Prg.. Autore Descrizione Modifica....................* 
000800* 19960212 00000 PZL    Creazione oggetto                        *
000900***************************************************************** 
001000 01  RNSF-GEOIP-CITY-BLOCK.                                       
001100     05  GB-NETWORK               PIC X(18).                      
001200     05  GB-GEONAME-ID            PIC 9(08).                      
001300     05  GB-REG-COUNTRY-ID        PIC 9(08).                      
001400     05  GB-REPR-COUNTRY-ID       PIC 9(08).                      
001500     05  GB-ANON-PROXY            PIC 9(01).                      
001600     05  GB-SATELLITE             PIC 9(01).                      
001700     05  GB-POSTAL                PIC X(10).                      
001800     05  GB-LATITUDE              PIC S9(03)V9(04)   COMP-3.      
001900     05  GB-LONGITUDE             PIC S9(03)V9(04)   COMP-3.      
002000     05  FILLER                   PIC X(10).                      
002100*                                                                 
002200*--- RIGA GREZZA CSV COSI' COME LETTA DAL FILE DI INGRESSO -----* 
002300 01  RNSF-GEOB-RIGA-CSV           PIC X(200).                     
002400*                                                                 
002500*--- TABELLA RETI ORDINATA PER INDIRIZZO INIZIALE ---------------*
002600 01  RNSF-TAB-GEOB.                                               
002700     05  GBT-VOCE OCCURS 200000 TIMES                             
002800                   ASCENDING KEY IS GBT-START                     
002900                   INDEXED BY GBT-IDX.                            
003000         10  GBT-START            PIC 9(10)          COMP.        
003100         10  GBT-END              PIC 9(10)          COMP.        
003200         10  GBT-GEONAME-ID       PIC 9(08).                      
003300         10  GBT-REG-COUNTRY-ID   PIC 9(08).                      
003400         10  GBT-LATITUDE         PIC S9(03)V9(04)   COMP-3.      
003500         10  GBT-LONGITUDE        PIC S9(03)V9(04)   COMP-3.
003600     05  FILLER                   PIC X(04).
