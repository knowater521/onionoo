000100***************************************************************** 
000200* NOTA:                                                          *
000300***************************************************************** 
000400*                                                                 *
000500* PRODOTTO : SISTEMA STATO RETE RELAY/BRIDGE                    * 
000600*                                                                 *
000700* FUNZIONE : GOVERNO DEL LOCK DI RUN - IMPEDISCE CHE DUE RUN     *
000800*            BATCH RNSBTnnn SIANO ATTIVI CONTEMPORANEAMENTE      *
000900*                                                                 *
001000* AUTORE   : M. FERRANTE                                         *
001100*                                                                 *
001200* PROGRAMMA: RNSBT010, COBOL/BATCH                                *
001300*                                                                 *
001400* PLAN     : RNSOPX01                                             *
001500*                                                                 *
001600* INPUT    : NESSUNO (SOLO ESISTENZA DEL FILE DI LOCK)           *
001700*                                                                 *
001800* OUTPUT   : FILE DI LOCK (WFILLOCK)                              *
001900*                                                                 *
002000* Data.... Prg.. Autore Descrizione Modifica....................* 
002100* 19880611 00000 MFN    Creazione oggetto                        *
002200* 19910304 00001 PZL    Aggiunta verifica di cancellazione lock  *
002300* 19940517 00002 CRR    RNSP-NOW-MS al posto dell'orologio locale*
002400* 19990806 00003 GBT    Revisione Y2K - RNSP-NOW-MS gia' millisec*
002500*                       dall'epoca 1970, nessuna modifica dati   *
002600* 20031118 T4471 EBN    Aggiunto DISPLAY diagnostico su lock gia'*
002700*                       presente (richiesta esercizio SISBA-4471)*
002800* 20060905 T4633 CRR    Verificata idempotenza lock dopo restart *
002900*                       batch per abend U.O.W. (nessuna modifica)*
003000* 20090127 T5044 EBN    Allineata intestazione a norma audit CED *
003100***************************************************************** 
003200 IDENTIFICATION DIVISION.                                         
003300 PROGRAM-ID.    RNSBT010.                                         
003400 AUTHOR.        M. FERRANTE.                                      
003500 INSTALLATION.  CED RETE RELAY/BRIDGE.                            
003600 DATE-WRITTEN.  11/06/1988.                                       
003700 DATE-COMPILED.                                                   
003800 SECURITY.      USO INTERNO - RISERVATO AL CED.                   
003900***************************************************************** 
004000 ENVIRONMENT DIVISION.                                            
004100 CONFIGURATION SECTION.                                           
004200 SOURCE-COMPUTER. IBM-3090.                                       
004300 OBJECT-COMPUTER. IBM-3090.                                       
004400 SPECIAL-NAMES.                                                   
004500     C01 IS TOP-OF-FORM.                                          
004600*-----------------------------------------------------------------
004700 INPUT-OUTPUT SECTION.                                            
004800 FILE-CONTROL.                                                    
004900*                                  - PARAMETRI DI RUN     INPUT   
005000     SELECT  SYSPARM        ASSIGN    TO SYSPARM                  
005100                             FILE STATUS IS WS-FS-SYSPARM.        
005200*                                  - FILE DI LOCK         I/O     
005300     SELECT  WFILLOCK       ASSIGN    TO WFILLOCK                 
005400                             FILE STATUS IS WS-FS-WFILLOCK.       
005500***************************************************************** 
005600 DATA DIVISION.                                                   
005700 FILE SECTION.                                                    
005800 FD  SYSPARM                                                      
005900     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   
006000 01  REC-SYSPARM                   PIC X(0080).                   
006100 FD  WFILLOCK                                                     
006200     LABEL RECORD STANDARD RECORDING MODE IS V.                   
006300 01  REC-WFILLOCK                  PIC X(0032).                   
006400*-----------------------------------------------------------------
006500 WORKING-STORAGE SECTION.                                         
006600*                                  - COPY SCHEDA PARAMETRI DI RUN 
006700     COPY RNSCPARM.                                               
006800*                                  - COPY AREA ERRORI             
006900     COPY RNSCERR.                                                
007000*                                  - AREA RECORD LOCK             
007100 01  AREA-WFILLOCK.                                               
007200     05  LOCK-TIMESTAMP-MS         PIC S9(18).                    
007300     05  FILLER                    PIC X(01)         VALUE X'0A'. 
007400     05  FILLER                    PIC X(13).                     
007500 01  AREA-WFILLOCK-R  REDEFINES                                   
007600     AREA-WFILLOCK.                                               
007700     05  LOCK-TIMESTAMP-X          PIC X(18).                     
007800     05  FILLER                    PIC X(14).                     
007900*                                  - COSTANTI DI LAVORO           
008000 01  WK-COSTANTI-FLAG.                                            
008100     05  WK-RNSBT010               PIC X(08)  VALUE 'RNSBT010'.   
008200     05  WK-NOMEFILE-LOCK          PIC X(08)  VALUE 'WFILLOCK'.   
008300*                                  - VARIABILI DI LAVORO          
008400 01  WS-LAVORO.                                                   
008500     05  WS-FS-SYSPARM             PIC X(02).                     
008600     05  WS-FS-WFILLOCK            PIC X(02).                     
008700     05  WS-LOCK-GIA-PRESENTE      PIC X(01)         VALUE 'N'.   
008800         88  WS-LOCK-PRESENTE          VALUE 'S'.                 
008900         88  WS-LOCK-ASSENTE           VALUE 'N'.                 
009000     05  WS-LOCK-RILASCIATO        PIC X(01)         VALUE 'N'.   
009100         88  WS-RILASCIO-OK            VALUE 'S'.                 
009200         88  WS-RILASCIO-KO            VALUE 'N'.                 
009300     05  WS-RETURN-CODE            PIC S9(04)  COMP  VALUE 0.     
009400     05  WS-NOW-MS-9               PIC S9(18)        VALUE 0.     
009500     05  WS-NOW-MS-X  REDEFINES                                   
009600         WS-NOW-MS-9               PIC X(18).                     
009700 01  WS-LAVORO-EDIT.                                              
009800     05  WS-LOCK-TS-EDIT           PIC Z(17)9.                    
009900     05  WS-LOCK-TS-EDIT-R  REDEFINES                             
010000         WS-LOCK-TS-EDIT           PIC X(18).                     
010100***************************************************************** 
010200 PROCEDURE DIVISION.                                              
010300*                                                                 
010400     PERFORM C00010-INIT.                                         
010500     IF WS-LOCK-ASSENTE                                           
010600        PERFORM C00200-ACQUISISCI-LOCK                            
010700        PERFORM C00900-ESEGUI-BATCH-INTERNO                       
010800        PERFORM C00800-RILASCIA-LOCK                              
010900     ELSE                                                         
011000        PERFORM C09000-LOCK-OCCUPATO                              
011100     END-IF.                                                      
011200     PERFORM C01000-FINE.                                         
011300*                                                                 
011400*-----------------------------------------------------------------
011500* C00010-INIT - APRE LA SCHEDA PARAMETRI E VERIFICA SE IL LOCK    
011600*               E' GIA' PRESENTE (OPEN INPUT SUL FILE DI LOCK).   
011700*-----------------------------------------------------------------
011800 C00010-INIT.                                                     
011900     DISPLAY 'RNSBT010 - INIZIO GOVERNO LOCK DI RUN'.             
012000     ACCEPT RNSP-SCHEDA-PARAMETRI FROM SYSIN.                     
012100     PERFORM C00100-VERIFICA-ESISTENZA-LOCK.                      
012200*                                                                 
012300 C00100-VERIFICA-ESISTENZA-LOCK.                                  
012400     OPEN INPUT WFILLOCK.                                         
012500     IF WS-FS-WFILLOCK = '00'                                     
012600        SET WS-LOCK-PRESENTE TO TRUE                              
012700        CLOSE WFILLOCK                                            
012800     ELSE                                                         
012900        SET WS-LOCK-ASSENTE  TO TRUE                              
013000     END-IF.                                                      
013100*                                                                 
013200*-----------------------------------------------------------------
013300* C00200-ACQUISISCI-LOCK - SCRIVE IL TIMESTAMP DI ACQUISIZIONE.   
013400*-----------------------------------------------------------------
013500 C00200-ACQUISISCI-LOCK.                                          
013600     MOVE RNSP-NOW-MS       TO LOCK-TIMESTAMP-MS.                 
013700     MOVE AREA-WFILLOCK     TO REC-WFILLOCK.                      
013800     OPEN OUTPUT WFILLOCK.                                        
013900     WRITE REC-WFILLOCK.                                          
014000     CLOSE WFILLOCK.                                              
014100     DISPLAY 'RNSBT010 - LOCK ACQUISITO - TS=' LOCK-TIMESTAMP-MS. 
014200*                                                                 
014300*-----------------------------------------------------------------
014400* C00900-ESEGUI-BATCH-INTERNO - PUNTO DI AGGANCIO PER LA CATENA   
014500*               RNSBT020/030/040/050/060 PILOTATA DA JCL RNSOPX01;
014600*               QUESTO PROGRAMMA SI LIMITA A GOVERNARE IL LOCK.   
014700*-----------------------------------------------------------------
014800 C00900-ESEGUI-BATCH-INTERNO.                                     
014900     CONTINUE.                                                    
015000*                                                                 
015100*-----------------------------------------------------------------
015200* C00800-RILASCIA-LOCK - CANCELLA IL FILE DI LOCK E VERIFICA CHE  
015300*               LA CANCELLAZIONE SIA EFFETTIVAMENTE AVVENUTA.     
015400*-----------------------------------------------------------------
015500 C00800-RILASCIA-LOCK.                                            
015600     OPEN INPUT WFILLOCK.                                         
015700     IF WS-FS-WFILLOCK = '00'                                     
015800        CLOSE WFILLOCK                                            
015900        DELETE FILE WFILLOCK                                      
016000     ELSE                                                         
016100        CLOSE WFILLOCK                                            
016200     END-IF.                                                      
016300     PERFORM C00810-VERIFICA-RILASCIO.                            
016400*                                                                 
016500 C00810-VERIFICA-RILASCIO.                                        
016600     OPEN INPUT WFILLOCK.                                         
016700     IF WS-FS-WFILLOCK = '00'                                     
016800        SET WS-RILASCIO-KO TO TRUE                                
016900        CLOSE WFILLOCK                                            
017000     ELSE                                                         
017100        SET WS-RILASCIO-OK TO TRUE                                
017200     END-IF.                                                      
017300     IF WS-RILASCIO-KO                                            
017400        DISPLAY 'RNSBT010 - ATTENZIONE: LOCK NON RIMOSSO'         
017500        MOVE 8 TO WS-RETURN-CODE                                  
017600     ELSE                                                         
017700        DISPLAY 'RNSBT010 - LOCK RILASCIATO CORRETTAMENTE'        
017800     END-IF.                                                      
017900*                                                                 
018000*-----------------------------------------------------------------
018100* C09000-LOCK-OCCUPATO - RUN ABORTITO, LOCK GIA' IN USO DA        
018200*               UN'ALTRA ESECUZIONE.                              
018300*-----------------------------------------------------------------
018400 C09000-LOCK-OCCUPATO.                                            
018500     DISPLAY 'RNSBT010 - LOCK GIA'' PRESENTE - RUN NON AVVIATO'.  
018600     MOVE 4 TO WS-RETURN-CODE.                                    
018700*                                                                 
018800*-----------------------------------------------------------------
018900* C01000-FINE - CHIUSURA PROGRAMMA.                               
019000*-----------------------------------------------------------------
019100 C01000-FINE.                                                     
019200     DISPLAY 'RNSBT010 - FINE GOVERNO LOCK DI RUN - RC='          
019300             WS-RETURN-CODE.                                      
019400     MOVE WS-RETURN-CODE TO RETURN-CODE.                          
019500     STOP RUN.                                                    
