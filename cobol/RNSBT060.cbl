000100***************************************************************** 
000200* NOTA:                                                         * 
000300***************************************************************** 
000400*                                                                *
000500* PRODOTTO : SISTEMA STATO RETE RELAY/BRIDGE                   *  
000600*                                                                *
000700* FUNZIONE : SCRITTURA DOCUMENTO GRAFICO ATTIVITA' ("UPTIME")  *  
000800*            - ESPANDE LE RIGHE GREZZE DI ESERCIZIO ORARIO IN   * 
000900*            CAMPIONI ORARI E LI RIAGGREGA IN DUE GRAFICI A      *
001000*            RISOLUZIONE FISSA (1 MESE / 4 ORE, 5 ANNI / 10 GG). *
001100*                                                                *
001200* AUTORE   : M. FERRANTE                                        * 
001300*                                                                *
001400* PROGRAMMA: RNSBT060, COBOL/BATCH                               *
001500*                                                                *
001600* PLAN     : RNSOPX01                                            *
001700*                                                                *
001800* INPUT    : STATO ESERCIZIO ORARIO GREZZO, MASTER SEQUENZIALE  * 
001900*            ORDINATO PER FINGERPRINT               (RNSIUPST)  * 
002000*                                                                *
002100* OUTPUT   : DOCUMENTO GRAFICI ATTIVITA' PER FINGERPRINT         *
002200*            (SOLO SE ALMENO UN GRAFICO HA DATI)     (RNSOUPDC)  *
002300*                                                                *
002400* Data.... Prg.. Autore Descrizione Modifica....................* 
002500* 19920503 00000 MFN    Creazione oggetto                       * 
002600* 19970911 00001 CRR    Introdotto grafico "5_years" a fianco   * 
002700*                       del solo "1_month" gia' esistente        *
002800* 19990806 00002 GBT    Revisione Y2K - date su 4 cifre anno gia'*
002900*                       nel formato AAAA-MM-GG-HH, nessuna       *
003000*                       modifica dati                            *
003100* 20050711 T3960 EBN    Adottato tracciato RNSFUPTM con chiave   *
003200*                       FINGERPRINT in ogni riga/voce (vedasi    *
003300*                       COPY) - il vecchio formato era un        *
003400*                       documento per fingerprint separato       *
003500* 20070312 T4790 EBN    Standardizzata struttura a paragrafi     *
003600*                       numerati con PERFORM...THRU (norma CED)  *
003700* 20081114 T5017 CRR    Aggiunto contatore righe grezze scartate *
003800*                       oltre capienza tabella (richiesta audit) *
003900* 20091203 T5266 CRR    Verificato azzeramento campioni su ore   *
004000*                       non transitate dal fingerprint corrente  *
004100***************************************************************** 
004200 IDENTIFICATION DIVISION.                                         
004300 PROGRAM-ID.    RNSBT060.                                         
004400 AUTHOR.        M. FERRANTE.                                      
004500 INSTALLATION.  CED RETE RELAY/BRIDGE.                            
004600 DATE-WRITTEN.  03/05/1992.                                       
004700 DATE-COMPILED.                                                   
004800 SECURITY.      USO INTERNO - RISERVATO AL CED.                   
004900***************************************************************** 
005000 ENVIRONMENT DIVISION.                                            
005100 CONFIGURATION SECTION.                                           
005200 SOURCE-COMPUTER. IBM-3090.                                       
005300 OBJECT-COMPUTER. IBM-3090.                                       
005400 SPECIAL-NAMES.                                                   
005500     C01 IS TOP-OF-FORM.                                          
005600*-----------------------------------------------------------------
005700 INPUT-OUTPUT SECTION.                                            
005800 FILE-CONTROL.                                                    
005900*                                  - PARAMETRI DI RUN     INPUT   
006000     SELECT  SYSPARM        ASSIGN    TO SYSPARM                  
006100                             FILE STATUS IS WS-FS-SYSPARM.        
006200*                                  - RIGHE GREZZE ESERCIZIO ORARIO
006300     SELECT  RNSIUPST       ASSIGN    TO RNSIUPST                 
006400                             FILE STATUS IS WS-FS-RNSIUPST.       
006500*                                  - DOCUMENTO GRAFICI ATTIVITA'  
006600     SELECT  RNSOUPDC       ASSIGN    TO RNSOUPDC                 
006700                             FILE STATUS IS WS-FS-RNSOUPDC.       
006800***************************************************************** 
006900 DATA DIVISION.                                                   
007000 FILE SECTION.                                                    
007100 FD  SYSPARM                                                      
007200     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   
007300 01  REC-SYSPARM                   PIC X(0080).                   
007400 FD  RNSIUPST                                                     
007500     LABEL RECORD STANDARD RECORDING MODE IS F.                   
007600 01  REC-RNSIUPST                  PIC X(0071).                   
007700 FD  RNSOUPDC                                                     
007800     LABEL RECORD STANDARD RECORDING MODE IS F.                   
007900 01  REC-RNSOUPDC                  PIC X(0704).                   
008000*-----------------------------------------------------------------
008100 WORKING-STORAGE SECTION.                                         
008200*                                  - COPY SCHEDA PARAMETRI DI RUN 
008300     COPY RNSCPARM.                                               
008400*                                  - COPY AREA ERRORI             
008500     COPY RNSCERR.                                                
008600*                                  - COPY TRACCIATI UPTIME        
008700     COPY RNSFUPTM.                                               
008800*                                  - TABELLA COSTANTE DELLE DUE   
008900*                                    RISOLUZIONI DI GRAFICO SUPPORTATE
009000*                                    (NOME, AMPIEZZA BUCKET IN    
009100*                                    SECONDI, ESTENSIONE IN ORE)  
009200 01  WK-RISOLUZIONE-LETT.                                         
009300     05  FILLER  PIC X(24)  VALUE                                 
009400         '1_month   00001440000720'.                              
009500     05  FILLER  PIC X(24)  VALUE                                 
009600         '5_years   00086400043848'.                              
009700 01  WK-TAB-RISOLUZIONE  REDEFINES WK-RISOLUZIONE-LETT.           
009800     05  WK-RIS-VOCE OCCURS 2 TIMES                               
009900                   INDEXED BY WK-RIS-IDX.                         
010000         10  WK-RIS-NOME          PIC X(10).                      
010100         10  WK-RIS-BUCKET-SEC    PIC 9(09)  COMP.                
010200         10  WK-RIS-RANGE-ORE     PIC 9(05)  COMP.                
010300*                                  - RIGHE GREZZE DI UN SOLO      
010400*                                    FINGERPRINT, ACCUMULATE DAL  
010500*                                    CONTROL BREAK SU US-FINGERPRINT
010600 01  WS-TAB-RIGHE-AREA.                                           
010700     05  WS-TAB-RIGHE-COUNT        PIC 9(05)  COMP  VALUE 0.      
010800     05  WS-TAB-RIGHE OCCURS 3000 TIMES                           
010900                   INDEXED BY RG-IDX RG-INS.                      
011000         10  RG-START-HOUR-TXT     PIC X(13).                     
011100         10  RG-UPTIME-HOURS       PIC 9(05)  COMP.               
011200     05  FILLER                    PIC X(04)  VALUE SPACES.       
011300*                                  - VARIABILI DI LAVORO          
011400 01  WS-LAVORO.                                                   
011500     05  WS-FS-SYSPARM             PIC X(02).                     
011600     05  WS-FS-RNSIUPST            PIC X(02).                     
011700     05  WS-FS-RNSOUPDC            PIC X(02).                     
011800     05  WS-FINGERPRINT-CORRENTE   PIC X(40).                     
011900     05  WS-BASE-ORA-MS            PIC S9(18) COMP-3.             
012000     05  WS-ORA-MS-CORRENTE        PIC S9(18) COMP-3.             
012100     05  WS-IDX-INIZIALE           PIC S9(09) COMP-3.             
012200     05  WS-IDX-FINALE             PIC S9(09) COMP-3.             
012300     05  WS-MIN-IDX                PIC S9(09) COMP-3.             
012400     05  WS-MAX-IDX                PIC S9(09) COMP-3.             
012500     05  WS-ORE-INIZIO             PIC S9(09) COMP-3.             
012600     05  WS-ORE-FINE               PIC S9(09) COMP-3.             
012700     05  WS-Y2-CALC                PIC S9(09) COMP-3.             
012800     05  WS-ERA-CALC               PIC S9(05) COMP-3.             
012900     05  WS-YOE-CALC               PIC S9(05) COMP-3.             
013000     05  WS-DOY-CALC               PIC S9(05) COMP-3.             
013100     05  WS-DOE-CALC               PIC S9(09) COMP-3.             
013200     05  WS-MESE-AGG-CALC          PIC S9(03) COMP-3.             
013300     05  WS-GIORNI-RISULTATO       PIC S9(09) COMP-3.             
013400     05  WS-BUCKET-KEY             PIC S9(11) COMP-3.             
013500     05  WS-BUCKET-KEY-CORRENTE    PIC S9(11) COMP-3.             
013600     05  WS-BUCKET-MS-CORRENTE     PIC S9(18) COMP-3.             
013700     05  WS-SOMMA-ATTIVE           PIC S9(07) COMP-3.             
013800     05  WS-SOMMA-CAMPIONATE       PIC S9(07) COMP-3.             
013900     05  WS-BUCKET-APERTO-SW       PIC X(01).                     
014000         88  WS-BUCKET-APERTO          VALUE 'S'.                 
014100         88  WS-BUCKET-CHIUSO          VALUE 'N'.                 
014200     05  WS-I                      PIC 9(05)  COMP.               
014300     05  WS-TOT-FINGERPRINT-ELAB   PIC 9(07)  COMP  VALUE 0.      
014400     05  WS-TOT-GRAFICI-SCRITTI    PIC 9(07)  COMP  VALUE 0.      
014500     05  WS-TOT-RIGHE-SCARTATE     PIC 9(07)  COMP  VALUE 0.      
014600     05  WS-RETURN-CODE            PIC S9(04) COMP  VALUE 0.      
014700     05  FILLER                    PIC X(04)  VALUE SPACES.       
014800*                                  - AREA DI SCOMPOSIZIONE DATA-ORA
014900*                                    "AAAA-MM-GG-HH" DELLA RIGA GREZZA
015000*                                    (PERIOD RULE: REDEFINES)     
015100 01  WS-START-HOUR-EDIT            PIC X(13).                     
015200 01  WS-START-HOUR-CAMPI  REDEFINES WS-START-HOUR-EDIT.           
015300     05  WS-H-ANNO                 PIC 9(04).                     
015400     05  FILLER                    PIC X(01).                     
015500     05  WS-H-MESE                 PIC 9(02).                     
015600     05  FILLER                    PIC X(01).                     
015700     05  WS-H-GIORNO               PIC 9(02).                     
015800     05  FILLER                    PIC X(01).                     
015900     05  WS-H-ORA                  PIC 9(02).                     
016000*                                  - AREA DI EDIT/REDEFINES (PERIOD
016100*                                    RULE: MINIMO 3 REDEFINES/PGM)
016200 01  WS-LAVORO-EDIT.                                              
016300     05  WS-FINGERPRINT-EDIT       PIC X(40)         VALUE SPACES.
016400     05  WS-FINGERPRINT-EDIT-R  REDEFINES                         
016500         WS-FINGERPRINT-EDIT.                                     
016600         10  WS-FINGERPRINT-EDIT-CHAR OCCURS 40 TIMES             
016700                   PIC X(01).                                     
016800     05  WS-COUNT-EDIT             PIC 9(05)         VALUE 0.     
016900     05  WS-COUNT-EDIT-R  REDEFINES                               
017000         WS-COUNT-EDIT            PIC X(05).                      
017100     05  FILLER                    PIC X(04)  VALUE SPACES.       
017200***************************************************************** 
017300 PROCEDURE DIVISION.                                              
017400*                                                                 
017500     PERFORM C00010-INIT THRU C00010-EX.                                 
017600     PERFORM C00100-ELABORA-GRUPPO-FINGERPRINT THRU C00100-EX             
017700        UNTIL WS-FS-RNSIUPST = '10'.                                     
017800     PERFORM C01000-FINE THRU C01000-EX.                                 
017900*                                                                 
018000*-----------------------------------------------------------------
018100* C00010-INIT - APRE I FILE, LEGGE LA SCHEDA PARAMETRI DI RUN E   
018200*              CALCOLA L'ORA BASE DELLA FINESTRA DI 5 ANNI (LA    
018300*              PRIMA ORA RAPPRESENTABILE IN RNSF-CAMPIONI-ORARI). 
018400*-----------------------------------------------------------------
018500 C00010-INIT.                                                     
018600     DISPLAY 'RNSBT060 - INIZIO DOCUMENTO GRAFICI ATTIVITA'''.    
018700     ACCEPT RNSP-SCHEDA-PARAMETRI FROM SYSIN.                     
018800     OPEN INPUT  RNSIUPST.                                        
018900     OPEN OUTPUT RNSOUPDC.                                        
019000     MOVE 0 TO RNSE-TOT-RIGHE-SCARTATE.                           
019100     MOVE 0 TO RNSE-TOT-RIGHE-ACCETTATE.                          
019200     COMPUTE WS-BASE-ORA-MS =                                     
019300             (RNSP-NOW-MS / 3600000 * 3600000)                    
019400             - (43847 * 3600000).                                 
019500     PERFORM C08010-READ-RNSIUPST THRU C08010-EX.                  
019600 C00010-EX.                                                       
019700     EXIT.                                                        
019800*                                                                 
019900*-----------------------------------------------------------------
020000* C00100-ELABORA-GRUPPO-FINGERPRINT - CONTROL BREAK SU            
020100*              US-FINGERPRINT: ACCUMULA TUTTE LE RIGHE GREZZE DI UN
020200*              FINGERPRINT E LE ELABORA IN UN COLPO SOLO.         
020300*-----------------------------------------------------------------
020400 C00100-ELABORA-GRUPPO-FINGERPRINT.                               
020500     MOVE US-FINGERPRINT TO WS-FINGERPRINT-CORRENTE.              
020600     MOVE 0 TO WS-TAB-RIGHE-COUNT.                                
020700     PERFORM C00105-ACCUMULA-RIGA-GREZZA THRU C00105-EX            
020800        UNTIL WS-FS-RNSIUPST = '10'                               
020900           OR US-FINGERPRINT NOT = WS-FINGERPRINT-CORRENTE.       
021000     IF WS-TAB-RIGHE-COUNT > 0                                    
021100        PERFORM C00500-PROCESSA-FINGERPRINT THRU C00500-EX         
021200     END-IF.                                                      
021300 C00100-EX.                                                       
021400     EXIT.                                                        
021500*                                                                 
021600*-----------------------------------------------------------------
021700* C00105-ACCUMULA-RIGA-GREZZA - ACCUMULA UNA RIGA GREZZA DEL      
021800*              FINGERPRINT CORRENTE, SCARTANDO E CONTANDO QUELLE  
021900*              OLTRE LA CAPIENZA DELLA TABELLA DI LAVORO.         
022000*-----------------------------------------------------------------
022100 C00105-ACCUMULA-RIGA-GREZZA.                                     
022200     IF WS-TAB-RIGHE-COUNT < 3000                                 
022300        ADD 1 TO WS-TAB-RIGHE-COUNT                               
022400        SET RG-INS TO WS-TAB-RIGHE-COUNT                          
022500        MOVE US-START-HOUR    TO RG-START-HOUR-TXT(RG-INS)        
022600        MOVE US-UPTIME-HOURS  TO RG-UPTIME-HOURS(RG-INS)          
022700     ELSE                                                         
022800        ADD 1 TO WS-TOT-RIGHE-SCARTATE                            
022900     END-IF.                                                      
023000     PERFORM C08010-READ-RNSIUPST THRU C08010-EX.                  
023100 C00105-EX.                                                       
023200     EXIT.                                                        
023300*                                                                 
023400*-----------------------------------------------------------------
023500* C00500-PROCESSA-FINGERPRINT - PER IL FINGERPRINT CORRENTE, ESPANDE
023600*              LE RIGHE GREZZE IN CAMPIONI ORARI E CALCOLA I DUE  
023700*              GRAFICI A RISOLUZIONE FISSA.                       
023800*-----------------------------------------------------------------
023900 C00500-PROCESSA-FINGERPRINT.                                     
024000     PERFORM C00510-INIZIALIZZA-CAMPIONI.                         
024100     PERFORM C00520-ESPANDI-UNA-RIGA                              
024200        VARYING RG-IDX FROM 1 BY 1                                
024300        UNTIL RG-IDX > WS-TAB-RIGHE-COUNT.                        
024400     IF WS-MAX-IDX >= WS-MIN-IDX                                  
024500        PERFORM C00540-SEGNA-CAMPIONATO-VUOTI                     
024600           VARYING CO-IDX FROM WS-MIN-IDX BY 1                    
024700           UNTIL CO-IDX > WS-MAX-IDX                              
024800     END-IF.                                                      
024900     PERFORM C00600-CALCOLA-UN-GRAFICO                            
025000        VARYING WK-RIS-IDX FROM 1 BY 1                            
025100        UNTIL WK-RIS-IDX > 2.                                     
025200     ADD 1 TO WS-TOT-FINGERPRINT-ELAB.                            
025300 C00500-EX.                                                       
025400     EXIT.                                                        
025500*                                                                 
025600*-----------------------------------------------------------------
025700* C00510-INIZIALIZZA-CAMPIONI - AZZERA LA TABELLA CAMPIONI ORARI E
025800*              GLI ESTREMI DELLA FINESTRA CAMPIONATA PER QUESTO   
025900*              FINGERPRINT.                                       
026000*-----------------------------------------------------------------
026100 C00510-INIZIALIZZA-CAMPIONI.                                     
026200     MOVE 43848 TO CO-NUM-ORE.                                    
026300     PERFORM C00512-AZZERA-UNA-ORA                                
026400        VARYING CO-IDX FROM 1 BY 1                                
026500        UNTIL CO-IDX > CO-NUM-ORE.                                
026600     MOVE 99999 TO WS-MIN-IDX.                                    
026700     MOVE 0     TO WS-MAX-IDX.                                    
026800*                                                                 
026900 C00512-AZZERA-UNA-ORA.                                           
027000     SET CO-NON-CAMPIONATO TO TRUE.                               
027100*                                                                 
027200*-----------------------------------------------------------------
027300* C00520/525/530/535 - ESPANDE UNA RIGA GREZZA "R <ORA-INIZIO>    
027400*              <ORE-ESERCIZIO>" IN CAMPIONI ORARI DI ESERCIZIO,   
027500*              AGGIORNANDO GLI ESTREMI DELLA FINESTRA CAMPIONATA. 
027600*-----------------------------------------------------------------
027700 C00520-ESPANDI-UNA-RIGA.                                         
027800     MOVE RG-START-HOUR-TXT(RG-IDX) TO WS-START-HOUR-EDIT.        
027900     PERFORM C00530-GIORNI-DA-DATA.                               
028000     COMPUTE WS-ORA-MS-CORRENTE =                                 
028100             (WS-GIORNI-RISULTATO * 86400000)                     
028200             + (WS-H-ORA * 3600000).                              
028300     COMPUTE WS-IDX-INIZIALE =                                    
028400             ((WS-ORA-MS-CORRENTE - WS-BASE-ORA-MS) / 3600000) + 1.
028500     COMPUTE WS-IDX-FINALE =                                      
028600             WS-IDX-INIZIALE + RG-UPTIME-HOURS(RG-IDX) - 1.       
028700     IF WS-IDX-INIZIALE < 1                                       
028800        MOVE 1 TO WS-IDX-INIZIALE                                 
028900     END-IF.                                                      
029000     IF WS-IDX-FINALE > 43848                                     
029100        MOVE 43848 TO WS-IDX-FINALE                               
029200     END-IF.                                                      
029300     IF WS-IDX-FINALE >= WS-IDX-INIZIALE                          
029400        PERFORM C00535-SEGNA-ORA-ESERCIZIO                        
029500           VARYING CO-IDX FROM WS-IDX-INIZIALE BY 1               
029600           UNTIL CO-IDX > WS-IDX-FINALE                           
029700        IF WS-IDX-INIZIALE < WS-MIN-IDX                           
029800           MOVE WS-IDX-INIZIALE TO WS-MIN-IDX                     
029900        END-IF                                                    
030000        IF WS-IDX-FINALE > WS-MAX-IDX                             
030100           MOVE WS-IDX-FINALE TO WS-MAX-IDX                       
030200        END-IF                                                    
030300     END-IF.                                                      
030400*                                                                 
030500 C00535-SEGNA-ORA-ESERCIZIO.                                      
030600     SET CO-IN-ESERCIZIO TO TRUE.                                 
030700*                                                                 
030800 C00540-SEGNA-CAMPIONATO-VUOTI.                                   
030900     IF CO-NON-CAMPIONATO(CO-IDX)                                 
031000        SET CO-FERMO TO TRUE                                      
031100     END-IF.                                                      
031200*                                                                 
031300*-----------------------------------------------------------------
031400* C00530-GIORNI-DA-DATA - CONVERTE LA DATA CIVILE AAAA-MM-GG (GIA'
031500*              SCOMPOSTA IN WS-H-ANNO/WS-H-MESE/WS-H-GIORNO) NEL  
031600*              NUMERO DI GIORNI DALL'EPOCA (01/01/1970), INVERSO  
031700*              DELL'ALGORITMO CIVILE USATO IN RNSBT030/050.       
031800*-----------------------------------------------------------------
031900 C00530-GIORNI-DA-DATA.                                           
032000     IF WS-H-MESE <= 2                                            
032100        COMPUTE WS-Y2-CALC = WS-H-ANNO - 1                        
032200        COMPUTE WS-MESE-AGG-CALC = WS-H-MESE + 9                  
032300     ELSE                                                         
032400        COMPUTE WS-Y2-CALC = WS-H-ANNO                            
032500        COMPUTE WS-MESE-AGG-CALC = WS-H-MESE - 3                  
032600     END-IF.                                                      
032700     COMPUTE WS-ERA-CALC = WS-Y2-CALC / 400.                      
032800     COMPUTE WS-YOE-CALC = WS-Y2-CALC - (WS-ERA-CALC * 400).      
032900     COMPUTE WS-DOY-CALC =                                        
033000             (((153 * WS-MESE-AGG-CALC) + 2) / 5) + WS-H-GIORNO - 1.
033100     COMPUTE WS-DOE-CALC =                                        
033200             (WS-YOE-CALC * 365) + (WS-YOE-CALC / 4)              
033300             - (WS-YOE-CALC / 100) + WS-DOY-CALC.                 
033400     COMPUTE WS-GIORNI-RISULTATO =                                
033500             (WS-ERA-CALC * 146097) + WS-DOE-CALC - 719468.       
033600*                                                                 
033700*-----------------------------------------------------------------
033800* C00600/610/620/630/640 - PER LA RISOLUZIONE DI GRAFICO INDICATA 
033900*              DA WK-RIS-IDX, ESAMINA I CAMPIONI ORARI DALLA PIU' 
034000*              RECENTE FINESTRA COPERTA DA QUESTA RISOLUZIONE,    
034100*              LI RIAGGREGA IN BUCKET ALLINEATI ALL'EPOCA ASSOLUTA
034200*              E SCRIVE IL GRAFICO SOLO SE HA ALMENO UN BUCKET CON
034300*              DATI (LE ORE PRIMA/DOPO LA FINESTRA CAMPIONATA NON 
034400*              SONO ESAMINATE, IL CHE TAGLIA GIA' DA SOLO I BUCKET
034500*              VUOTI IN TESTA E IN CODA).                         
034600*-----------------------------------------------------------------
034700 C00600-CALCOLA-UN-GRAFICO.                                       
034800     COMPUTE WS-ORE-INIZIO =                                      
034900             CO-NUM-ORE - WK-RIS-RANGE-ORE(WK-RIS-IDX) + 1.       
035000     IF WS-ORE-INIZIO < 1                                         
035100        MOVE 1 TO WS-ORE-INIZIO                                   
035200     END-IF.                                                      
035300     MOVE CO-NUM-ORE TO WS-ORE-FINE.                              
035400     MOVE 0 TO UG-COUNT.                                          
035500     SET WS-BUCKET-CHIUSO TO TRUE.                                
035600     PERFORM C00610-ESAMINA-UNA-ORA                               
035700        VARYING CO-IDX FROM WS-ORE-INIZIO BY 1                    
035800        UNTIL CO-IDX > WS-ORE-FINE.                               
035900     IF WS-BUCKET-APERTO                                          
036000        PERFORM C00630-CHIUDI-BUCKET-CORRENTE                     
036100     END-IF.                                                      
036200     IF UG-COUNT > 0                                              
036300        MOVE WS-FINGERPRINT-CORRENTE   TO UG-FINGERPRINT          
036400        MOVE WK-RIS-NOME(WK-RIS-IDX)   TO UG-GRAPH-NAME           
036500        MOVE WK-RIS-BUCKET-SEC(WK-RIS-IDX) TO UG-INTERVAL-SECONDS 
036600        MOVE 0.001001                  TO UG-FACTOR               
036700        MOVE RNSF-UPTIME-GRAFICO       TO REC-RNSOUPDC            
036800        WRITE REC-RNSOUPDC                                        
036900        ADD 1 TO WS-TOT-GRAFICI-SCRITTI                           
037000     END-IF.                                                      
037100*                                                                 
037200 C00610-ESAMINA-UNA-ORA.                                          
037300     IF CO-IDX >= WS-MIN-IDX AND CO-IDX <= WS-MAX-IDX             
037400        COMPUTE WS-ORA-MS-CORRENTE =                              
037500                WS-BASE-ORA-MS + ((CO-IDX - 1) * 3600000)         
037600        COMPUTE WS-BUCKET-KEY =                                   
037700                WS-ORA-MS-CORRENTE                                
037800                / (WK-RIS-BUCKET-SEC(WK-RIS-IDX) * 1000)          
037900        IF WS-BUCKET-CHIUSO                                       
038000           PERFORM C00620-APRI-BUCKET                             
038100        ELSE                                                      
038200           IF WS-BUCKET-KEY NOT = WS-BUCKET-KEY-CORRENTE          
038300              PERFORM C00630-CHIUDI-BUCKET-CORRENTE               
038400              PERFORM C00620-APRI-BUCKET                          
038500           END-IF                                                 
038600        END-IF                                                    
038700        ADD 1 TO WS-SOMMA-CAMPIONATE                              
038800        IF CO-IN-ESERCIZIO(CO-IDX)                                
038900           ADD 1 TO WS-SOMMA-ATTIVE                               
039000        END-IF                                                    
039100     END-IF.                                                      
039200*                                                                 
039300 C00620-APRI-BUCKET.                                              
039400     SET WS-BUCKET-APERTO TO TRUE.                                
039500     MOVE WS-BUCKET-KEY      TO WS-BUCKET-KEY-CORRENTE.           
039600     MOVE WS-ORA-MS-CORRENTE TO WS-BUCKET-MS-CORRENTE.            
039700     MOVE 0 TO WS-SOMMA-ATTIVE.                                   
039800     MOVE 0 TO WS-SOMMA-CAMPIONATE.                               
039900*                                                                 
040000 C00630-CHIUDI-BUCKET-CORRENTE.                                   
040100     ADD 1 TO UG-COUNT.                                           
040200     SET UG-IDX TO UG-COUNT.                                      
040300     IF WS-SOMMA-CAMPIONATE > 0                                   
040400        COMPUTE UGV-VALUE(UG-IDX) ROUNDED =                       
040500                (WS-SOMMA-ATTIVE * 999) / WS-SOMMA-CAMPIONATE     
040600     ELSE                                                         
040700        MOVE 0 TO UGV-VALUE(UG-IDX)                               
040800     END-IF.                                                      
040900     IF UG-COUNT = 1                                              
041000        MOVE WS-BUCKET-MS-CORRENTE TO UG-FIRST-MS                 
041100     END-IF.                                                      
041200     MOVE WS-BUCKET-MS-CORRENTE TO UG-LAST-MS.                    
041300     SET WS-BUCKET-CHIUSO TO TRUE.                                
041400*                                                                 
041500*-----------------------------------------------------------------
041600* C01000-FINE - CHIUDE I FILE, EMETTE I CONTATORI RIEPILOGATIVI E 
041700*              TERMINA IL PROGRAMMA.                              
041800*-----------------------------------------------------------------
041900 C01000-FINE.                                                     
042000     CLOSE RNSIUPST.                                              
042100     CLOSE RNSOUPDC.                                              
042200     DISPLAY 'RNSBT060 - FINGERPRINT ELABORATI     = '            
042300             WS-TOT-FINGERPRINT-ELAB.                             
042400     DISPLAY 'RNSBT060 - GRAFICI SCRITTI            = '           
042500             WS-TOT-GRAFICI-SCRITTI.                              
042600     DISPLAY 'RNSBT060 - RIGHE GREZZE SCARTATE      = '           
042700             WS-TOT-RIGHE-SCARTATE.                               
042800     DISPLAY 'RNSBT060 - FINE DOCUMENTO GRAFICI - RC='            
042900             WS-RETURN-CODE.                                      
043000     MOVE WS-RETURN-CODE TO RETURN-CODE.                          
043100     STOP RUN.                                                    
043200 C01000-EX.                                                       
043300     EXIT.                                                        
043400*                                                                 
043500*-----------------------------------------------------------------
043600* C08010-READ-RNSIUPST - LETTURA DEL FILE RIGHE GREZZE ESERCIZIO  
043700*              ORARIO.                                            
043800*-----------------------------------------------------------------
043900 C08010-READ-RNSIUPST.                                            
044000     READ RNSIUPST                                                
044100        AT END MOVE '10' TO WS-FS-RNSIUPST                        
044200     END-READ.                                                    
044300     IF WS-FS-RNSIUPST NOT = '10'                                 
044400        MOVE REC-RNSIUPST TO RNSF-UPTIME-RIGA                     
044500     END-IF.                                                      
044600 C08010-EX.                                                       
044700     EXIT.                                                        
