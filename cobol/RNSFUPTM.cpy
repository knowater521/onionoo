000100***************************************************************** 
000200*                                                                *
000300* COPY.......: RNSFUPTM                                         * 
000400* DESCRIZIONE: TRACCIATI STATO ATTIVITA' ("UPTIME") - RIGA      * 
000500*              GREZZA ORARIA IN INGRESSO E GRAFICO A RISOLUZIONE* 
000600*              FISSA IN USCITA (RNSBT060).                      * 
000700*                                                                *
000800* LENGTH RNSF-UPTIME-RIGA    071 BYTES                           *
000900* LENGTH RNSF-UPTIME-GRAFICO 704 BYTES (200 CAMPIONI MAX)        *
001000*                                                                *
001100* Data.... Prg.. Autore Descrizione Modifica....................* 
001200* 19920503 00000 MFN    Creazione oggetto                        *
001300* 19990806 00001 GBT    Revisione Y2K - US-START-HOUR gia' AAAA  *
001400* 20050711 T3960 EBN    Aggiunto FINGERPRINT in testa ad ogni    *
001500*                       riga/voce grafico: il file e' un unico   *
001600*                       master sequenziale per tutti i relay,    *
001700*                       non piu' un documento per fingerprint    *
001800***************************************************************** 
001900*--- RIGA GREZZA "r <start-hour> <uptime-hours>" -----------------*
002000 01  RNSF-UPTIME-RIGA.                                            
002100     05  US-FINGERPRINT           PIC X(40).                      
002200     05  US-FLAG                  PIC X(01).                      
002300     05  FILLER                   PIC X(01)          VALUE SPACE. 
002400     05  US-START-HOUR            PIC X(13).                      
002500     05  FILLER                   PIC X(01)          VALUE SPACE. 
002600     05  US-UPTIME-HOURS          PIC 9(05).                      
002700     05  FILLER                   PIC X(10).                      
002800*                                                                 
002900*--- GRAFICO A RISOLUZIONE FISSA (1 PER NOME-GRAFICO/DOCUMENTO) -*
003000 01  RNSF-UPTIME-GRAFICO.                                         
003100     05  UG-FINGERPRINT           PIC X(40).                      
003200     05  UG-GRAPH-NAME            PIC X(10).                      
003300     05  UG-FIRST-MS              PIC S9(18)         COMP-3.      
003400     05  UG-LAST-MS               PIC S9(18)         COMP-3.      
003500     05  UG-INTERVAL-SECONDS      PIC 9(09)          COMP.        
003600     05  UG-FACTOR                PIC S9(01)V9(06)   COMP-3.      
003700     05  UG-COUNT                 PIC 9(05)          COMP.        
003800     05  UG-VALUES OCCURS 200 TIMES                               
003900                   INDEXED BY UG-IDX.                             
004000         10  UGV-VALUE            PIC 9(03).                      
004100     05  FILLER                   PIC X(22).                      
004200*                                                                 
004300*--- CAMPIONI ORARI ESPANSI DALLA RIGA GREZZA (LAVORO) -----------*
004400 01  RNSF-CAMPIONI-ORARI.                                         
004500     05  CO-NUM-ORE               PIC 9(05)          COMP.        
004600     05  CO-CAMPIONE OCCURS 43848 TIMES                           
004700                   INDEXED BY CO-IDX.                             
004800         10  CO-RUNNING-SW        PIC X(01).                      
004900             88  CO-IN-ESERCIZIO      VALUE '1'.                  
005000             88  CO-FERMO             VALUE '0'.                  
005100             88  CO-NON-CAMPIONATO    VALUE SPACE.                
