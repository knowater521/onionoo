000100***************************************************************** 
000200* NOTA:                                                          *
000300***************************************************************** 
000400*                                                                 *
000500* PRODOTTO : SISTEMA STATO RETE RELAY/BRIDGE                    * 
000600*                                                                 *
000700* FUNZIONE : COSTRUZIONE INDICE "NODI CORRENTI" - LEGGE I FEED  * 
000800*            DI CONSENSUS RELAY E DI STATO BRIDGE E MANTIENE     *
000900*            L'ANAGRAFICA DEGLI ULTIMI 7 GIORNI PER FINGERPRINT * 
001000*                                                                 *
001100* AUTORE   : M. FERRANTE                                         *
001200*                                                                 *
001300* PROGRAMMA: RNSBT020, COBOL/BATCH                                *
001400*                                                                 *
001500* PLAN     : RNSOPX01                                             *
001600*                                                                 *
001700* INPUT    : FEED CONSENSUS RELAY (RELCONS)                      *
001800* INPUT    : FEED STATO BRIDGE   (BRGSTAT)                        *
001900* INPUT    : CONTROLLO TIMESTAMP GIA' ELABORATI (RNSXCONS/XBSTA) *
002000*                                                                 *
002100* OUTPUT   : INDICE NODI CORRENTI (RNSOCURR)                      *
002200* OUTPUT   : RECORD DI CONTROLLO (RNSOCTRL)                       *
002300*                                                                 *
002400* Data.... Prg.. Autore Descrizione Modifica....................* 
002500* 19890927 00000 MFN    Creazione oggetto                        *
002600* 19930215 00001 PZL    Aggiunta gestione lato bridge (BRGSTAT)  *
002700* 19970911 00002 CRR    Regola "ultimo vince" per fingerprint     *
002800* 19990806 00003 GBT    Revisione Y2K - RNST-AAAA gia' a 4 cifre *
002900* 20050303 T2210 EBN    Ordinamento finale tabella per fingerprint*
003000*                       prima della scrittura su RNSOCURR         *
003100* 20070312 T4790 EBN    Standardizzata struttura a paragrafi     *
003200*                       numerati con PERFORM...THRU (norma CED)  *
003300* 20090608 T5102 CRR    Verificata gestione fingerprint a cavallo*
003400*                       di mezzanotte sulla finestra 7 giorni    *
003500***************************************************************** 
003600 IDENTIFICATION DIVISION.                                         
003700 PROGRAM-ID.    RNSBT020.                                         
003800 AUTHOR.        M. FERRANTE.                                      
003900 INSTALLATION.  CED RETE RELAY/BRIDGE.                            
004000 DATE-WRITTEN.  27/09/1989.                                       
004100 DATE-COMPILED.                                                   
004200 SECURITY.      USO INTERNO - RISERVATO AL CED.                   
004300***************************************************************** 
004400 ENVIRONMENT DIVISION.                                            
004500 CONFIGURATION SECTION.                                           
004600 SOURCE-COMPUTER. IBM-3090.                                       
004700 OBJECT-COMPUTER. IBM-3090.                                       
004800 SPECIAL-NAMES.                                                   
004900     C01 IS TOP-OF-FORM.                                          
005000*-----------------------------------------------------------------
005100 INPUT-OUTPUT SECTION.                                            
005200 FILE-CONTROL.                                                    
005300     SELECT  SYSPARM        ASSIGN    TO SYSPARM                  
005400                             FILE STATUS IS WS-FS-SYSPARM.        
005500     SELECT  RELCONS        ASSIGN    TO RELCONS                  
005600                             FILE STATUS IS WS-FS-RELCONS.        
005700     SELECT  BRGSTAT        ASSIGN    TO BRGSTAT                  
005800                             FILE STATUS IS WS-FS-BRGSTAT.        
005900     SELECT  RNSXCONS       ASSIGN    TO RNSXCONS                 
006000                             FILE STATUS IS WS-FS-RNSXCONS.       
006100     SELECT  RNSXBSTA       ASSIGN    TO RNSXBSTA                 
006200                             FILE STATUS IS WS-FS-RNSXBSTA.       
006300     SELECT  RNSOCURR       ASSIGN    TO RNSOCURR                 
006400                             FILE STATUS IS WS-FS-RNSOCURR.       
006500     SELECT  RNSOCTRL       ASSIGN    TO RNSOCTRL                 
006600                             FILE STATUS IS WS-FS-RNSOCTRL.       
006700***************************************************************** 
006800 DATA DIVISION.                                                   
006900 FILE SECTION.                                                    
007000 FD  SYSPARM                                                      
007100     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   
007200 01  REC-SYSPARM                   PIC X(0080).                   
007300*                                  - FEED CONSENSUS RELAY (INPUT) 
007400 FD  RELCONS                                                      
007500     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   
007600 01  REC-RELCONS.                                                 
007700     05  REL-VALID-AFTER-MS        PIC S9(18).                    
007800     05  REL-NICKNAME              PIC X(19).                     
007900     05  REL-FINGERPRINT           PIC X(40).                     
008000     05  REL-ADDRESS               PIC X(39).                     
008100     05  REL-OR-PORT               PIC 9(05).                     
008200     05  REL-DIR-PORT              PIC 9(05).                     
008300     05  REL-FLAGS                 PIC X(200).                    
008400*                                  - FEED STATO BRIDGE (INPUT)    
008500 FD  BRGSTAT                                                      
008600     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   
008700 01  REC-BRGSTAT.                                                 
008800     05  BRG-PUBLISHED-MS          PIC S9(18).                    
008900     05  BRG-FINGERPRINT           PIC X(40).                     
009000     05  BRG-ADDRESS               PIC X(39).                     
009100     05  BRG-OR-PORT               PIC 9(05).                     
009200     05  BRG-DIR-PORT              PIC 9(05).                     
009300     05  BRG-FLAGS                 PIC X(200).                    
009400*                                  - TIMESTAMP CONSENSUS GIA' NOTI I/O
009500 FD  RNSXCONS                                                     
009600     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   
009700 01  REC-RNSXCONS                  PIC S9(18).                    
009800*                                  - TIMESTAMP BRIDGE GIA' NOTI   I/O
009900 FD  RNSXBSTA                                                     
010000     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   
010100 01  REC-RNSXBSTA                  PIC S9(18).                    
010200*                                  - INDICE NODI CORRENTI     OUTPUT
010300 FD  RNSOCURR                                                     
010400     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   
010500 01  REC-RNSOCURR                  PIC X(0325).                   
010600*                                  - RECORD DI CONTROLLO       OUTPUT
010700 FD  RNSOCTRL                                                     
010800     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   
010900 01  REC-RNSOCTRL                  PIC X(0060).                   
011000*-----------------------------------------------------------------
011100 WORKING-STORAGE SECTION.                                         
011200     COPY RNSCPARM.                                               
011300     COPY RNSCERR.                                                
011400     COPY RNSFSRCH.                                               
011500*                                  - AREA OUTPUT CONTROLLO        
011600 01  AREA-RNSOCTRL.                                               
011700     05  OCTRL-LAST-VALID-AFTER-MS PIC S9(18).                    
011800     05  OCTRL-LAST-FRESH-UNTIL-MS PIC S9(18).                    
011900     05  OCTRL-LAST-PUBLISHED-MS   PIC S9(18).                    
012000     05  FILLER                    PIC X(06).                     
012100 01  AREA-RNSOCTRL-R  REDEFINES                                   
012200     AREA-RNSOCTRL                PIC X(60).                      
012300*                                  - VISTE ALTERNATIVE DI LAVORO  
012400 01  WS-CUTOFF-EDIT.                                              
012500     05  WS-CUTOFF-9               PIC S9(18)      VALUE 0.       
012600     05  WS-CUTOFF-X  REDEFINES                                   
012700         WS-CUTOFF-9               PIC X(18).                     
012800     05  FILLER                    PIC X(01).                     
012900 01  WS-TAB-VOCE-EDIT.                                            
013000     05  WS-VALID-AFTER-EDIT       PIC Z(17)9.                    
013100     05  WS-VALID-AFTER-EDIT-R  REDEFINES                         
013200         WS-VALID-AFTER-EDIT       PIC X(18).                     
013300     05  FILLER                    PIC X(01).                     
013400*                                  - COSTANTI DI LAVORO           
013500 01  WK-COSTANTI-FLAG.                                            
013600     05  WK-RNSBT020               PIC X(08)  VALUE 'RNSBT020'.   
013700     05  WK-MS-PER-GIORNO          PIC S9(11) COMP-3              
013800                                   VALUE 86400000.                
013900     05  WK-MS-UNORA               PIC S9(11) COMP-3              
014000                                   VALUE 3600000.                 
014100     05  FILLER                    PIC X(04).                     
014200*                                  - TABELLA NODI CORRENTI (LAVORO)
014300 01  WS-TAB-NODI.                                                 
014400     05  WS-TAB-COUNT              PIC 9(05)  COMP  VALUE 0.      
014500     05  WS-TAB-VOCE OCCURS 30000 TIMES                           
014600                     INDEXED BY TV-IDX TV-IDX2 TV-INS.            
014700         10  TV-FINGERPRINT        PIC X(40).                     
014800         10  TV-NICKNAME           PIC X(19).                     
014900         10  TV-ADDRESS            PIC X(39).                     
015000         10  TV-VALID-AFTER-MS     PIC S9(18)      COMP-3.        
015100         10  TV-OR-PORT            PIC 9(05)       COMP.          
015200         10  TV-DIR-PORT           PIC 9(05)       COMP.          
015300         10  TV-TIPO-NODO          PIC X(01).                     
015400         10  TV-FLAGS              PIC X(200).                    
015500     05  FILLER                    PIC X(04).                     
015600*                                  - TABELLA TIMESTAMP GIA' NOTI  
015700 01  WS-TAB-TS-CONS.                                              
015800     05  WS-TAB-TS-CONS-COUNT      PIC 9(05)  COMP  VALUE 0.      
015900     05  WS-TAB-TS-CONS-VOCE OCCURS 3000 TIMES                    
016000                     INDEXED BY TC-IDX.                           
016100         10  TC-VALID-AFTER-MS     PIC S9(18)      COMP-3.        
016200     05  FILLER                    PIC X(04).                     
016300 01  WS-TAB-TS-BSTA.                                              
016400     05  WS-TAB-TS-BSTA-COUNT      PIC 9(05)  COMP  VALUE 0.      
016500     05  WS-TAB-TS-BSTA-VOCE OCCURS 3000 TIMES                    
016600                     INDEXED BY TB-IDX.                           
016700         10  TB-PUBLISHED-MS       PIC S9(18)      COMP-3.        
016800     05  FILLER                    PIC X(04).                     
016900*                                  - VOCE DI SCAMBIO PER C00700   
017000 01  WS-SCAMBIO-VOCE.                                             
017100     05  SC-FINGERPRINT            PIC X(40).                     
017200     05  SC-NICKNAME               PIC X(19).                     
017300     05  SC-ADDRESS                PIC X(39).                     
017400     05  SC-VALID-AFTER-MS         PIC S9(18)      COMP-3.        
017500     05  SC-OR-PORT                PIC 9(05)       COMP.          
017600     05  SC-DIR-PORT               PIC 9(05)       COMP.          
017700     05  SC-TIPO-NODO              PIC X(01).                     
017800     05  SC-FLAGS                  PIC X(200).                    
017900     05  FILLER                    PIC X(04).                     
018000*                                  - VARIABILI DI LAVORO          
018100 01  WS-LAVORO.                                                   
018200     05  WS-FS-SYSPARM             PIC X(02).                     
018300     05  WS-FS-RELCONS             PIC X(02).                     
018400     05  WS-FS-BRGSTAT             PIC X(02).                     
018500     05  WS-FS-RNSXCONS            PIC X(02).                     
018600     05  WS-FS-RNSXBSTA            PIC X(02).                     
018700     05  WS-FS-RNSOCURR            PIC X(02).                     
018800     05  WS-FS-RNSOCTRL            PIC X(02).                     
018900     05  WS-CUTOFF-MS              PIC S9(18)      COMP-3.        
019000     05  WS-GIA-NOTO-SW            PIC X(01).                     
019100         88  WS-TS-GIA-NOTO            VALUE 'S'.                 
019200         88  WS-TS-NUOVO               VALUE 'N'.                 
019300     05  WS-TROVATO-SW             PIC X(01).                     
019400         88  WS-VOCE-TROVATA           VALUE 'S'.                 
019500         88  WS-VOCE-NON-TROVATA       VALUE 'N'.                 
019600     05  WS-I                      PIC 9(05)      COMP.           
019700     05  WS-J                      PIC 9(05)      COMP.           
019800     05  WS-CERCA-FINGERPRINT      PIC X(40).                     
019900     05  WS-TOT-REL-LETTI          PIC 9(08)      COMP  VALUE 0.  
020000     05  WS-TOT-REL-SCARTATI       PIC 9(08)      COMP  VALUE 0.  
020100     05  WS-TOT-BRG-LETTI          PIC 9(08)      COMP  VALUE 0.  
020200     05  WS-TOT-BRG-SCARTATI       PIC 9(08)      COMP  VALUE 0.  
020300     05  WS-RETURN-CODE            PIC S9(04)     COMP  VALUE 0.  
020400     05  FILLER                    PIC X(04).                     
020500***************************************************************** 
020600 PROCEDURE DIVISION.                                              
020700*                                                                 
020800     PERFORM C00010-INIT THRU C00010-INIT-EX.                            
020900     PERFORM C00100-CARICA-TS-NOTI-CONS THRU                             
021000             C00100-CARICA-TS-NOTI-CONS-EX.                              
021100     PERFORM C00110-CARICA-TS-NOTI-BSTA THRU                             
021200             C00110-CARICA-TS-NOTI-BSTA-EX.                              
021300     PERFORM C00200-ELABORA-RELCONS THRU                                 
021400             C00200-ELABORA-RELCONS-EX                                   
021500        UNTIL WS-FS-RELCONS = '10'.                                      
021600     PERFORM C00300-ELABORA-BRGSTAT THRU                                 
021700             C00300-ELABORA-BRGSTAT-EX                                   
021800        UNTIL WS-FS-BRGSTAT = '10'.                                      
021900     PERFORM C00700-ORDINA-TABELLA THRU C00700-ORDINA-TABELLA-EX.        
022000     PERFORM C00800-SCRIVI-RNSOCURR THRU                                 
022100             C00800-SCRIVI-RNSOCURR-EX                                   
022200        VARYING TV-IDX FROM 1 BY 1                                       
022300        UNTIL TV-IDX > WS-TAB-COUNT.                                     
022400     PERFORM C00900-SCRIVI-CONTROLLO THRU C00900-SCRIVI-CONTROLLO-EX.    
022500     PERFORM C00950-AGGIORNA-TS-NOTI THRU C00950-AGGIORNA-TS-NOTI-EX.    
022600     PERFORM C01000-FINE THRU C01000-FINE-EX.                            
022700*                                                                 
022800*-----------------------------------------------------------------
022900* C00010-INIT - APERTURA FILE E LETTURA SCHEDA PARAMETRI.         
023000*-----------------------------------------------------------------
023100 C00010-INIT.                                                     
023200     DISPLAY 'RNSBT020 - INIZIO COSTRUZIONE NODI CORRENTI'.       
023300     ACCEPT RNSP-SCHEDA-PARAMETRI FROM SYSIN.                     
023400     COMPUTE WS-CUTOFF-MS =                                       
023500             RNSP-NOW-MS - (RNSP-CUTOFF-DAYS * WK-MS-PER-GIORNO). 
023600     OPEN INPUT  RELCONS BRGSTAT RNSXCONS RNSXBSTA.               
023700     OPEN OUTPUT RNSOCURR RNSOCTRL.                               
023800     PERFORM C08060-READ-RELCONS THRU C08060-READ-RELCONS-EX.      
023900     PERFORM C08070-READ-BRGSTAT THRU C08070-READ-BRGSTAT-EX.      
024000 C00010-INIT-EX.                                                  
024100     EXIT.                                                        
024200*                                                                 
024300*-----------------------------------------------------------------
024400* C00100/110 - CARICA IN TABELLA I TIMESTAMP GIA' ELABORATI NEI   
024500*              RUN PRECEDENTI (EQUIVALENTE DELL'EXCLUDE-FILE-LIST)
024600*-----------------------------------------------------------------
024700 C00100-CARICA-TS-NOTI-CONS.                                      
024800     PERFORM C08080-READ-RNSXCONS.                                
024900     PERFORM C00105-CARICA-TS-CONS-RIGA                           
025000        UNTIL WS-FS-RNSXCONS = '10'.                              
025100 C00100-CARICA-TS-NOTI-CONS-EX.                                   
025200     EXIT.                                                        
025300*                                                                 
025400 C00105-CARICA-TS-CONS-RIGA.                                      
025500     ADD 1 TO WS-TAB-TS-CONS-COUNT.                               
025600     MOVE REC-RNSXCONS                                            
025700       TO TC-VALID-AFTER-MS(WS-TAB-TS-CONS-COUNT).                
025800     PERFORM C08080-READ-RNSXCONS.                                
025900*                                                                 
026000 C00110-CARICA-TS-NOTI-BSTA.                                      
026100     PERFORM C08090-READ-RNSXBSTA.                                
026200     PERFORM C00115-CARICA-TS-BSTA-RIGA                           
026300        UNTIL WS-FS-RNSXBSTA = '10'.                              
026400 C00110-CARICA-TS-NOTI-BSTA-EX.                                   
026500     EXIT.                                                        
026600*                                                                 
026700 C00115-CARICA-TS-BSTA-RIGA.                                      
026800     ADD 1 TO WS-TAB-TS-BSTA-COUNT.                               
026900     MOVE REC-RNSXBSTA                                            
027000       TO TB-PUBLISHED-MS(WS-TAB-TS-BSTA-COUNT).                  
027100     PERFORM C08090-READ-RNSXBSTA.                                
027200*                                                                 
027300*-----------------------------------------------------------------
027400* C00200-ELABORA-RELCONS - APPLICA LA FINESTRA DEI 7 GIORNI E LA  
027500*              REGOLA "ULTIMO VINCE" PER OGNI RIGA DEL FEED RELAY.
027600*-----------------------------------------------------------------
027700 C00200-ELABORA-RELCONS.                                          
027800     ADD 1 TO WS-TOT-REL-LETTI.                                   
027900     PERFORM C00120-VERIFICA-TS-CONS-NOTO.                        
028000     IF WS-TS-NUOVO                                               
028100        IF REL-VALID-AFTER-MS >= WS-CUTOFF-MS                     
028200           MOVE REL-FINGERPRINT     TO WS-CERCA-FINGERPRINT       
028300           PERFORM C00500-TROVA-VOCE                              
028400           IF WS-VOCE-NON-TROVATA                                 
028500              PERFORM C00600-INSERISCI-VOCE-RELAY                 
028600           ELSE                                                   
028700              IF REL-VALID-AFTER-MS > TV-VALID-AFTER-MS(TV-IDX)   
028800                 PERFORM C00610-SOSTITUISCI-VOCE-RELAY            
028900              END-IF                                              
029000           END-IF                                                 
029100           PERFORM C00650-AGGIORNA-ULTIMO-CONS                    
029200        ELSE                                                      
029300           ADD 1 TO WS-TOT-REL-SCARTATI                           
029400        END-IF                                                    
029500     END-IF.                                                      
029600     PERFORM C08060-READ-RELCONS THRU C08060-READ-RELCONS-EX.      
029700 C00200-ELABORA-RELCONS-EX.                                       
029800     EXIT.                                                        
029900*                                                                 
030000 C00120-VERIFICA-TS-CONS-NOTO.                                    
030100     SET WS-TS-NUOVO TO TRUE.                                     
030200     PERFORM C00125-CONFRONTA-TS-CONS                             
030300        VARYING TC-IDX FROM 1 BY 1                                
030400        UNTIL TC-IDX > WS-TAB-TS-CONS-COUNT.                      
030500*                                                                 
030600 C00125-CONFRONTA-TS-CONS.                                        
030700     IF TC-VALID-AFTER-MS(TC-IDX) = REL-VALID-AFTER-MS            
030800        SET WS-TS-GIA-NOTO TO TRUE                                
030900     END-IF.                                                      
031000*                                                                 
031100*-----------------------------------------------------------------
031200* C00300-ELABORA-BRGSTAT - COME SOPRA, LATO BRIDGE (CHIAVE        
031300*              "PUBLISHED" INVECE DI "VALID-AFTER").              
031400*-----------------------------------------------------------------
031500 C00300-ELABORA-BRGSTAT.                                          
031600     ADD 1 TO WS-TOT-BRG-LETTI.                                   
031700     PERFORM C00130-VERIFICA-TS-BSTA-NOTO.                        
031800     IF WS-TS-NUOVO                                               
031900        IF BRG-PUBLISHED-MS >= WS-CUTOFF-MS                       
032000           MOVE BRG-FINGERPRINT     TO WS-CERCA-FINGERPRINT       
032100           PERFORM C00500-TROVA-VOCE                              
032200           IF WS-VOCE-NON-TROVATA                                 
032300              PERFORM C00620-INSERISCI-VOCE-BRIDGE                
032400           ELSE                                                   
032500              IF BRG-PUBLISHED-MS > TV-VALID-AFTER-MS(TV-IDX)     
032600                 PERFORM C00630-SOSTITUISCI-VOCE-BRIDGE           
032700              END-IF                                              
032800           END-IF                                                 
032900           PERFORM C00660-AGGIORNA-ULTIMO-BSTA                    
033000        ELSE                                                      
033100           ADD 1 TO WS-TOT-BRG-SCARTATI                           
033200        END-IF                                                    
033300     END-IF.                                                      
033400     PERFORM C08070-READ-BRGSTAT THRU C08070-READ-BRGSTAT-EX.      
033500 C00300-ELABORA-BRGSTAT-EX.                                       
033600     EXIT.                                                        
033700*                                                                 
033800 C00130-VERIFICA-TS-BSTA-NOTO.                                    
033900     SET WS-TS-NUOVO TO TRUE.                                     
034000     PERFORM C00135-CONFRONTA-TS-BSTA                             
034100        VARYING TB-IDX FROM 1 BY 1                                
034200        UNTIL TB-IDX > WS-TAB-TS-BSTA-COUNT.                      
034300*                                                                 
034400 C00135-CONFRONTA-TS-BSTA.                                        
034500     IF TB-PUBLISHED-MS(TB-IDX) = BRG-PUBLISHED-MS                
034600        SET WS-TS-GIA-NOTO TO TRUE                                
034700     END-IF.                                                      
034800*                                                                 
034900*-----------------------------------------------------------------
035000* C00500-TROVA-VOCE - RICERCA LINEARE PER FINGERPRINT NELLA       
035100*              TABELLA DI LAVORO (VOLUMI DI BATCH, RICERCA SEMPLICE).
035200*-----------------------------------------------------------------
035300 C00500-TROVA-VOCE.                                               
035400     SET WS-VOCE-NON-TROVATA TO TRUE.                             
035500     PERFORM C00510-CONFRONTA-FINGERPRINT                         
035600        VARYING TV-IDX FROM 1 BY 1                                
035700        UNTIL TV-IDX > WS-TAB-COUNT.                              
035800     IF WS-VOCE-NON-TROVATA                                       
035900        SET TV-IDX TO WS-TAB-COUNT                                
036000     ELSE                                                         
036100        COMPUTE TV-IDX = TV-IDX - 1                               
036200     END-IF.                                                      
036300*                                                                 
036400 C00510-CONFRONTA-FINGERPRINT.                                    
036500     IF TV-FINGERPRINT(TV-IDX) = WS-CERCA-FINGERPRINT             
036600        SET WS-VOCE-TROVATA TO TRUE                               
036700     END-IF.                                                      
036800*                                                                 
036900*-----------------------------------------------------------------
037000* C00600/610/620/630 - INSERIMENTO/SOSTITUZIONE VOCE IN TABELLA.  
037100*-----------------------------------------------------------------
037200 C00600-INSERISCI-VOCE-RELAY.                                     
037300     ADD 1 TO WS-TAB-COUNT.                                       
037400     SET TV-IDX TO WS-TAB-COUNT.                                  
037500     MOVE REL-FINGERPRINT      TO TV-FINGERPRINT(TV-IDX).         
037600     MOVE REL-NICKNAME         TO TV-NICKNAME(TV-IDX).            
037700     MOVE REL-ADDRESS          TO TV-ADDRESS(TV-IDX).             
037800     MOVE REL-VALID-AFTER-MS   TO TV-VALID-AFTER-MS(TV-IDX).      
037900     MOVE REL-OR-PORT          TO TV-OR-PORT(TV-IDX).             
038000     MOVE REL-DIR-PORT         TO TV-DIR-PORT(TV-IDX).            
038100     MOVE 'R'                  TO TV-TIPO-NODO(TV-IDX).           
038200     MOVE REL-FLAGS            TO TV-FLAGS(TV-IDX).               
038300*                                                                 
038400 C00610-SOSTITUISCI-VOCE-RELAY.                                   
038500     MOVE REL-NICKNAME         TO TV-NICKNAME(TV-IDX).            
038600     MOVE REL-ADDRESS          TO TV-ADDRESS(TV-IDX).             
038700     MOVE REL-VALID-AFTER-MS   TO TV-VALID-AFTER-MS(TV-IDX).      
038800     MOVE REL-OR-PORT          TO TV-OR-PORT(TV-IDX).             
038900     MOVE REL-DIR-PORT         TO TV-DIR-PORT(TV-IDX).            
039000     MOVE 'R'                  TO TV-TIPO-NODO(TV-IDX).           
039100     MOVE REL-FLAGS            TO TV-FLAGS(TV-IDX).               
039200*                                                                 
039300 C00620-INSERISCI-VOCE-BRIDGE.                                    
039400     ADD 1 TO WS-TAB-COUNT.                                       
039500     SET TV-IDX TO WS-TAB-COUNT.                                  
039600     MOVE BRG-FINGERPRINT      TO TV-FINGERPRINT(TV-IDX).         
039700     MOVE SPACE                TO TV-NICKNAME(TV-IDX).            
039800     MOVE BRG-ADDRESS          TO TV-ADDRESS(TV-IDX).             
039900     MOVE BRG-PUBLISHED-MS     TO TV-VALID-AFTER-MS(TV-IDX).      
040000     MOVE BRG-OR-PORT          TO TV-OR-PORT(TV-IDX).             
040100     MOVE BRG-DIR-PORT         TO TV-DIR-PORT(TV-IDX).            
040200     MOVE 'B'                  TO TV-TIPO-NODO(TV-IDX).           
040300     MOVE BRG-FLAGS            TO TV-FLAGS(TV-IDX).               
040400*                                                                 
040500 C00630-SOSTITUISCI-VOCE-BRIDGE.                                  
040600     MOVE SPACE                TO TV-NICKNAME(TV-IDX).            
040700     MOVE BRG-ADDRESS          TO TV-ADDRESS(TV-IDX).             
040800     MOVE BRG-PUBLISHED-MS     TO TV-VALID-AFTER-MS(TV-IDX).      
040900     MOVE BRG-OR-PORT          TO TV-OR-PORT(TV-IDX).             
041000     MOVE BRG-DIR-PORT         TO TV-DIR-PORT(TV-IDX).            
041100     MOVE 'B'                  TO TV-TIPO-NODO(TV-IDX).           
041200     MOVE BRG-FLAGS            TO TV-FLAGS(TV-IDX).               
041300*                                                                 
041400*-----------------------------------------------------------------
041500* C00650/660 - TRACCIA L'ULTIMO (MASSIMO) VALID-AFTER/PUBLISHED.  
041600*-----------------------------------------------------------------
041700 C00650-AGGIORNA-ULTIMO-CONS.                                     
041800     IF REL-VALID-AFTER-MS > OCTRL-LAST-VALID-AFTER-MS            
041900        MOVE REL-VALID-AFTER-MS TO OCTRL-LAST-VALID-AFTER-MS      
042000        COMPUTE OCTRL-LAST-FRESH-UNTIL-MS =                       
042100                OCTRL-LAST-VALID-AFTER-MS + WK-MS-UNORA           
042200     END-IF.                                                      
042300*                                                                 
042400 C00660-AGGIORNA-ULTIMO-BSTA.                                     
042500     IF BRG-PUBLISHED-MS > OCTRL-LAST-PUBLISHED-MS                
042600        MOVE BRG-PUBLISHED-MS TO OCTRL-LAST-PUBLISHED-MS          
042700     END-IF.                                                      
042800*                                                                 
042900*-----------------------------------------------------------------
043000* C00700-ORDINA-TABELLA - SCAMBIO SEMPLICE (BUBBLE SORT) DELLA    
043100*              TABELLA DI LAVORO PER FINGERPRINT CRESCENTE, PRIMA 
043200*              DI SCRIVERE L'INDICE NODI CORRENTI SU RNSOCURR.    
043300*-----------------------------------------------------------------
043400 C00700-ORDINA-TABELLA.                                           
043500     IF WS-TAB-COUNT > 1                                          
043600        PERFORM C00705-PASSATA-ESTERNA                            
043700           VARYING WS-I FROM 1 BY 1                               
043800           UNTIL WS-I > WS-TAB-COUNT - 1                          
043900     END-IF.                                                      
044000 C00700-ORDINA-TABELLA-EX.                                        
044100     EXIT.                                                        
044200*                                                                 
044300 C00705-PASSATA-ESTERNA.                                          
044400     PERFORM C00706-PASSATA-INTERNA                               
044500        VARYING WS-J FROM 1 BY 1                                  
044600        UNTIL WS-J > WS-TAB-COUNT - WS-I.                         
044700*                                                                 
044800 C00706-PASSATA-INTERNA.                                          
044900     IF TV-FINGERPRINT(WS-J) > TV-FINGERPRINT(WS-J + 1)           
045000        PERFORM C00710-SCAMBIA-VOCI                               
045100     END-IF.                                                      
045200*                                                                 
045300 C00710-SCAMBIA-VOCI.                                             
045400     MOVE TV-FINGERPRINT(WS-J)     TO SC-FINGERPRINT.             
045500     MOVE TV-NICKNAME(WS-J)        TO SC-NICKNAME.                
045600     MOVE TV-ADDRESS(WS-J)         TO SC-ADDRESS.                 
045700     MOVE TV-VALID-AFTER-MS(WS-J)  TO SC-VALID-AFTER-MS.          
045800     MOVE TV-OR-PORT(WS-J)         TO SC-OR-PORT.                 
045900     MOVE TV-DIR-PORT(WS-J)        TO SC-DIR-PORT.                
046000     MOVE TV-TIPO-NODO(WS-J)       TO SC-TIPO-NODO.               
046100     MOVE TV-FLAGS(WS-J)           TO SC-FLAGS.                   
046200     MOVE WS-TAB-VOCE(WS-J + 1)    TO WS-TAB-VOCE(WS-J).          
046300     MOVE SC-FINGERPRINT           TO TV-FINGERPRINT(WS-J + 1).   
046400     MOVE SC-NICKNAME              TO TV-NICKNAME(WS-J + 1).      
046500     MOVE SC-ADDRESS               TO TV-ADDRESS(WS-J + 1).       
046600     MOVE SC-VALID-AFTER-MS        TO TV-VALID-AFTER-MS(WS-J + 1).
046700     MOVE SC-OR-PORT               TO TV-OR-PORT(WS-J + 1).       
046800     MOVE SC-DIR-PORT              TO TV-DIR-PORT(WS-J + 1).      
046900     MOVE SC-TIPO-NODO             TO TV-TIPO-NODO(WS-J + 1).     
047000     MOVE SC-FLAGS                 TO TV-FLAGS(WS-J + 1).         
047100*                                                                 
047200*-----------------------------------------------------------------
047300* C00800-SCRIVI-RNSOCURR - RISCRIVE LA TABELLA ORDINATA SU FILE.  
047400*-----------------------------------------------------------------
047500 C00800-SCRIVI-RNSOCURR.                                          
047600     MOVE SPACE                    TO REC-RNSOCURR.               
047700     MOVE TV-FINGERPRINT(TV-IDX)   TO SE-FINGERPRINT.             
047800     MOVE TV-NICKNAME(TV-IDX)      TO SE-NICKNAME.                
047900     MOVE TV-ADDRESS(TV-IDX)       TO SE-ADDRESS.                 
048000     MOVE TV-VALID-AFTER-MS(TV-IDX) TO SE-VALID-AFTER-MS.         
048100     MOVE TV-OR-PORT(TV-IDX)       TO SE-OR-PORT.                 
048200     MOVE TV-DIR-PORT(TV-IDX)      TO SE-DIR-PORT.                
048300     MOVE TV-TIPO-NODO(TV-IDX)     TO SE-TIPO-NODO.               
048400     MOVE TV-FLAGS(TV-IDX)         TO SE-FLAGS.                   
048500     MOVE RNSF-SEARCH-ENTRY        TO REC-RNSOCURR.               
048600     WRITE REC-RNSOCURR.                                          
048700 C00800-SCRIVI-RNSOCURR-EX.                                       
048800     EXIT.                                                        
048900*                                                                 
049000*-----------------------------------------------------------------
049100* C00900-SCRIVI-CONTROLLO - SCRIVE I VALORI ESPOSTI DA CURRENTNODES
049200*-----------------------------------------------------------------
049300 C00900-SCRIVI-CONTROLLO.                                         
049400     MOVE AREA-RNSOCTRL-R TO REC-RNSOCTRL.                        
049500     WRITE REC-RNSOCTRL.                                          
049600     DISPLAY 'RNSBT020 - RELAY LETTI=' WS-TOT-REL-LETTI           
049700             ' SCARTATI=' WS-TOT-REL-SCARTATI.                    
049800     DISPLAY 'RNSBT020 - BRIDGE LETTI=' WS-TOT-BRG-LETTI          
049900             ' SCARTATI=' WS-TOT-BRG-SCARTATI.                    
050000     DISPLAY 'RNSBT020 - NODI CORRENTI IN TABELLA=' WS-TAB-COUNT. 
050100 C00900-SCRIVI-CONTROLLO-EX.                                      
050200     EXIT.                                                        
050300*                                                                 
050400*-----------------------------------------------------------------
050500* C00950-AGGIORNA-TS-NOTI - APPENDE I TIMESTAMP VISTI IN QUESTO   
050600*              RUN AI CONTROLLI RNSXCONS/RNSXBSTA (PROSSIMO RUN   
050700*              LI TROVERA' GIA' NOTI E NE SALTERA' L'ELABORAZIONE).
050800*-----------------------------------------------------------------
050900 C00950-AGGIORNA-TS-NOTI.                                         
051000     CLOSE RNSXCONS RNSXBSTA.                                     
051100     OPEN EXTEND RNSXCONS.                                        
051200     PERFORM C00955-SCRIVI-TS-CONS-RIGA                           
051300        VARYING TC-IDX FROM 1 BY 1                                
051400        UNTIL TC-IDX > WS-TAB-TS-CONS-COUNT.                      
051500     CLOSE RNSXCONS.                                              
051600     OPEN EXTEND RNSXBSTA.                                        
051700     PERFORM C00965-SCRIVI-TS-BSTA-RIGA                           
051800        VARYING TB-IDX FROM 1 BY 1                                
051900        UNTIL TB-IDX > WS-TAB-TS-BSTA-COUNT.                      
052000     CLOSE RNSXBSTA.                                              
052100 C00950-AGGIORNA-TS-NOTI-EX.                                      
052200     EXIT.                                                        
052300*                                                                 
052400 C00955-SCRIVI-TS-CONS-RIGA.                                      
052500     MOVE TC-VALID-AFTER-MS(TC-IDX) TO REC-RNSXCONS.              
052600     WRITE REC-RNSXCONS.                                          
052700*                                                                 
052800 C00965-SCRIVI-TS-BSTA-RIGA.                                      
052900     MOVE TB-PUBLISHED-MS(TB-IDX) TO REC-RNSXBSTA.                
053000     WRITE REC-RNSXBSTA.                                          
053100*                                                                 
053200*-----------------------------------------------------------------
053300* C08060/070/080/090 - PARAGRAFI DI LETTURA FILE.                 
053400*-----------------------------------------------------------------
053500 C08060-READ-RELCONS.                                             
053600     READ RELCONS                                                 
053700        AT END MOVE '10' TO WS-FS-RELCONS                         
053800     END-READ.                                                    
053900 C08060-READ-RELCONS-EX.                                          
054000     EXIT.                                                        
054100*                                                                 
054200 C08070-READ-BRGSTAT.                                             
054300     READ BRGSTAT                                                 
054400        AT END MOVE '10' TO WS-FS-BRGSTAT                         
054500     END-READ.                                                    
054600 C08070-READ-BRGSTAT-EX.                                          
054700     EXIT.                                                        
054800*                                                                 
054900 C08080-READ-RNSXCONS.                                            
055000     READ RNSXCONS                                                
055100        AT END MOVE '10' TO WS-FS-RNSXCONS                        
055200     END-READ.                                                    
055300*                                                                 
055400 C08090-READ-RNSXBSTA.                                            
055500     READ RNSXBSTA                                                
055600        AT END MOVE '10' TO WS-FS-RNSXBSTA                        
055700     END-READ.                                                    
055800*                                                                 
055900*-----------------------------------------------------------------
056000* C01000-FINE - CHIUSURA FILE E TERMINE PROGRAMMA.                
056100*-----------------------------------------------------------------
056200 C01000-FINE.                                                     
056300     CLOSE RELCONS BRGSTAT RNSOCURR RNSOCTRL.                     
056400     DISPLAY 'RNSBT020 - FINE COSTRUZIONE NODI CORRENTI - RC='    
056500             WS-RETURN-CODE.                                      
056600     MOVE WS-RETURN-CODE TO RETURN-CODE.                          
056700     STOP RUN.                                                    
056800 C01000-FINE-EX.                                                  
056900     EXIT.                                                        
057000*                                                                 
