000100***************************************************************** 
000200*                                                                *
000300* COPY.......: RNSFGEOL                                         * 
000400* DESCRIZIONE: TRACCIATO CSV DI INGRESSO "GEOIP CITY LOCATIONS" * 
000500*              UNA RIGA PER GEONAME-ID (CHIAVE).                * 
000600*                                                                *
000700* Data.... Prg.. Autore Descrizione Modifica....................* 
000800* 19960212 00000 PZL    Creazione oggetto                        *
000900***************************************************************** 
001000 01  RNSF-GEOIP-LOCATION.                                         
001100     05  GL-GEONAME-ID            PIC 9(08).                      
001200     05  GL-COUNTRY-ISO           PIC X(02).                      
001300     05  GL-COUNTRY-NAME          PIC X(50).                      
001400     05  GL-SUBDIV1-NAME          PIC X(50).                      
001500     05  GL-CITY-NAME             PIC X(50).                      
001600     05  FILLER                   PIC X(10).                      
001700*                                                                 
001800*--- RIGA GREZZA CSV COSI' COME LETTA DAL FILE DI INGRESSO -----* 
001900 01  RNSF-GEOL-RIGA-CSV           PIC X(300).                     
002000*                                                                 
002100*--- TABELLA GEONAME ORDINATA PER GEONAME-ID --------------------*
002200 01  RNSF-TAB-GEOL.                                               
002300     05  GLT-VOCE OCCURS 100000 TIMES                             
002400                   ASCENDING KEY IS GLT-GEONAME-ID                
002500                   INDEXED BY GLT-IDX.                            
002600         10  GLT-GEONAME-ID       PIC 9(08).                      
002700         10  GLT-COUNTRY-ISO      PIC X(02).                      
002800         10  GLT-COUNTRY-NAME     PIC X(50).                      
002900         10  GLT-SUBDIV1-NAME     PIC X(50).                      
003000         10  GLT-CITY-NAME        PIC X(50).
003100     05  FILLER                   PIC X(04).
