000100***************************************************************** 
000200*                                                                *
000300* COPY.......: RNSFWHIS                                         * 
000400* DESCRIZIONE: TRACCIATO STORICO PESI ("WEIGHTS-HISTORY") - UNA * 
000500*              OCCORRENZA PER INTERVALLO PERSISTITO PER RELAY,  * 
000600*              PIU' IL TRACCIATO BANDA-DICHIARATA PER DIGEST.   * 
000700*              CHIAVE STORICO = WH-FINGERPRINT + WH-START-MS    * 
000800*                                                                *
000900* LENGTH WH-INTERVALLO 096 BYTES - AB-BANDA-DICH 052 BYTES       *
001000*                                                                *
001100* Data.... Prg.. Autore Descrizione Modifica....................* 
001200* 19910304 00000 MFN    Creazione oggetto                        *
001300* 19950920 00001 PZL    Aggiunto WH-EXITW-FRACTION (5 vettori)   *
001400* 19981130 00002 CRR    Aggiunto tracciato banda dichiarata      *
001500***************************************************************** 
001600 01  RNSF-WEIGHTS-INTERVALLO.                                     
001700     05  WH-FINGERPRINT           PIC X(40).                      
001800     05  WH-START-MS              PIC S9(18)         COMP-3.      
001900     05  WH-END-MS                PIC S9(18)         COMP-3.      
002000     05  WH-ADVBW-FRACTION        PIC S9(01)V9(06)   COMP-3.      
002100     05  WH-CONSW-FRACTION        PIC S9(01)V9(06)   COMP-3.      
002200     05  WH-GUARDW-FRACTION       PIC S9(01)V9(06)   COMP-3.      
002300     05  WH-MIDDLEW-FRACTION      PIC S9(01)V9(06)   COMP-3.      
002400     05  WH-EXITW-FRACTION        PIC S9(01)V9(06)   COMP-3.      
002500     05  FILLER                   PIC X(06).                      
002600*                                                                 
002700 01  RNSF-BANDA-DICHIARATA.                                       
002800     05  AB-FINGERPRINT           PIC X(40).                      
002900     05  AB-DIGEST                PIC X(40).                      
003000     05  AB-BANDWIDTH             PIC 9(09)          COMP.        
003100     05  FILLER                   PIC X(08).                      
003200*                                                                 
003300*--- VETTORE PESI DI LAVORO (5 COMPONENTI) PER UN SINGOLO RELAY -*
003400 01  RNSF-VETTORE-PESI.                                           
003500     05  VP-ADVBW                 PIC S9(11)V9(06)   COMP-3.      
003600     05  VP-CONSW                 PIC S9(11)V9(06)   COMP-3.      
003700     05  VP-GUARDW                PIC S9(11)V9(06)   COMP-3.      
003800     05  VP-MIDDLEW                PIC S9(11)V9(06)   COMP-3.     
003900     05  VP-EXITW                 PIC S9(11)V9(06)   COMP-3.
004000     05  FILLER                   PIC X(04).
