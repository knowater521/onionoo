000100***************************************************************** 
000200*                                                                *
000300* COPY.......: RNSFLKUP                                         * 
000400* DESCRIZIONE: TRACCIATO RISULTATO RICERCA GEOIP - UNA OCCORRENZA*
000500*              PER INDIRIZZO IP RICHIESTO CHE HA PRODOTTO ALMENO* 
000600*              UN CAMPO VALORIZZATO.                             *
000700*                                                                *
000800* LENGTH 235 BYTES                                               *
000900*                                                                *
001000* Data.... Prg.. Autore Descrizione Modifica....................* 
001100* 19960212 00000 PZL    Creazione oggetto                        *
001200* 19970911 00001 CRR    Aggiunto LR-AS-NUMBER e LR-AS-NAME       *
001300***************************************************************** 
001400 01  RNSF-LOOKUP-RESULT.                                          
001500     05  LR-ADDRESS               PIC X(39).                      
001600     05  LR-TROVATO-SW            PIC X(01).                      
001700         88  LR-CITY-TROVATA          VALUE 'S'.                  
001800     05  LR-COUNTRY-CODE          PIC X(02).                      
001900     05  LR-COUNTRY-NAME          PIC X(50).                      
002000     05  LR-REGION-NAME           PIC X(50).                      
002100     05  LR-CITY-NAME             PIC X(50).                      
002200     05  LR-LATITUDE              PIC S9(03)V9(04)   COMP-3.      
002300     05  LR-LONGITUDE             PIC S9(03)V9(04)   COMP-3.      
002400     05  LR-AS-NUMBER             PIC X(10).                      
002500     05  LR-AS-NAME               PIC X(100).                     
002600     05  LR-AS-TROVATO-SW         PIC X(01).                      
002700     05  FILLER                   PIC X(06).                      
